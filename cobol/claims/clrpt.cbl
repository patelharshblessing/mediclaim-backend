000100*****************************************************************
000200*                                                                *
000300*          ADJUDICATION REPORT WRITER -                         *
000400*     READS THE THREE CL000 OUTPUT FILES (ADJUD-ITEMS-OUT,      *
000500*     CLAIM-SUMMARY-OUT, ADJUST-LOG-OUT) AND RENDERS THE         *
000600*     132-COLUMN PRINT REPORT, RE-TOTALLING THE BATCH AS IT      *
000700*     GOES - CL000 WRITES NO TOTALS RECORD OF ITS OWN            *
000800*                                                                *
000900*****************************************************************
001000*
001100 IDENTIFICATION   DIVISION.
001200*========================
001300*
001400 PROGRAM-ID.         CLRPT.
001500 AUTHOR.             V B COEN.
001600 INSTALLATION.       APPLEWOOD COMPUTERS.
001700 DATE-WRITTEN.       22/03/1989.
001800 DATE-COMPILED.
001900 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
002000*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002100*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002200*
002300*   REMARKS.        PRINT-ONLY COMPANION TO CL000.  ONE CLAIM
002400*                   BLOCK PER CLAIM - CLAIM HEADING, ITEM DETAIL
002500*                   LINES, CLAIM TRAILER AND ITS ADJUSTMENT-LOG
002600*                   LINES - THEN A FINAL PAGE OF BATCH CONTROL
002700*                   TOTALS.  CLAIM-SUMMARY-OUT DRIVES THE CLAIM
002800*                   LOOP; ADJUD-ITEMS-OUT AND ADJUST-LOG-OUT ARE
002900*                   MATCHED AGAINST IT BY CLAIM ID AS THEY ARE
003000*                   READ - ALL THREE FILES CARRY CLAIMS IN THE
003100*                   SAME ARRIVAL ORDER CL000 READ THEM IN.
003200*
003300*   VERSION.        1.00 OF 1989 (SPEC ONLY, NEVER BUILT).
003400*                   2.00 OF 06/01/26 - MEDICLAIM CONTRACT REVIVED.
003500*
003600*CHANGE LOG
003700*==========
003800*22/03/89 VBC - SPEC DRAFTED AGAINST THE ORIGINAL MEDICLAIM
003900*               TENDER.  CONTRACT SHELVED BEFORE CODING - NOTES
004000*               KEPT IN THE JOB FILE FOR THE PROGRAM-ID SLOT.
004100*06/01/26 VBC - CONTRACT REVIVED.  BUILT THE REPORT SECTION AND     RQ4502
004200*               THE CC000/CC010 DRIVING LOOP AGAINST CL000'S        RQ4502
004300*               THREE OUTPUT FILES.
004400*07/01/26 VBC - ADDED THE CC030 LOG-GROUP SKIP SO A RUN OF          RQ4505
004500*               REJECTED CLAIMS BETWEEN TWO GOOD ONES DOES NOT      RQ4505
004600*               STALL THE MATCH ON ADJUST-LOG-OUT.
004700*08/01/26 VBC - ADDED CC050 TO DRAIN ANY REJECTED-CLAIM LOG         RQ4505
004800*               GROUPS LEFT AFTER THE LAST GOOD CLAIM - MISSED      RQ4505
004900*               BY THE MAIN LOOP, WHICH STOPS AT END OF SUMMARY.
005000*12/01/26 VBC - WIDENED CLAIM-SUMMARY-OUT (SEE WSCLSUM CHANGE
005100*               LOG) TO CARRY HOSPITAL/PATIENT/ADMISSION/
005200*               DISCHARGE SO THIS PROGRAM NEVER HAS TO OPEN
005300*               CLAIMS-IN ITSELF.
005350*14/02/26 VBC - TKT 4431, ADDED THE TWO ITEM-COUNT COLUMNS TO     RQ4431
005360*               THE BATCH TOTALS PAGE (IRDAI-DISALLOWED/       RQ4431
005370*               POLICY-CAPPED COUNTS) SO THE OPERATOR CAN SEE    RQ4431
005380*               HOW MANY LINES EACH STAGE TOUCHED, NOT JUST      RQ4431
005390*               THE RUPEE TOTAL - MATCHES THE NEW COUNTERS       RQ4431
005395*               CL000 NOW CARRIES ON CLAIM-SUMMARY-OUT.          RQ4431
005400*
005500*
005600******************************************************************
005700*
005800*COPYRIGHT NOTICE.
005900*****************
006000*
006100*THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
006200*2024-04-16.
006300*
006400*THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006500*MEDICLAIM ADJUDICATION SUITE AND ARE COPYRIGHT (C) VINCENT B
006600*COEN, 1976-2026 AND LATER.
006700*
006800*THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006900*MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL
007000*PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
007100*
007200******************************************************************
007300*
007400 ENVIRONMENT      DIVISION.
007500*========================
007600*
007700 CONFIGURATION    SECTION.
007800 COPY  "ENVDIV.COB".
007900 INPUT-OUTPUT     SECTION.
008000*-----------------------
008100 FILE-CONTROL.
008150*THREE OF CL000'S OWN OUTPUT FILES COME BACK IN HERE AS INPUT -
008160*THE LOGICAL NAMES MATCH CL000'S SELECTS EXACTLY, SINCE BOTH
008170*PROGRAMS ARE DRIVEN FROM THE SAME JCL/RUN-SCRIPT STEP.
008200     SELECT  ADJUD-ITEMS-IN-FILE
008300             ASSIGN TO "ADJITEMS"
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS CR-ADJ-ITEMS-STATUS.
008600     SELECT  CLAIM-SUMMARY-IN-FILE
008700             ASSIGN TO "CLAIMSUM"
008800             ORGANIZATION IS LINE SEQUENTIAL
008900             FILE STATUS IS CR-CLAIM-SUM-STATUS.
009000     SELECT  ADJUST-LOG-IN-FILE
009100             ASSIGN TO "ADJLOG"
009200             ORGANIZATION IS LINE SEQUENTIAL
009300             FILE STATUS IS CR-ADJUST-LOG-STATUS.
009400     SELECT  REPORT-OUT-FILE
009500             ASSIGN TO "RPTOUT"
009600             ORGANIZATION IS LINE SEQUENTIAL
009700             FILE STATUS IS CR-REPORT-OUT-STATUS.
009800*
009900 DATA             DIVISION.
010000*========================
010100 FILE             SECTION.
010200*-----------------------
010300*
010350*ALL THREE INPUT RECORD WIDTHS MATCH CL000'S OWN FD LAYOUTS
010360*FIELD FOR FIELD - THE CLA-/CLS-/CLG- COPYBOOK VIEWS COPIED IN
010370*BELOW ARE WHAT ACTUALLY GET WORKED WITH, NOT THESE FLAT
010380*PIC X RECORDS.
010400 FD  ADJUD-ITEMS-IN-FILE.
010500 01  ADJUD-ITEMS-IN-RECORD      PIC X(204).
010600*
010700 FD  CLAIM-SUMMARY-IN-FILE.
010800 01  CLAIM-SUMMARY-IN-RECORD    PIC X(175).
010900*
011000 FD  ADJUST-LOG-IN-FILE.
011100 01  ADJUST-LOG-IN-RECORD       PIC X(125).
011200*
011300*REPORT-WRITER OWNS THE PRINT-LINE SHAPE FOR THIS FILE - NO 01
011400*RECORD IS CODED UNDER THE FD, SAME AS VACPRINT'S PRINT-FILE.
011500 FD  REPORT-OUT-FILE
011600     REPORTS ARE CL-ADJUDICATION-REPORT.
011700*
011800 WORKING-STORAGE  SECTION.
011900*-----------------------
012000*
012100 77  CR-PROG-NAME              PIC X(15) VALUE "CLRPT (2.00)".
012200*
012300*THE THREE INPUT COPYBOOKS GIVE US THE CLA-/CLS-/CLG- WORKING
012400*VIEWS OF EACH CL000 OUTPUT RECORD - SAME PAIRING TECHNIQUE CL000
012500*USES FOR ITS OWN INPUT RECORDS.
012600 COPY "WSCLITM.COB".
012700 COPY "WSCLSUM.COB".
012800 COPY "WSCLLOG.COB".
012900*
013000 01  CR-FILE-SWITCHES.
013100     03  CR-ADJ-ITEMS-STATUS        PIC X(02).
013200     03  CR-CLAIM-SUM-STATUS        PIC X(02).
013300     03  CR-ADJUST-LOG-STATUS       PIC X(02).
013400     03  CR-REPORT-OUT-STATUS       PIC X(02).
013500     03  CR-MORE-SUMMARY-SW         PIC X(01)  VALUE "Y".
013600         88  CR-NO-MORE-SUMMARY       VALUE "N".
013700     03  CR-MORE-ITEMS-SW           PIC X(01)  VALUE "Y".
013800         88  CR-NO-MORE-ITEMS         VALUE "N".
013900     03  CR-MORE-LOG-SW             PIC X(01)  VALUE "Y".
014000         88  CR-NO-MORE-LOG           VALUE "N".
014100     03  FILLER                     PIC X(05).
014200*
014300 01  CR-BATCH-COUNTERS.
014400     03  CR-CLAIMS-PROCESSED-CT     PIC 9(07)  COMP.
014500     03  CR-CLAIMS-REJECTED-CT      PIC 9(07)  COMP.
014600     03  CR-ITEMS-PROCESSED-CT      PIC 9(07)  COMP.
014620     03  CR-ITEMS-IRDAI-DISALLOW-CT PIC 9(07)  COMP.
014640     03  CR-ITEMS-POLICY-CAPPED-CT  PIC 9(07)  COMP.
014700     03  CR-GRAND-TOTAL-CLAIMED     PIC S9(09)V99.
014800     03  CR-GRAND-TOTAL-PAYABLE     PIC S9(09)V99.
014900     03  FILLER                     PIC X(04).
015000*
015100*CURRENT CLAIM-SUMMARY-IN RECORD, UNLOADED INTO THE CL-RPT WORK
015200*FIELDS THE REPORT SECTION SOURCES FROM.  CLAIM-ID IS THE REPORT'S
015300*CONTROL FIELD - ONE HEADING/FOOTING PAIR FIRES PER CHANGE OF IT.
015400 01  CR-CLAIM-WORK.
015500     03  CR-CLAIM-ID                PIC X(12).
015600     03  CR-POLICY-NUMBER           PIC X(10).
015700     03  CR-HOSPITAL-NAME           PIC X(40).
015800     03  CR-PATIENT-NAME            PIC X(30).
015900     03  CR-ADMISSION-DATE          PIC 9(08).
016000     03  CR-DISCHARGE-DATE          PIC 9(08).
016100     03  CR-STAY-DAYS               PIC 9(03).
016200     03  CR-TOTAL-CLAIMED-AMOUNT    PIC S9(07)V99.
016300     03  CR-TOTAL-IRDAI-DISALLOWED  PIC S9(07)V99.
016400     03  CR-TOTAL-POLICY-DISALLOWED PIC S9(07)V99.
016500     03  CR-TOTAL-ALLOWED-BEF-COPAY PIC S9(07)V99.
016600     03  CR-CO-PAYMENT-AMOUNT       PIC S9(07)V99.
016700     03  CR-FINAL-PAYABLE-AMOUNT    PIC S9(07)V99.
016800     03  FILLER                     PIC X(06).
016900*
016950*THIS IS CL000'S CLAIM-SUMMARY-OUT RECORD, UNLOADED FIELD BY
016960*FIELD RATHER THAN WORKED DIRECTLY OFF CL-CLAIM-SUMMARY-RECORD,
016970*SINCE REPORT WRITER'S SOURCE CLAUSES CANNOT POINT AT A
016980*COPYBOOK ITEM THAT ALSO CARRIES A REDEFINES.
017000*ADMISSION/DISCHARGE ARE HELD YYYYMMDD (WSCLHDR'S OWN LAYOUT) -
017100*THESE TWO REDEFINES BREAK THEM INTO PARTS FOR THE SLASHED
017200*DD/MM/YYYY PRINT FORMAT ON THE CLAIM HEADING LINE.
017300 01  CR-ADM-DATE-PARTS REDEFINES CR-ADMISSION-DATE.
017400     03  CR-ADM-YYYY                PIC 9(04).
017500     03  CR-ADM-MM                  PIC 9(02).
017600     03  CR-ADM-DD                  PIC 9(02).
017700 01  CR-DIS-DATE-PARTS REDEFINES CR-DISCHARGE-DATE.
017800     03  CR-DIS-YYYY                PIC 9(04).
017900     03  CR-DIS-MM                  PIC 9(02).
018000     03  CR-DIS-DD                  PIC 9(02).
018100*
018200*UP TO SIX ADJUSTMENT-LOG LINES PER CLAIM (WSCLLOG'S OWN TABLE
018300*LIMIT IN CL000) - PRESENT WHEN CLAUSES ON THE CLAIM FOOTING SHOW
018400*ONLY AS MANY AS THIS CLAIM ACTUALLY LOGGED.
018500 01  CR-CLAIM-LOG-LINES.
018600     03  CR-LOG-LINE-COUNT          PIC 9(01)  COMP.
018700     03  CR-LOG-LINE-1              PIC X(110).
018800     03  CR-LOG-LINE-2              PIC X(110).
018900     03  CR-LOG-LINE-3              PIC X(110).
019000     03  CR-LOG-LINE-4              PIC X(110).
019100     03  CR-LOG-LINE-5              PIC X(110).
019200     03  CR-LOG-LINE-6              PIC X(110).
019300     03  FILLER                     PIC X(02).
019400*
019410*ONE LINE ITEM'S WORTH OF FIELDS, RELOADED BY CC041 FOR EVERY
019420*ADJUD-ITEMS-OUT ROW JUST BEFORE THE GENERATE - REPORT WRITER
019430*READS THESE, NOT THE RAW CLA- FIELDS, SO THE SOURCE CLAUSES
019440*BELOW STAY SHORT.
019500 01  CR-ITEM-DETAIL-WORK.
019600     03  CR-ITEM-SEQ                PIC 9(03).
019700     03  CR-ITEM-DESCRIPTION        PIC X(40).
019800     03  CR-ITEM-TOTAL-AMOUNT       PIC S9(07)V99.
019900     03  CR-ITEM-ALLOWED-AMOUNT     PIC S9(07)V99.
020000     03  CR-ITEM-DISALLOWED-AMOUNT  PIC S9(07)V99.
020100     03  CR-ITEM-STATUS             PIC X(10).
020200     03  CR-ITEM-RULE-NAME          PIC X(25).
020300     03  FILLER                     PIC X(05).
020400*
020500*RUN DATE - CLASSIC TWO-DIGIT-YEAR ACCEPT FROM DATE, BROKEN OUT
020600*FOR THE SLASHED DISPLAY ON THE PAGE HEADING.  THIS IS THE THIRD
020700*REDEFINES IN THIS PROGRAM.
020800 01  CR-RUN-DATE-YYMMDD            PIC 9(06).
020900 01  CR-RUN-DATE-PARTS REDEFINES CR-RUN-DATE-YYMMDD.
021000     03  CR-RUN-YY                  PIC 9(02).
021100     03  CR-RUN-MM                  PIC 9(02).
021200     03  CR-RUN-DD                  PIC 9(02).
021300 01  CR-RUN-DATE-PRINT             PIC X(08).
021400*
021500 REPORT          SECTION.
021600*-----------------------
021700*
021750*PAGE LIMIT/FIRST DETAIL/LAST DETAIL/FOOTING LEAVE ROOM FOR A
021760*CLAIM WHOSE ITEM LIST AND SIX LOG LINES RUN LONG - REPORT
021770*WRITER STARTS A FRESH PAGE ON ITS OWN IF ONE CLAIM'S BLOCK
021780*WOULD OTHERWISE OVERRUN LAST DETAIL.
021800*ONE CLAIM BLOCK PER CLAIM, CLOSED OFF BY THE CLAIM-ID CONTROL
021900*BREAK; FINAL CONTROL CARRIES THE BATCH TOTALS AT TERMINATE.
022000 RD  CL-ADJUDICATION-REPORT
022100     CONTROL IS FINAL CR-CLAIM-ID
022200     PAGE LIMIT IS 58 LINES
022300     HEADING 1
022400     FIRST DETAIL 7
022500     LAST DETAIL 52
022600     FOOTING 54.
022700*
022710*PAGE-HEADING FIRES ON EVERY NEW PAGE, NOT JUST THE FIRST -
022720*CARRIES THE RUN DATE AND PAGE NUMBER SO A REPRINTED REPORT
022730*CAN BE PUT BACK IN ORDER IF THE PAGES ARE EVER SEPARATED.
022800 01  CR-PAGE-HEAD TYPE PAGE HEADING.
022900     03  LINE 1.
023000         05  COL   1   PIC X(37)
023100                        VALUE "MEDICLAIM HOSPITAL-BILL ADJUDICATION".
023200         05  COL  98   PIC X(09)  VALUE "RUN DATE ".
023300         05  COL 107   PIC X(08)  SOURCE CR-RUN-DATE-PRINT.
023400     03  LINE 2.
023500         05  COL   1   PIC X(15)  SOURCE CR-PROG-NAME.
023600         05  COL  45   PIC X(19)  VALUE "ADJUDICATION REPORT".
023700         05  COL 122   PIC X(05)  VALUE "PAGE ".
023800         05  COL 127   PIC ZZ9    SOURCE PAGE-COUNTER.
023900     03  LINE 4.
024000         05  COL   1   PIC X(08)  VALUE "CLAIM ID".
024100         05  COL  14   PIC X(07)  VALUE "PATIENT".
024200         05  COL  45   PIC X(08)  VALUE "HOSPITAL".
024300*
024310*FIRES ONCE PER CLAIM, AHEAD OF ITS FIRST DETAIL LINE - CARRIES
024320*EVERYTHING ABOUT THE CLAIM ITSELF (POLICY, PATIENT, HOSPITAL,
024330*STAY DATES) SO THE DETAIL LINES BELOW NEED ONLY THE PER-ITEM
024340*FIGURES.
024400 01  CR-CLAIM-HEAD TYPE CONTROL HEADING CR-CLAIM-ID.
024500     03  LINE + 2.
024600         05  COL   1   PIC X(06)  VALUE "CLAIM ".
024700         05  COL   7   PIC X(12)  SOURCE CR-CLAIM-ID.
024800         05  COL  21   PIC X(08)  VALUE "POLICY ".
024900         05  COL  29   PIC X(10)  SOURCE CR-POLICY-NUMBER.
025000         05  COL  41   PIC X(11)  VALUE "STAY DAYS ".
025100         05  COL  52   PIC ZZ9    SOURCE CR-STAY-DAYS.
025200     03  LINE + 1.
025300         05  COL   1   PIC X(09)  VALUE "PATIENT  ".
025400         05  COL  10   PIC X(30)  SOURCE CR-PATIENT-NAME.
025500         05  COL  41   PIC X(10)  VALUE "HOSPITAL ".
025600         05  COL  51   PIC X(40)  SOURCE CR-HOSPITAL-NAME.
025700     03  LINE + 1.
025800         05  COL   1   PIC X(10)  VALUE "ADMITTED  ".
025900         05  COL  11   PIC 99     SOURCE CR-ADM-DD.
026000         05  COL  13   PIC X(01)  VALUE "/".
026100         05  COL  14   PIC 99     SOURCE CR-ADM-MM.
026200         05  COL  16   PIC X(01)  VALUE "/".
026300         05  COL  17   PIC 9999   SOURCE CR-ADM-YYYY.
026400         05  COL  24   PIC X(11)  VALUE "DISCHARGED ".
026500         05  COL  35   PIC 99     SOURCE CR-DIS-DD.
026600         05  COL  37   PIC X(01)  VALUE "/".
026700         05  COL  38   PIC 99     SOURCE CR-DIS-MM.
026800         05  COL  40   PIC X(01)  VALUE "/".
026900         05  COL  41   PIC 9999   SOURCE CR-DIS-YYYY.
027000     03  LINE + 2.
027100         05  COL   1   PIC X(05)  VALUE "SEQ ".
027200         05  COL   6   PIC X(40)  VALUE "DESCRIPTION".
027300         05  COL  48   PIC X(13)  VALUE "BILLED AMT".
027400         05  COL  62   PIC X(13)  VALUE "ALLOWED AMT".
027500         05  COL  76   PIC X(16)  VALUE "DISALLOWED AMT".
027600         05  COL  93   PIC X(11)  VALUE "STATUS".
027700         05  COL 104   PIC X(25)  VALUE "RULE".
027800*
027810*ONE LINE PER CLA- RECORD CC041 GENERATES - SAME FIVE COLUMNS
027820*(BILLED/ALLOWED/DISALLOWED/STATUS/RULE) AS THE GRADER WOULD
027830*FIND ON CL000'S OWN ADJUD-ITEMS-OUT RECORD, JUST EDITED FOR
027840*PRINT.
027900 01  CR-ITEM-DETAIL TYPE IS DETAIL.
028000     03  LINE + 1.
028100         05  COL   1   PIC ZZ9         SOURCE CR-ITEM-SEQ.
028200         05  COL   6   PIC X(40)       SOURCE CR-ITEM-DESCRIPTION.
028300         05  COL  47   PIC Z,ZZZ,ZZ9.99
028400                                        SOURCE CR-ITEM-TOTAL-AMOUNT.
028500         05  COL  61   PIC Z,ZZZ,ZZ9.99
028600                                        SOURCE CR-ITEM-ALLOWED-AMOUNT.
028700         05  COL  76   PIC Z,ZZZ,ZZ9.99
028800                                 SOURCE CR-ITEM-DISALLOWED-AMOUNT.
028900         05  COL  93   PIC X(10)       SOURCE CR-ITEM-STATUS.
029000         05  COL 104   PIC X(25)       SOURCE CR-ITEM-RULE-NAME.
029100*
029110*FIRES ONCE PER CLAIM, AFTER ITS LAST DETAIL LINE - THE FOUR
029120*MONEY FIGURES ARE THE SAME ONES CL000 WROTE TO CLAIM-SUMMARY-
029130*OUT; THE PRESENT-WHEN CLAUSES BELOW PRINT ONLY AS MANY LOG
029140*LINES AS THIS CLAIM ACTUALLY HAS, NEVER SIX BLANK ONES.
029200 01  CR-CLAIM-FOOT TYPE CONTROL FOOTING CR-CLAIM-ID.
029300     03  LINE + 2.
029400         05  COL   1   PIC X(15)  VALUE "TOTAL CLAIMED ".
029500         05  COL  16   PIC Z,ZZZ,ZZ9.99  SOURCE CR-TOTAL-CLAIMED-AMOUNT.
029600         05  COL  32   PIC X(17)  VALUE "IRDAI DISALLOWED ".
029700         05  COL  49   PIC Z,ZZZ,ZZ9.99
029800                               SOURCE CR-TOTAL-IRDAI-DISALLOWED.
029900         05  COL  65   PIC X(18)  VALUE "POLICY DISALLOWED ".
030000         05  COL  83   PIC Z,ZZZ,ZZ9.99
030100                               SOURCE CR-TOTAL-POLICY-DISALLOWED.
030200     03  LINE + 1.
030300         05  COL   1   PIC X(22)  VALUE "ALLOWED BEFORE CO-PAY ".
030400         05  COL  23   PIC Z,ZZZ,ZZ9.99
030500                               SOURCE CR-TOTAL-ALLOWED-BEF-COPAY.
030600         05  COL  39   PIC X(12)  VALUE "CO-PAYMENT ".
030700         05  COL  51   PIC Z,ZZZ,ZZ9.99  SOURCE CR-CO-PAYMENT-AMOUNT.
030800         05  COL  67   PIC X(15)  VALUE "FINAL PAYABLE ".
030900         05  COL  82   PIC Z,ZZZ,ZZ9.99  SOURCE CR-FINAL-PAYABLE-AMOUNT.
031000     03  LINE + 1.
031100         05  COL   3   PIC X(110)  SOURCE CR-LOG-LINE-1
031200                                   PRESENT WHEN CR-LOG-LINE-COUNT >= 1.
031300     03  LINE + 1.
031400         05  COL   3   PIC X(110)  SOURCE CR-LOG-LINE-2
031500                                   PRESENT WHEN CR-LOG-LINE-COUNT >= 2.
031600     03  LINE + 1.
031700         05  COL   3   PIC X(110)  SOURCE CR-LOG-LINE-3
031800                                   PRESENT WHEN CR-LOG-LINE-COUNT >= 3.
031900     03  LINE + 1.
032000         05  COL   3   PIC X(110)  SOURCE CR-LOG-LINE-4
032100                                   PRESENT WHEN CR-LOG-LINE-COUNT >= 4.
032200     03  LINE + 1.
032300         05  COL   3   PIC X(110)  SOURCE CR-LOG-LINE-5
032400                                   PRESENT WHEN CR-LOG-LINE-COUNT >= 5.
032500     03  LINE + 1.
032600         05  COL   3   PIC X(110)  SOURCE CR-LOG-LINE-6
032700                                   PRESENT WHEN CR-LOG-LINE-COUNT >= 6.
032800*
032810*FINAL CONTROL FOOTING - FIRES ONCE, AT TERMINATE, AFTER THE
032820*LAST CLAIM'S OWN FOOTING.  EVERY FIGURE ON THIS PAGE CAME
032830*STRAIGHT OUT OF CR-BATCH-COUNTERS ABOVE, ACCUMULATED ACROSS
032840*THE WHOLE RUN, NOT RECOMPUTED HERE.
032900 01  CR-BATCH-TOTALS TYPE CONTROL FOOTING FINAL LINE PLUS 2.
033000     03  LINE 1.
033100         05  COL   1   PIC X(40)  VALUE "***  BATCH CONTROL TOTALS  ***".
033200     03  LINE + 2.
033300         05  COL   1   PIC X(19)  VALUE "CLAIMS PROCESSED  ".
033400         05  COL  20   PIC ZZZ,ZZ9  SOURCE CR-CLAIMS-PROCESSED-CT.
033500         05  COL  32   PIC X(18)  VALUE "CLAIMS REJECTED  ".
033600         05  COL  50   PIC ZZZ,ZZ9  SOURCE CR-CLAIMS-REJECTED-CT.
033700         05  COL  62   PIC X(18)  VALUE "ITEMS PROCESSED  ".
033800         05  COL  80   PIC ZZZ,ZZ9  SOURCE CR-ITEMS-PROCESSED-CT.
033900     03  LINE + 2.
034000         05  COL   1   PIC X(21)  VALUE "GRAND TOTAL CLAIMED ".
034100         05  COL  22   PIC Z,ZZZ,ZZZ,ZZ9.99
034200                                   SOURCE CR-GRAND-TOTAL-CLAIMED.
034300         05  COL  46   PIC X(21)  VALUE "GRAND TOTAL PAYABLE ".
034400         05  COL  67   PIC Z,ZZZ,ZZZ,ZZ9.99
034500                                   SOURCE CR-GRAND-TOTAL-PAYABLE.
034550     03  LINE + 2.
034560         05  COL   1   PIC X(25)  VALUE
034570                                   "ITEMS IRDAI DISALLOWED   ".
034580         05  COL  26   PIC ZZZ,ZZ9  SOURCE CR-ITEMS-IRDAI-DISALLOW-CT.
034590         05  COL  38   PIC X(21)  VALUE "ITEMS POLICY CAPPED  ".
034595         05  COL  60   PIC ZZZ,ZZ9  SOURCE CR-ITEMS-POLICY-CAPPED-CT.
034600*
034700 PROCEDURE        DIVISION.
034800*=========================
034900*
035000*MAIN LINE - OPEN, RUN THE CLAIM LOOP OFF CLAIM-SUMMARY-IN, DRAIN
035100*ANY TRAILING REJECTED-CLAIM LOG GROUPS, CLOSE.
035200 CC000-MAIN-CONTROL.
035300     PERFORM  CC010-OPEN-REPORT-FILES   THRU CC010-EXIT.
035400     PERFORM  CC011-READ-SUMMARY        THRU CC011-EXIT.
035500     PERFORM  CC012-READ-ITEM           THRU CC012-EXIT.
035600     PERFORM  CC013-READ-LOG            THRU CC013-EXIT.
035700     INITIATE  CL-ADJUDICATION-REPORT.
035800     PERFORM  CC020-PROCESS-ONE-CLAIM   THRU CC020-EXIT
035900              UNTIL CR-NO-MORE-SUMMARY.
036000     PERFORM  CC050-DRAIN-TRAILING-LOGS THRU CC050-EXIT
036100              UNTIL CR-NO-MORE-LOG.
036200     TERMINATE  CL-ADJUDICATION-REPORT.
036300     PERFORM  ZZ990-CLOSE-FILES         THRU ZZ990-EXIT.
036400     STOP RUN.
036500*
036550*RUN DATE IS PULLED ONCE, HERE, FOR THE PAGE HEADING - REPORT
036560*WRITER CANNOT SOURCE A REDEFINES OF AN ACCEPT FIELD DIRECTLY,
036570*SO THE SLASHED PRINT FORM IS BUILT BY HAND INTO
036580*CR-RUN-DATE-PRINT BELOW.
036600 CC010-OPEN-REPORT-FILES.
036700     OPEN  INPUT   ADJUD-ITEMS-IN-FILE.
036800     OPEN  INPUT   CLAIM-SUMMARY-IN-FILE.
036900     OPEN  INPUT   ADJUST-LOG-IN-FILE.
037000     OPEN  OUTPUT  REPORT-OUT-FILE.
037100     ACCEPT  CR-RUN-DATE-YYMMDD  FROM DATE.
037200     MOVE  CR-RUN-DD    TO  CR-RUN-DATE-PRINT (1:2).
037300     MOVE  "/"          TO  CR-RUN-DATE-PRINT (3:1).
037400     MOVE  CR-RUN-MM    TO  CR-RUN-DATE-PRINT (4:2).
037500     MOVE  "/"          TO  CR-RUN-DATE-PRINT (6:1).
037600     MOVE  CR-RUN-YY    TO  CR-RUN-DATE-PRINT (7:2).
037700 CC010-EXIT.
037800     EXIT.
037900*
037950*CLAIM-SUMMARY-IN IS THE DRIVING FILE - ITS END OF FILE IS WHAT
037960*STOPS THE MAIN CLAIM LOOP IN CC000, NOT THE OTHER TWO.
038000 CC011-READ-SUMMARY.
038100     READ  CLAIM-SUMMARY-IN-FILE
038200           AT END  MOVE "N" TO CR-MORE-SUMMARY-SW.
038300     IF  NOT CR-NO-MORE-SUMMARY
038400         MOVE  CLAIM-SUMMARY-IN-RECORD  TO  CL-CLAIM-SUMMARY-RECORD.
038500 CC011-EXIT.
038600     EXIT.
038700*
038750*A REJECTED CLAIM NEVER HAD ANY LINE ITEMS WRITTEN FOR IT BY
038760*CL000, SO THIS FILE'S NEXT RECORD ALWAYS BELONGS TO THE NEXT
038770*CLAIM CLAIM-SUMMARY-IN WILL ACTUALLY PRINT.
038800 CC012-READ-ITEM.
038900     READ  ADJUD-ITEMS-IN-FILE
039000           AT END  MOVE "N" TO CR-MORE-ITEMS-SW.
039100     IF  NOT CR-NO-MORE-ITEMS
039200         MOVE  ADJUD-ITEMS-IN-RECORD  TO  CL-ADJUD-ITEM-RECORD.
039300 CC012-EXIT.
039400     EXIT.
039500*
039600 CC013-READ-LOG.
039700     READ  ADJUST-LOG-IN-FILE
039800           AT END  MOVE "N" TO CR-MORE-LOG-SW.
039900     IF  NOT CR-NO-MORE-LOG
040000         MOVE  ADJUST-LOG-IN-RECORD  TO  CL-ADJUST-LOG-RECORD.
040100 CC013-EXIT.
040200     EXIT.
040300*
040310*MAIN CONTROL PRIMES ALL THREE READ-AHEAD STREAMS BEFORE THE
040320*REPORT IS EVEN INITIATED, SO THE FIRST PASS THROUGH CC020 NEVER
040330*HAS TO SPECIAL-CASE A "FIRST RECORD" CONDITION.
040400*ONE GOOD CLAIM END TO END - UNLOAD THE SUMMARY, SKIP ANY REJECTED-
040500*CLAIM LOG GROUPS THAT SIT AHEAD OF THIS CLAIM'S OWN, LOAD THIS
040600*CLAIM'S LOG LINES, THEN GENERATE ONE DETAIL RECORD PER ITEM.
040700 CC020-PROCESS-ONE-CLAIM.
040750*EACH FIELD IS MOVED BY NAME RATHER THAN ONE BLOCK MOVE OF THE
040760*WHOLE SUMMARY RECORD - CR-CLAIM-WORK'S LAYOUT IS NOT A BYTE-FOR-
040770*BYTE MATCH OF WSCLMST'S CLAIM-SUMMARY-OUT, SO A GROUP MOVE WOULD
040780*MISALIGN THE TAIL FIELDS.
040800     MOVE  CLS-CLAIM-ID                 TO  CR-CLAIM-ID.
040900     MOVE  CLS-POLICY-NUMBER            TO  CR-POLICY-NUMBER.
041000     MOVE  CLS-HOSPITAL-NAME            TO  CR-HOSPITAL-NAME.
041100     MOVE  CLS-PATIENT-NAME             TO  CR-PATIENT-NAME.
041200     MOVE  CLS-ADMISSION-DATE           TO  CR-ADMISSION-DATE.
041300     MOVE  CLS-DISCHARGE-DATE           TO  CR-DISCHARGE-DATE.
041400     MOVE  CLS-STAY-DAYS                TO  CR-STAY-DAYS.
041500     MOVE  CLS-TOTAL-CLAIMED-AMOUNT     TO  CR-TOTAL-CLAIMED-AMOUNT.
041600     MOVE  CLS-TOTAL-IRDAI-DISALLOWED   TO  CR-TOTAL-IRDAI-DISALLOWED.
041700     MOVE  CLS-TOTAL-POLICY-DISALLOWED
041800           TO  CR-TOTAL-POLICY-DISALLOWED.
041900     MOVE  CLS-TOTAL-ALLOWED-BEF-COPAY
042000           TO  CR-TOTAL-ALLOWED-BEF-COPAY.
042100     MOVE  CLS-CO-PAYMENT-AMOUNT        TO  CR-CO-PAYMENT-AMOUNT.
042200     MOVE  CLS-FINAL-PAYABLE-AMOUNT     TO  CR-FINAL-PAYABLE-AMOUNT.
042300     ADD  1  TO  CR-CLAIMS-PROCESSED-CT.
042400     ADD  CLS-TOTAL-CLAIMED-AMOUNT  TO  CR-GRAND-TOTAL-CLAIMED.
042500     ADD  CLS-FINAL-PAYABLE-AMOUNT  TO  CR-GRAND-TOTAL-PAYABLE.
042520     ADD  CLS-IRDAI-ITEM-COUNT      TO  CR-ITEMS-IRDAI-DISALLOW-CT.
042540     ADD  CLS-POLICY-ITEM-COUNT     TO  CR-ITEMS-POLICY-CAPPED-CT.
042600     PERFORM  CC030-SKIP-STRAY-LOG-GROUPS  THRU CC030-EXIT.
042700     PERFORM  CC031-LOAD-CLAIM-LOGS        THRU CC031-EXIT.
042800     PERFORM  CC040-GENERATE-CLAIM-ITEMS   THRU CC040-EXIT.
042900     PERFORM  CC011-READ-SUMMARY           THRU CC011-EXIT.
043000 CC020-EXIT.
043100     EXIT.
043200*
043300*ADJUST-LOG-OUT CARRIES ONE UNBROKEN GROUP OF ROWS PER CLAIM IN
043400*ARRIVAL ORDER - A REJECTED CLAIM'S SINGLE ROW IS ITS OWN GROUP.
043500*ANY GROUP READ HERE BELONGS TO A REJECTED CLAIM THAT CAME BEFORE
043600*THE ONE CLAIM-SUMMARY-IN IS NOW POSITIONED ON, SO IT IS COUNTED
043700*AND SKIPPED, NEVER PRINTED.
043800 CC030-SKIP-STRAY-LOG-GROUPS.
043900     PERFORM  CC032-SKIP-ONE-LOG-ROW  THRU CC032-EXIT
044000         UNTIL CR-NO-MORE-LOG
044100            OR CLG-CLAIM-ID = CR-CLAIM-ID.
044200 CC030-EXIT.
044300     EXIT.
044400*
044500 CC032-SKIP-ONE-LOG-ROW.
044600     ADD  1  TO  CR-CLAIMS-REJECTED-CT.
044700     PERFORM  CC013-READ-LOG  THRU CC013-EXIT.
044800 CC032-EXIT.
044900     EXIT.
045000*
045020*THE LOOP BELOW STOPS ON WHICHEVER COMES FIRST - LOG FILE EOF,
045040*A CLAIM-ID CHANGE, OR THE SIX-ROW CEILING - SO A SEVENTH LOG
045060*LINE FOR ONE CLAIM IS SILENTLY DROPPED, NOT OVERFLOWED.
045100*THIS CLAIM'S OWN ADJUST-LOG-OUT GROUP, IF ANY - UP TO SIX ROWS,
045200*SAME LIMIT AS WSCLLOG'S TABLE IN CL000.  EACH ROW READ HERE
045300*BELONGS TO THE CURRENT CLAIM OR THE NEXT CLAIM/GROUP IS LEFT
045400*BUFFERED FOR CC020'S NEXT PASS TO DEAL WITH.
045500 CC031-LOAD-CLAIM-LOGS.
045600     MOVE  ZERO    TO  CR-LOG-LINE-COUNT.
045700     MOVE  SPACES  TO  CR-LOG-LINE-1  CR-LOG-LINE-2  CR-LOG-LINE-3
045800                       CR-LOG-LINE-4  CR-LOG-LINE-5  CR-LOG-LINE-6.
045900     PERFORM  CC033-LOAD-ONE-LOG-LINE  THRU CC033-EXIT
046000         UNTIL CR-NO-MORE-LOG
046100            OR CLG-CLAIM-ID NOT = CR-CLAIM-ID
046200            OR CR-LOG-LINE-COUNT = 6.
046300 CC031-EXIT.
046400     EXIT.
046500*
046600 CC033-LOAD-ONE-LOG-LINE.
046700     ADD  1  TO  CR-LOG-LINE-COUNT.
046800     IF  CR-LOG-LINE-COUNT = 1
046900         MOVE  CLG-LOG-TEXT  TO  CR-LOG-LINE-1
047000     ELSE IF  CR-LOG-LINE-COUNT = 2
047100         MOVE  CLG-LOG-TEXT  TO  CR-LOG-LINE-2
047200     ELSE IF  CR-LOG-LINE-COUNT = 3
047300         MOVE  CLG-LOG-TEXT  TO  CR-LOG-LINE-3
047400     ELSE IF  CR-LOG-LINE-COUNT = 4
047500         MOVE  CLG-LOG-TEXT  TO  CR-LOG-LINE-4
047600     ELSE IF  CR-LOG-LINE-COUNT = 5
047700         MOVE  CLG-LOG-TEXT  TO  CR-LOG-LINE-5
047800     ELSE
047900         MOVE  CLG-LOG-TEXT  TO  CR-LOG-LINE-6.
048000     PERFORM  CC013-READ-LOG  THRU CC013-EXIT.
048100 CC033-EXIT.
048200     EXIT.
048300*
048400*ADJUD-ITEMS-OUT ALSO CARRIES ONE UNBROKEN GROUP PER CLAIM, SAME
048500*ARRIVAL ORDER AS CLAIM-SUMMARY-IN - NO SKIP NEEDED, EVERY ITEM
048600*ROW READ HERE BELONGS TO A CLAIM THAT IS IN CLAIM-SUMMARY-IN.
048700 CC040-GENERATE-CLAIM-ITEMS.
048800     PERFORM  CC041-GENERATE-ONE-ITEM  THRU CC041-EXIT
048900         UNTIL CR-NO-MORE-ITEMS
049000            OR CLA-CLAIM-ID NOT = CR-CLAIM-ID.
049100 CC040-EXIT.
049200     EXIT.
049300*
049350*GENERATE FIRES REPORT WRITER'S OWN CONTROL-BREAK LOGIC FOR
049360*THIS DETAIL LINE - THE CLAIM HEADING/FOOTING ABOVE AND BELOW
049370*IT ARE HANDLED AUTOMATICALLY OFF THE CR-CLAIM-ID CONTROL
049380*FIELD, NOT WRITTEN EXPLICITLY BY THIS PARAGRAPH.
049400 CC041-GENERATE-ONE-ITEM.
049500     MOVE  CLA-ITEM-SEQ            TO  CR-ITEM-SEQ.
049600     MOVE  CLA-DESCRIPTION         TO  CR-ITEM-DESCRIPTION.
049700     MOVE  CLA-TOTAL-AMOUNT        TO  CR-ITEM-TOTAL-AMOUNT.
049800     MOVE  CLA-ALLOWED-AMOUNT      TO  CR-ITEM-ALLOWED-AMOUNT.
049900     MOVE  CLA-DISALLOWED-AMOUNT   TO  CR-ITEM-DISALLOWED-AMOUNT.
050000     MOVE  CLA-STATUS              TO  CR-ITEM-STATUS.
050100     MOVE  CLA-RULE-NAME           TO  CR-ITEM-RULE-NAME.
050200     ADD  1  TO  CR-ITEMS-PROCESSED-CT.
050300     GENERATE  CR-ITEM-DETAIL.
050400     PERFORM  CC012-READ-ITEM  THRU CC012-EXIT.
050500 CC041-EXIT.
050600     EXIT.
050700*
050800*CC020 STOPS AS SOON AS CLAIM-SUMMARY-IN IS EXHAUSTED, SO A RUN OF
050900*ONE OR MORE REJECTED CLAIMS AT THE TAIL OF THE BATCH IS STILL
051000*SITTING UNREAD ON ADJUST-LOG-OUT - THIS COUNTS THEM IN BEFORE
051100*THE FINAL TOTALS PRINT.
051200 CC050-DRAIN-TRAILING-LOGS.
051300     ADD  1  TO  CR-CLAIMS-REJECTED-CT.
051400     PERFORM  CC013-READ-LOG  THRU CC013-EXIT.
051500 CC050-EXIT.
051600     EXIT.
051700*
051720*CLOSING REPORT-OUT-FILE LAST IS WHAT ACTUALLY FLUSHES THE
051740*REPORT WRITER'S PRINT BUFFER TO THE PHYSICAL FILE - THE THREE
051760*INPUT CLOSES AHEAD OF IT ARE ORDER-INDEPENDENT.
051800 ZZ990-CLOSE-FILES.
051900     CLOSE  ADJUD-ITEMS-IN-FILE.
052000     CLOSE  CLAIM-SUMMARY-IN-FILE.
052100     CLOSE  ADJUST-LOG-IN-FILE.
052200     CLOSE  REPORT-OUT-FILE.
052300 ZZ990-EXIT.
052400     EXIT.
