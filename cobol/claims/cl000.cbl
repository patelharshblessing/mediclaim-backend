000100*****************************************************************
000200*                                                                *
000300*           MAIN CLAIMS ADJUDICATION DRIVER -                   *
000400*      READS CLAIMS-IN, APPLIES THE IRDAI SCREEN AND            *
000500*     THE MVP1 SUB-LIMIT RULEBOOK, WRITES THE THREE             *
000600*           ADJUDICATED-OUTPUT FILES FOR CLRPT                  *
000700*                                                                *
000800*****************************************************************
000900*
001000 IDENTIFICATION   DIVISION.
001100*========================
001200*
001300 PROGRAM-ID.         CL000.
001400 AUTHOR.             V B COEN.
001500 INSTALLATION.       APPLEWOOD COMPUTERS.
001600 DATE-WRITTEN.       14/03/1989.
001700 DATE-COMPILED.
001800 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
001900*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002000*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002100*
002200*   REMARKS.        MAIN ADJUDICATION RUN FOR THE MEDICLAIM
002300*                   HOSPITAL-BILL SUITE.  ONE PASS OF CLAIMS-IN
002400*                   PRODUCES ADJUD-ITEMS-OUT (LINE BY LINE),
002500*                   CLAIM-SUMMARY-OUT (ONE PER CLAIM) AND
002600*                   ADJUST-LOG-OUT (ONE ROW PER ADJUSTMENT OR
002700*                   REJECTION).  CLRPT THEN RENDERS THE PRINT
002800*                   REPORT FROM THOSE THREE FILES - CL000 ITSELF
002900*                   NEVER WRITES A TOTALS RECORD OF ITS OWN.
003000*
003100*   VERSION.        1.00 OF 1989 (SPEC ONLY, NEVER BUILT).
003200*                   2.00 OF 02/01/26 - MEDICLAIM CONTRACT REVIVED.
003300*
003400*CHANGE LOG
003500*==========
003600*14/03/89 VBC - SPEC DRAFTED AGAINST THE ORIGINAL MEDICLAIM
003700*               TENDER.  CONTRACT SHELVED BEFORE CODING - NOTES
003800*               KEPT IN THE JOB FILE FOR THE PROGRAM-ID SLOT.
003900*04/12/25 VBC - CONTRACT REVIVED.  BUILT OUT AA000-AA100 AND THE
004000*               CLAIM HEADER/LINE-ITEM READ AGAINST WSCLHDR AND
004100*               WSCLITM.
004200*05/12/25 VBC - ADDED BB010-BB013 - IRDAI NON-PAYABLE SCREEN
004300*               AGAINST THE WSCLMST ITEM CATALOGUE.
004400*09/12/25 VBC - ADDED BB020/BB021 SUB-LIMIT RULE MATCHER.  KEPT
004500*               ICU AHEAD OF ROOM AND MATERNITY/CATARACT AHEAD
004600*               OF SURGEON AS PER THE ADJUDICATION NOTES.
004700*16/12/25 VBC - ADDED THE TWO-PASS RULE APPLIER (BB030) - THE      RQ4488
004800*               ANESTHETIST FEE RULE NEEDS THE SURGEON FEE'S       RQ4488
004900*               POST-RULE ALLOWED AMOUNT AS ITS BASE, SO IT RUNS   RQ4488
005000*               IN A SECOND PASS AFTER EVERY OTHER RULE.            RQ4488
005100*21/12/25 VBC - ADDED BB040 CLAIM TOTALS, CO-PAYMENT AND THE       RQ4491
005200*               SUM-INSURED CAP.                                   RQ4491
005300*02/01/26 VBC - ADDED BB050/BB051/BB052 OUTPUT WRITES.  SWAPPED
005400*               RULE-TYPE TEXT MATCHING IN BB030A FOR A PLAIN
005500*               DISPATCH ON THE RULE NUMBER BB021 ALREADY FOUND -
005600*               ONE LESS STRING COMPARE PER LINE ITEM.
005700*05/01/26 VBC - REJECTED-CLAIM EDITS MOVED OUT OF AA100 AND INTO
005800*               THEIR OWN PARAGRAPH (AA030) SO AA100 READS AS A
005900*               STRAIGHT LIST OF STAGES.
005910*14/02/26 VBC - BB031/BB033 NOW CAP AGAINST MIN(QUANTITY,STAY-   RQ4417
005920*               DAYS) INSTEAD OF STAY-DAYS ALONE, AND BB033'S
005930*               PERCENT-OF-SI SIDE IS A TRUE PER-DAY FIGURE
005940*               BEFORE THE MIN - BOTH WERE OVER-ALLOWING.
005950*14/02/26 VBC - BB040 CO-PAYMENT COMPUTE/LOG NOW SKIPPED WHEN     RQ4417
005960*               CO-PAY-PCT IS ZERO, PER THE RULEBOOK.
005970*14/02/26 VBC - WSCLSUM WIDENED FOR THE TWO ITEM-COUNT FIELDS    RQ4419
005980*               BB050 NOW CARRIES THROUGH TO CLRPT FOR THE
005990*               BATCH CONTROL TOTALS.
006000*
006100*
006200******************************************************************
006300*
006400*COPYRIGHT NOTICE.
006500*****************
006600*
006700*THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
006800*2024-04-16.
006900*
007000*THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007100*MEDICLAIM ADJUDICATION SUITE AND ARE COPYRIGHT (C) VINCENT B
007200*COEN, 1976-2026 AND LATER.
007300*
007400*THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007500*MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL
007600*PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
007700*
007800******************************************************************
007900*
008000 ENVIRONMENT      DIVISION.
008100*========================
008200*
008300 CONFIGURATION    SECTION.
008400 COPY  "ENVDIV.COB".
008500 INPUT-OUTPUT     SECTION.
008600*-----------------------
008700 FILE-CONTROL.
008800     SELECT  CLAIMS-IN-FILE
008900             ASSIGN TO "CLAIMSIN"
009000             ORGANIZATION IS LINE SEQUENTIAL
009100             FILE STATUS IS CL-CLAIMS-IN-STATUS.
009200     SELECT  ADJUD-ITEMS-OUT-FILE
009300             ASSIGN TO "ADJITEMS"
009400             ORGANIZATION IS LINE SEQUENTIAL
009500             FILE STATUS IS CL-ADJ-ITEMS-STATUS.
009600     SELECT  CLAIM-SUMMARY-OUT-FILE
009700             ASSIGN TO "CLAIMSUM"
009800             ORGANIZATION IS LINE SEQUENTIAL
009900             FILE STATUS IS CL-CLAIM-SUM-STATUS.
010000     SELECT  ADJUST-LOG-OUT-FILE
010100             ASSIGN TO "ADJLOG"
010200             ORGANIZATION IS LINE SEQUENTIAL
010300             FILE STATUS IS CL-ADJUST-LOG-STATUS.
010400*
010500 DATA             DIVISION.
010600*========================
010700 FILE             SECTION.
010800*-----------------------
010900*
011000 FD  CLAIMS-IN-FILE.
011100 01  CLAIMS-IN-RAW-RECORD         PIC X(173).
011200*
011300 FD  ADJUD-ITEMS-OUT-FILE.
011400 01  ADJUD-ITEMS-OUT-RECORD       PIC X(204).
011500*
011600 FD  CLAIM-SUMMARY-OUT-FILE.
011700 01  CLAIM-SUMMARY-OUT-RECORD     PIC X(175).
011800*
011900 FD  ADJUST-LOG-OUT-FILE.
012000 01  ADJUST-LOG-OUT-RECORD        PIC X(125).
012100*
012200 WORKING-STORAGE  SECTION.
012300*-----------------------
012400*
012500 77  CL-PROG-NAME              PIC X(15) VALUE "CL000 (2.00)".
012600*
012700*THE FOUR CLAIM-RECORD COPYBOOKS CARRY BOTH THE RAW INPUT VIEW
012800*(REDEFINES) AND THE WORKING/OUTPUT VIEW USED THROUGH AA000-BB053.
012900 COPY "WSCLHDR.COB".
013000 COPY "WSCLITM.COB".
013100 COPY "WSCLSUM.COB".
013200 COPY "WSCLLOG.COB".
013300*
013400*REFERENCE TABLES - NOT READ FROM A FILE, SEEDED BY VALUE CLAUSE.
013500 COPY "WSCLMST.COB".
013600 COPY "WSCLRUL.COB".
013700*
013710*FILE STATUS PAIRS FOR THE FOUR SEQUENTIAL FILES, PLUS THE MAIN
013720*LOOP END SWITCH - CL-NO-MORE-CLAIMS DRIVES THE UNTIL TEST ON
013730*AA100 SO THE WHOLE RUN IS ONE READ-AHEAD LOOP, NOT A SEPARATE
013740*READ-THEN-PROCESS PAIR FOR EVERY CLAIM.
013800 01  CL-FILE-SWITCHES.
013900     03  CL-CLAIMS-IN-STATUS        PIC X(02).
014000     03  CL-ADJ-ITEMS-STATUS        PIC X(02).
014100     03  CL-CLAIM-SUM-STATUS        PIC X(02).
014200     03  CL-ADJUST-LOG-STATUS       PIC X(02).
014300     03  CL-MORE-CLAIMS-SW          PIC X(01)  VALUE "Y".
014400         88  CL-NO-MORE-CLAIMS        VALUE "N".
014500     03  FILLER                     PIC X(05).
014600*
014610*RUN-LEVEL COUNTS FOR ZZ900'S END-OF-JOB DISPLAY - OK-CT PLUS
014620*ERROR-CT MUST ALWAYS EQUAL READ-CT, SINCE EVERY CLAIM READ IS
014630*EITHER ADJUDICATED OR REJECTED, NEVER BOTH, NEVER NEITHER.
014700 01  CL-BATCH-COUNTERS.
014800     03  CL-CLAIMS-READ-CT          PIC 9(07)  COMP.
014900     03  CL-CLAIMS-OK-CT            PIC 9(07)  COMP.
015000     03  CL-CLAIMS-ERROR-CT         PIC 9(07)  COMP.
015100     03  FILLER                     PIC X(04).
015200*
015210*PER-CLAIM CONTROL FLAGS.  STAY-DAYS IS DERIVED ONCE PER CLAIM BY
015220*AA050 AND THEN READ BY EVERY FIXED-PER-DAY/PER-DAY-CAP RULE IN
015230*STAGE 3.  REJECTED-SW AND ITS REASON TEXT ARE SET BY AA030 AND
015240*TESTED BY AA100 TO DECIDE WHETHER THE CLAIM EVER REACHES THE
015250*RULE ENGINE AT ALL.
015300 01  CL-CLAIM-CONTROL.
015400     03  CL-CTL-STAY-DAYS           PIC 9(03)  COMP.
015500     03  CL-CTL-REJECTED-SW         PIC X(01).
015600         88  CL-CLAIM-REJECTED        VALUE "Y".
015700         88  CL-CLAIM-NOT-REJECTED    VALUE "N".
015800     03  CL-CTL-REJECT-REASON       PIC X(60).
015900     03  FILLER                     PIC X(04).
016000*
016010*CLAIM-LEVEL ACCUMULATORS - RESET EVERY CLAIM BY AA060, BUILT UP
016020*THROUGH STAGES 1-4, THEN CARRIED STRAIGHT INTO THE CLAIM-SUMMARY
016030*OUTPUT RECORD BY BB050 SO CLRPT NEVER HAS TO RE-DERIVE ANY OF
016040*THEM ITSELF.
016100 01  CL-CLAIM-TOTALS-WORK.
016200     03  CL-WK-TOT-IRDAI-DISALLOWED    PIC S9(07)V99.
016300     03  CL-WK-TOT-POLICY-DISALLOWED   PIC S9(07)V99.
016400     03  CL-WK-TOT-ALLOWED-BEF-COPAY   PIC S9(07)V99.
016500     03  CL-WK-CO-PAYMENT-AMT          PIC S9(07)V99.
016600     03  CL-WK-FINAL-PAYABLE-AMT       PIC S9(07)V99.
016700     03  CL-WK-IRDAI-ITEM-CT           PIC 9(03)  COMP.
016800     03  CL-WK-POLICY-ITEM-CT          PIC 9(03)  COMP.
016900     03  FILLER                        PIC X(04).
017000*
017010*THE WHOLE CLAIM'S LINE ITEMS, HELD IN MEMORY FOR THE LIFE OF
017020*ONE CLAIM SO EVERY STAGE (SCREEN, MATCH, APPLY, TOTAL, WRITE)
017030*CAN WALK THE SAME TABLE BY SUBSCRIPT WITHOUT RE-READING
017040*CLAIMS-IN.  99 IS THE LARGEST LINE-ITEM COUNT ANY SAMPLE
017050*HOSPITAL BILL EVER QUOTED, SO IT WAS FIXED AS THE OCCURS
017060*CEILING RATHER THAN SIZED FOR AN UNBOUNDED CLAIM.
017100 01  CL-CLAIM-ITEMS-TABLE.
017200     03  CL-WK-ITEM-COUNT     PIC 9(03)  COMP.
017300     03  CL-WK-ITEM  OCCURS 1 TO 99 TIMES
017400             DEPENDING ON CL-WK-ITEM-COUNT
017500             INDEXED BY CL-WK-IDX.
017600         05  CL-WK-ITEM-SEQ          PIC 9(03).
017700         05  CL-WK-DESCRIPTION       PIC X(40).
017750*        UPPER-CASED COPY BUILT ONCE BY AA061 SO BB011/BB021'S
017760*        KEYWORD SCANS NEVER CARE HOW THE BILLING CLERK HAPPENED
017770*        TO CAPITALISE THE FREE-TEXT DESCRIPTION LINE.
017800         05  CL-WK-DESC-UPPER        PIC X(40).
017900         05  CL-WK-QUANTITY          PIC S9(03)V99.
018000         05  CL-WK-UNIT-PRICE        PIC S9(07)V99.
018100         05  CL-WK-TOTAL-AMOUNT      PIC S9(07)V99.
018150*        SEEDED "ALLOWED" BY AA061 FOR EVERY ITEM - BB012 AND
018160*        BB039 ARE THE ONLY PLACES PERMITTED TO FLIP THIS TO
018170*        DISALLOWED, SO A SEARCH FOR WHO SETS CL-WK-STATUS FINDS
018180*        EVERY POINT A RULE CAN EVER CUT A PAYMENT.
018200         05  CL-WK-STATUS            PIC X(10).
018300             88  CL-WK-IS-ALLOWED      VALUE "ALLOWED".
018400             88  CL-WK-IS-DISALLOWED   VALUE "DISALLOWED".
018500         05  CL-WK-ALLOWED-AMOUNT    PIC S9(07)V99.
018600         05  CL-WK-DISALLOWED-AMOUNT PIC S9(07)V99.
018650*        RULE-NAME/REASON ARE ONLY EVER SET BY BB039 FOR AN
018660*        ITEM THE SUB-LIMIT RULEBOOK ACTUALLY TOUCHED - AN ITEM
018670*        NEVER MATCHED TO A RULE (RULE-IDX STILL ZERO) LEAVES
018680*        BOTH AS SPACES RIGHT THROUGH TO THE ADJUDICATED-ITEMS
018690*        OUTPUT RECORD.
018700         05  CL-WK-RULE-NAME         PIC X(25).
018800         05  CL-WK-REASON           PIC X(70).
018900         05  CL-WK-CATEGORY          PIC X(25).
018950*        SET BY BB021 TO THE MATCHED ROW NUMBER (1-15) IN THE
018960*        POLICY RULEBOOK - KEPT NUMERIC SO BB030A CAN DISPATCH
018970*        ON A PLAIN COMPARE INSTEAD OF A SECOND ROUND OF TEXT
018980*        MATCHING AGAINST RULE-TYPE.
019000         05  CL-WK-RULE-IDX          PIC 9(02)  COMP.
019100         05  CL-WK-IRDAI-SW          PIC X(01).
019200             88  CL-WK-IRDAI-REASON    VALUE "Y".
019300         05  FILLER                  PIC X(02).
019400*
019410*UP TO 6 ADJUSTMENT/REJECTION MESSAGES PER CLAIM, ONE PER STAGE
019420*TOTAL THAT ACTUALLY FIRED - A CLEAN CLAIM WITH NOTHING
019430*DISALLOWED AT ANY STAGE WRITES ZERO LOG ROWS, NOT SIX BLANK
019440*ONES.
019500 01  CL-CLAIM-LOG-TABLE.
019600     03  CL-WK-LOG-COUNT      PIC 9(02)  COMP.
019700     03  CL-WK-LOG-IDX        PIC 9(02)  COMP.
019800     03  CL-WK-LOG-ENTRY  OCCURS 1 TO 6 TIMES
019900             DEPENDING ON CL-WK-LOG-COUNT.
020000         05  CL-WK-LOG-TEXT       PIC X(110).
020100         05  FILLER               PIC X(02).
020200*
020210*SCRATCH AREA THE BB0XX/BB09X STRING PARAGRAPHS BUILD A LOG
020220*LINE INTO BEFORE BB095 FILES IT AWAY IN CL-WK-LOG-ENTRY ABOVE.
020300 01  CL-WK-LOG-BUILD.
020400     03  CL-WK-LOG-MSG        PIC X(110).
020500     03  FILLER               PIC X(02).
020600*
020610*WORK FIELDS SHARED ACROSS THE RULE-APPLICATION PARAGRAPHS
020620*(BB031-BB039) - NONE OF THESE CARRY A VALUE FROM ONE LINE ITEM
020630*TO THE NEXT EXCEPT THE SURGEON CARRY-FORWARD, WHICH BB035 SETS
020640*IN PASS 1 AND BB036 READS IN PASS 2 (SEE THE STAGE 3 BANNER
020650*IN THE PROCEDURE DIVISION FOR WHY THE TWO-PASS SPLIT EXISTS).
020700 01  CL-MISC-WORK.
020800     03  CL-WK-FOUND-CT          PIC 9(03)  COMP.
020900     03  CL-WK-SURGEON-IDX       PIC 9(03)  COMP.
021000     03  CL-WK-BASE-AMOUNT       PIC S9(07)V99.
021100     03  CL-WK-LIMIT-AMOUNT      PIC S9(07)V99.
021200     03  CL-WK-NEW-ALLOWED       PIC S9(07)V99.
021300     03  CL-WK-PASS-NO           PIC 9(01)  COMP.
021400     03  CL-WK-SURGEON-FOUND-SW  PIC X(01).
021500         88  CL-WK-HAVE-SURGEON    VALUE "Y".
021600     03  CL-WK-SURGEON-ALLOWED   PIC S9(07)V99.
021700     03  CL-WK-DAY-BASIS         PIC S9(03)V99.
021720*    EFF-DAYS HOLDS WHICHEVER OF THE ITEM'S OWN QUANTITY AND
021730*    THE CLAIM'S STAY-DAYS IS SMALLER - SEE BB031/BB033 BELOW
021740*    (TKT 4417).
021750     03  CL-WK-EFF-DAYS          PIC S9(03)V99.
021760*    EDIT FIELDS FOR THE AMOUNT/PERCENT/COUNT TEXT THAT GOES
021770*    INTO THE ADJUSTMENT LOG LINES - DISPLAY FORMAT ONLY, NOT
021780*    PRINTER FORMAT, SINCE THESE NEVER APPEAR ON CLRPT.
021800     03  CL-WK-AMT-EDIT          PIC Z,ZZZ,ZZ9.99.
021900     03  CL-WK-PCT-EDIT          PIC ZZ9.99.
022000     03  CL-WK-CNT-EDIT          PIC ZZ9.
022100     03  FILLER                  PIC X(03).
022200*
022300*LINKAGE GROUP FOR THE CALL TO MAPS04 (STAY-DAYS DERIVATION) -
022400*FIELD FOR FIELD, SAME ORDER AND SIZE AS MAPA03-WS IN MAPS04.
022450* 14/02/26 VBC - TKT 4423, DROPPED CL-M4-FUNCTION-CODE/DATE/BIN -
022460*                MAPS04 ITSELF DROPPED THE VALIDATE/CONVERT
022470*                FUNCTION THOSE FED, SO THE LINK GROUP IS NOW
022480*                JUST THE THREE STAY-DAYS FIELDS.
022500 01  CL-MAPS04-LINK.
022900     03  CL-M4-ADMISSION-BIN     PIC 9(08).
023000     03  CL-M4-DISCHARGE-BIN     PIC 9(08).
023100     03  CL-M4-STAY-DAYS         PIC 9(03).
023200     03  FILLER                  PIC X(04).
023300*
023400 PROCEDURE        DIVISION.
023500*=========================
023600*
023700*MAIN LINE - READ, ADJUDICATE, WRITE, UNTIL CLAIMS-IN IS EXHAUSTED.
023800 AA000-MAIN-CONTROL.
023900     PERFORM  AA010-OPEN-CLAIMS-FILES     THRU AA010-EXIT.
024000     PERFORM  AA020-READ-CLAIM-HEADER     THRU AA020-EXIT.
024100     PERFORM  AA100-PROCESS-ONE-CLAIM     THRU AA100-EXIT
024200              UNTIL CL-NO-MORE-CLAIMS.
024300     PERFORM  ZZ900-DISPLAY-RUN-SUMMARY   THRU ZZ900-EXIT.
024400     PERFORM  ZZ990-CLOSE-FILES           THRU ZZ990-EXIT.
024500     STOP RUN.
024600*
024610*CLAIMSIN IS THE ONLY INPUT - THE OTHER THREE ARE WRITE-ONLY
024620*OUTPUTS THIS RUN PRODUCES AND NEVER READS BACK.
024700 AA010-OPEN-CLAIMS-FILES.
024800     OPEN  INPUT   CLAIMS-IN-FILE.
024900     OPEN  OUTPUT  ADJUD-ITEMS-OUT-FILE.
025000     OPEN  OUTPUT  CLAIM-SUMMARY-OUT-FILE.
025100     OPEN  OUTPUT  ADJUST-LOG-OUT-FILE.
025200 AA010-EXIT.
025300     EXIT.
025400*
025500*SINGLE PHYSICAL-RECORD READ - THE H/D RECORD-TYPE BYTE IN COLUMN
025600*ONE TELLS THE CALLERS (AA040/AA045) WHETHER THEY GOT A HEADER OR
025700*A DETAIL LINE.
025800 AA020-READ-CLAIM-HEADER.
025900     READ  CLAIMS-IN-FILE
026000           AT END  MOVE "N" TO CL-MORE-CLAIMS-SW.
026100 AA020-EXIT.
026200     EXIT.
026300*
026350*AA100 DRIVES ONE CLAIM END TO END - EDIT, SCREEN, MATCH, APPLY,
026500*TOTAL, WRITE.  A REJECTED CLAIM SKIPS STRAIGHT TO THE LOG AND
026600*NEVER REACHES THE RULE ENGINE.
026700 AA100-PROCESS-ONE-CLAIM.
026800     ADD  1  TO  CL-CLAIMS-READ-CT.
026900     MOVE  CLAIMS-IN-RAW-RECORD    TO  CL-HEADER-INPUT-LINE.
027000     MOVE  CL-HEADER-INPUT-FIELDS  TO  CL-CLAIM-HEADER-RECORD.
027100     PERFORM  AA040-READ-LINE-ITEMS    THRU AA040-EXIT.
027200     PERFORM  AA030-EDIT-CLAIM         THRU AA030-EXIT.
027300     IF  CL-CLAIM-REJECTED
027400         PERFORM  AA090-LOG-REJECTED-CLAIM  THRU AA090-EXIT
027500         GO TO  AA100-EXIT.
027600     PERFORM  AA050-COMPUTE-STAY-DAYS   THRU AA050-EXIT.
027700     PERFORM  AA060-INIT-LINE-ITEMS     THRU AA060-EXIT.
027800     PERFORM  BB010-SCREEN-NON-PAYABLE  THRU BB010-EXIT.
027900     PERFORM  BB020-MATCH-SUBLIMIT-RULE THRU BB020-EXIT.
028000     PERFORM  BB030-APPLY-SUBLIMIT-RULE THRU BB030-EXIT.
028100     PERFORM  BB040-CLAIM-LEVEL-TOTALS  THRU BB040-EXIT.
028200     PERFORM  BB050-WRITE-CLAIM-OUTPUT  THRU BB050-EXIT.
028300     ADD  1  TO  CL-CLAIMS-OK-CT.
028400 AA100-EXIT.
028500     EXIT.
028600*
028650*A REJECTED CLAIM NEVER TOUCHES A RUPEE OF THE RULEBOOK - THE
028660*SPEC TREATS THESE AS DATA-QUALITY FAILURES, NOT ADJUDICATION
028670*OUTCOMES, SO THEY ARE LOGGED AND DROPPED RATHER THAN SENT
028680*THROUGH WITH A ZERO PAYOUT.
028700*VALIDATION - UNKNOWN POLICY, ITEM-COUNT MISMATCH, OR ANY LINE
028800*ITEM WITH A ZERO/NEGATIVE QUANTITY REJECTS THE WHOLE CLAIM.
028900 AA030-EDIT-CLAIM.
029000     SET  CL-CLAIM-NOT-REJECTED  TO  TRUE.
029100     MOVE  SPACES  TO  CL-CTL-REJECT-REASON.
029200     IF  CL-HDR-POLICY-NUMBER NOT = CL-PRB-POLICY-ID
029300         SET  CL-CLAIM-REJECTED  TO  TRUE
029400         MOVE  "UNKNOWN POLICY NUMBER - CLAIM REJECTED"
029500               TO  CL-CTL-REJECT-REASON
029600         GO TO  AA030-EXIT.
029700     IF  CL-WK-ITEM-COUNT NOT = CL-HDR-LINE-ITEM-COUNT
029800         SET  CL-CLAIM-REJECTED  TO  TRUE
029900         MOVE  "LINE-ITEM-COUNT MISMATCH - CLAIM REJECTED"
030000               TO  CL-CTL-REJECT-REASON
030100         GO TO  AA030-EXIT.
030200     PERFORM  AA035-CHECK-QUANTITIES  THRU AA035-EXIT.
030300 AA030-EXIT.
030400     EXIT.
030500*
030600 AA035-CHECK-QUANTITIES.
030700     PERFORM  AA036-CHECK-ONE-QTY  THRU AA036-EXIT
030800         VARYING CL-WK-IDX FROM 1 BY 1
030900         UNTIL CL-WK-IDX > CL-WK-ITEM-COUNT
031000            OR CL-CLAIM-REJECTED.
031100 AA035-EXIT.
031200     EXIT.
031300*
031350*A ZERO OR NEGATIVE QUANTITY CAN ONLY MEAN A BAD FEED FROM THE
031360*HOSPITAL'S BILLING SYSTEM - THERE IS NO LEGITIMATE CLAIM LINE
031370*FOR ZERO UNITS OF ANYTHING, SO THE WHOLE CLAIM IS REJECTED
031380*RATHER THAN SILENTLY DROPPING THE ONE BAD LINE.
031400 AA036-CHECK-ONE-QTY.
031500     IF  CL-WK-QUANTITY (CL-WK-IDX) NOT > ZERO
031600         SET  CL-CLAIM-REJECTED  TO  TRUE
031700         MOVE  "LINE ITEM QUANTITY NOT POSITIVE - CLAIM REJECTED"
031800               TO  CL-CTL-REJECT-REASON.
031900 AA036-EXIT.
032000     EXIT.
032100*
032150*DETAIL LINES CARRY NO CLAIM-ID OF THEIR OWN - THEY ARE
032160*POSITIONALLY TIED TO THE HEADER JUST READ PURELY BY APPEARING
032170*IMMEDIATELY AFTER IT IN CLAIMSIN, SO THIS PARAGRAPH HAS TO
032180*STOP THE MOMENT IT SEES ANYTHING OTHER THAN RECORD-TYPE 'D'.
032200*READS EVERY DETAIL LINE BELONGING TO THE CLAIM JUST HEADED -
032300*STOPS AS SOON AS THE RECORD-TYPE BYTE IS NO LONGER 'D' (NEXT
032400*CLAIM'S HEADER, OR END OF FILE).
032500 AA040-READ-LINE-ITEMS.
032600     MOVE  ZERO  TO  CL-WK-ITEM-COUNT.
032700     PERFORM  AA045-STORE-ONE-ITEM  THRU AA045-EXIT
032800         UNTIL CL-NO-MORE-CLAIMS
032900            OR CLAIMS-IN-RAW-RECORD (1:1) NOT = "D".
033000 AA040-EXIT.
033100     EXIT.
033200*
033300*99 LINE ITEMS IS THE MOST THE TABLE CAN HOLD - A CLAIM FEEDING
033400*MORE THAN THAT JUST HAS ITS EXTRA LINES SWALLOWED UNCOUNTED, SO
033500*AA030'S ITEM-COUNT CHECK CATCHES IT AND REJECTS THE CLAIM.
033600 AA045-STORE-ONE-ITEM.
033700     IF  CL-WK-ITEM-COUNT >= 99
033800         PERFORM  AA020-READ-CLAIM-HEADER  THRU AA020-EXIT
033900         GO TO  AA045-EXIT.
034000     ADD  1  TO  CL-WK-ITEM-COUNT.
034100     MOVE  CLAIMS-IN-RAW-RECORD (1:108)  TO  CL-DETAIL-INPUT-LINE.
034200     MOVE  CLD-ITEM-SEQ
034300           TO  CL-WK-ITEM-SEQ (CL-WK-ITEM-COUNT).
034400     MOVE  CLD-DESCRIPTION
034500           TO  CL-WK-DESCRIPTION (CL-WK-ITEM-COUNT).
034600     MOVE  CLD-QUANTITY
034700           TO  CL-WK-QUANTITY (CL-WK-ITEM-COUNT).
034800     MOVE  CLD-UNIT-PRICE
034900           TO  CL-WK-UNIT-PRICE (CL-WK-ITEM-COUNT).
035000     MOVE  CLD-TOTAL-AMOUNT
035100           TO  CL-WK-TOTAL-AMOUNT (CL-WK-ITEM-COUNT).
035200     PERFORM  AA020-READ-CLAIM-HEADER  THRU AA020-EXIT.
035300 AA045-EXIT.
035400     EXIT.
035500*
035550*SEVERAL SUB-LIMIT RULES (ROOM, ICU, NURSING) ARE PRICED PER
035560*DAY OF STAY, SO THE ADMISSION-TO-DISCHARGE SPAN HAS TO BE
035570*SETTLED ONCE, HERE, BEFORE ANY RULE-APPLICATION PARAGRAPH RUNS.
035600*STAY-DAYS IS DERIVED BY MAPS04, THE SHOP'S SHARED DATE UTILITY,
035700*SO THE SAME BINARY-DATE ARITHMETIC IS NOT DUPLICATED HERE.
035900 AA050-COMPUTE-STAY-DAYS.
036100     MOVE  CL-HDR-ADMISSION-DATE   TO  CL-M4-ADMISSION-BIN.
036200     MOVE  CL-HDR-DISCHARGE-DATE   TO  CL-M4-DISCHARGE-BIN.
036300     CALL  "MAPS04"  USING  CL-MAPS04-LINK.
036400     MOVE  CL-M4-STAY-DAYS         TO  CL-CTL-STAY-DAYS.
036500 AA050-EXIT.
036600     EXIT.
036700*
036800*RESETS EVERY LINE ITEM TO ALLOWED-IN-FULL AND BUILDS THE UPPER-
036900*CASE DESCRIPTION COPY THE KEYWORD SCANS IN BB011/BB021 NEED -
037000*ALSO CLEARS THE CLAIM-WIDE ACCUMULATORS AND THE SURGEON-FEE
037100*CARRY-FORWARD USED BY BB036.
037200 AA060-INIT-LINE-ITEMS.
037300     MOVE  ZERO  TO  CL-WK-TOT-IRDAI-DISALLOWED.
037400     MOVE  ZERO  TO  CL-WK-TOT-POLICY-DISALLOWED.
037500     MOVE  ZERO  TO  CL-WK-TOT-ALLOWED-BEF-COPAY.
037600     MOVE  ZERO  TO  CL-WK-CO-PAYMENT-AMT.
037700     MOVE  ZERO  TO  CL-WK-FINAL-PAYABLE-AMT.
037800     MOVE  ZERO  TO  CL-WK-IRDAI-ITEM-CT.
037900     MOVE  ZERO  TO  CL-WK-POLICY-ITEM-CT.
038000     MOVE  ZERO  TO  CL-WK-LOG-COUNT.
038100     MOVE  "N"   TO  CL-WK-SURGEON-FOUND-SW.
038200     MOVE  ZERO  TO  CL-WK-SURGEON-ALLOWED.
038300     PERFORM  AA061-INIT-ONE-ITEM  THRU AA061-EXIT
038400         VARYING CL-WK-IDX FROM 1 BY 1
038500         UNTIL CL-WK-IDX > CL-WK-ITEM-COUNT.
038600 AA060-EXIT.
038700     EXIT.
038800*
038900 AA061-INIT-ONE-ITEM.
039000     MOVE  "ALLOWED"  TO  CL-WK-STATUS (CL-WK-IDX).
039100     MOVE  CL-WK-TOTAL-AMOUNT (CL-WK-IDX)
039200           TO  CL-WK-ALLOWED-AMOUNT (CL-WK-IDX).
039300     MOVE  ZERO    TO  CL-WK-DISALLOWED-AMOUNT (CL-WK-IDX).
039400     MOVE  SPACES  TO  CL-WK-RULE-NAME (CL-WK-IDX).
039500     MOVE  SPACES  TO  CL-WK-REASON (CL-WK-IDX).
039600     MOVE  SPACES  TO  CL-WK-CATEGORY (CL-WK-IDX).
039700     MOVE  ZERO    TO  CL-WK-RULE-IDX (CL-WK-IDX).
039800     MOVE  "N"     TO  CL-WK-IRDAI-SW (CL-WK-IDX).
039900     MOVE  CL-WK-DESCRIPTION (CL-WK-IDX)
040000           TO  CL-WK-DESC-UPPER (CL-WK-IDX).
040100     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
040200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
040300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040400 AA061-EXIT.
040500     EXIT.
040600*
040700 AA090-LOG-REJECTED-CLAIM.
040800     ADD  1  TO  CL-CLAIMS-ERROR-CT.
040900     MOVE  CL-HDR-CLAIM-ID       TO  CLG-CLAIM-ID.
041000     MOVE  1                    TO  CLG-LOG-SEQ.
041100     MOVE  CL-CTL-REJECT-REASON  TO  CLG-LOG-TEXT.
041200     WRITE  ADJUST-LOG-OUT-RECORD  FROM  CL-ADJUST-LOG-RECORD.
041300 AA090-EXIT.
041400     EXIT.
041500*
041600******************************************************************
041700*STAGE 1 - IRDAI NON-PAYABLE SCREEN (BB010-BB013)
041800******************************************************************
041900*
042000 BB010-SCREEN-NON-PAYABLE.
042100     PERFORM  BB012-SCREEN-ONE-ITEM  THRU BB012-EXIT
042200         VARYING CL-WK-IDX FROM 1 BY 1
042300         UNTIL CL-WK-IDX > CL-WK-ITEM-COUNT.
042400     IF  CL-WK-TOT-IRDAI-DISALLOWED > ZERO
042500         PERFORM  BB013-LOG-IRDAI-TOTAL  THRU BB013-EXIT.
042600 BB010-EXIT.
042700     EXIT.
042800*
042850*A NON-PAYABLE DISALLOWANCE NEVER GETS A NAMED POLICY RULE -
042860*IT IS AN IRDAI REGULATORY EXCLUSION, NOT A SUB-LIMIT, SO IT
042870*CARRIES ITS OWN FIXED REASON TEXT AND SKIPS BB039 ENTIRELY.
042900*EVERY ITEM GETS A CATALOGUE CATEGORY FIRST (BB011) - AN ITEM
043000*CATEGORISED 'NON-PAYABLE ITEM' IS DISALLOWED IN FULL HERE AND
043100*NEVER REACHES THE SUB-LIMIT MATCHER IN STAGE 2.
043200 BB012-SCREEN-ONE-ITEM.
043300     PERFORM  BB011-LOOKUP-ITEM-CATEGORY  THRU BB011-EXIT.
043400     IF  CL-WK-CATEGORY (CL-WK-IDX) = "Non-Payable Item"
043500         MOVE  "DISALLOWED"  TO  CL-WK-STATUS (CL-WK-IDX)
043600         MOVE  ZERO  TO  CL-WK-ALLOWED-AMOUNT (CL-WK-IDX)
043700         MOVE  CL-WK-TOTAL-AMOUNT (CL-WK-IDX)
043800               TO  CL-WK-DISALLOWED-AMOUNT (CL-WK-IDX)
043900         MOVE  "NON-PAYABLE ITEM AS PER IRDAI GUIDELINES"
044000               TO  CL-WK-REASON (CL-WK-IDX)
044100         SET  CL-WK-IRDAI-REASON (CL-WK-IDX)  TO  TRUE
044200         ADD  1  TO  CL-WK-IRDAI-ITEM-CT
044300         ADD  CL-WK-DISALLOWED-AMOUNT (CL-WK-IDX)
044400              TO  CL-WK-TOT-IRDAI-DISALLOWED.
044500 BB012-EXIT.
044600     EXIT.
044700*
044750*AN ITEM THAT MATCHES NO KEYWORD AT ALL IS LEFT WITH A BLANK
044760*CATEGORY - IT IS STILL FULLY PAYABLE, SIMPLY UNCATALOGUED, SO
044770*BB012 LEAVES IT ALONE AND STAGE 2 GETS A CHANCE AT IT NEXT.
044800*SCANS THE 93-ROW CATALOGUE FOR THE FIRST KEYWORD THAT TURNS UP
044900*IN THE ITEM'S UPPER-CASED DESCRIPTION - NON-PAYABLE ROWS COME
045000*FIRST IN THE TABLE SO THEY WIN OVER A PAYABLE LOOK-ALIKE.
045100 BB011-LOOKUP-ITEM-CATEGORY.
045200     MOVE  SPACES  TO  CL-WK-CATEGORY (CL-WK-IDX).
045300     PERFORM  BB011A-TEST-ONE-KEYWORD  THRU BB011A-EXIT
045400         VARYING CL-ITEM-IDX FROM 1 BY 1
045500         UNTIL CL-ITEM-IDX > CL-ITEM-TABLE-COUNT
045600            OR CL-WK-CATEGORY (CL-WK-IDX) NOT = SPACES.
045700 BB011-EXIT.
045800     EXIT.
045900*
046000*THE KEYWORD IS REFERENCE-MODIFIED DOWN TO ITS STORED LENGTH
046100*BEFORE THE INSPECT - SEE THE BANNER IN WSCLMST FOR WHY.
046200 BB011A-TEST-ONE-KEYWORD.
046300     MOVE  ZERO  TO  CL-WK-FOUND-CT.
046400     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
046500         TALLYING CL-WK-FOUND-CT FOR ALL
046600         CL-ITEM-KEYWORD (CL-ITEM-IDX)
046700                (1:CL-ITEM-KEYWORD-LN (CL-ITEM-IDX)).
046800     IF  CL-WK-FOUND-CT > ZERO
046900         MOVE  CL-ITEM-CATEGORY (CL-ITEM-IDX)
047000               TO  CL-WK-CATEGORY (CL-WK-IDX).
047100 BB011A-EXIT.
047200     EXIT.
047300*
047400 BB013-LOG-IRDAI-TOTAL.
047500     MOVE  CL-WK-TOT-IRDAI-DISALLOWED  TO  CL-WK-AMT-EDIT.
047600     MOVE  CL-WK-IRDAI-ITEM-CT         TO  CL-WK-CNT-EDIT.
047700     MOVE  SPACES  TO  CL-WK-LOG-MSG.
047800     STRING  "STAGE 1 - IRDAI NON-PAYABLE SCREEN DISALLOWED "
047900             CL-WK-CNT-EDIT
048000             " ITEM(S), TOTAL RS "
048100             CL-WK-AMT-EDIT
048200             DELIMITED BY SIZE INTO CL-WK-LOG-MSG.
048300     PERFORM  BB095-APPEND-LOG-ENTRY  THRU BB095-EXIT.
048400 BB013-EXIT.
048500     EXIT.
048600*
048700******************************************************************
048800*STAGE 2 - SUB-LIMIT RULE MATCHER (BB020/BB021)
048900******************************************************************
049000*
049100 BB020-MATCH-SUBLIMIT-RULE.
049200     PERFORM  BB021-MATCH-ONE-ITEM  THRU BB021-EXIT
049300         VARYING CL-WK-IDX FROM 1 BY 1
049400         UNTIL CL-WK-IDX > CL-WK-ITEM-COUNT.
049500 BB020-EXIT.
049600     EXIT.
049700*
049800*KEYWORDS ARE LITERALS SO THE INSPECT TRAILING-SPACE PROBLEM IN
049900*WSCLMST NEVER ARISES HERE.  ICU IS TESTED BEFORE ROOM AND
050000*MATERNITY/CATARACT ARE TESTED BEFORE SURGEON, AS THE ADJUDICATION
050100*NOTES REQUIRE - THE REST OF THE ORDER DOES NOT MATTER.
050200 BB021-MATCH-ONE-ITEM.
050300     MOVE  ZERO  TO  CL-WK-RULE-IDX (CL-WK-IDX).
050400     IF  NOT CL-WK-IS-ALLOWED (CL-WK-IDX)
050500         GO TO  BB021-EXIT.
050550*    ICU/NICU/PICU ITEMS GET THEIR OWN PER-DAY CAP (RULE 02)
050560*    SET HIGHER THAN ORDINARY ROOM RENT BECAUSE CRITICAL CARE
050570*    BEDS COST THE HOSPITAL MORE TO STAFF - THAT IS WHY THIS
050580*    TEST MUST RUN BEFORE THE PLAIN ROOM TEST BELOW, OR AN ICU
050590*    LINE WOULD MATCH "ROOM" FIRST ON THE WORD "ACCOMMODATION"
050595*    SOMETIMES USED IN THE SAME DESCRIPTION.
050600*    ICU CHARGES (RULE 02) - AHEAD OF ROOM.
050700     MOVE  ZERO  TO  CL-WK-FOUND-CT.
050800     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
050900         TALLYING CL-WK-FOUND-CT FOR ALL "ICU".
051000     IF  CL-WK-FOUND-CT = ZERO
051100         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
051200             TALLYING CL-WK-FOUND-CT FOR ALL "INTENSIVE CARE".
051300     IF  CL-WK-FOUND-CT = ZERO
051400         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
051500             TALLYING CL-WK-FOUND-CT FOR ALL "ICCU".
051600     IF  CL-WK-FOUND-CT = ZERO
051700         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
051800             TALLYING CL-WK-FOUND-CT FOR ALL "NICU".
051900     IF  CL-WK-FOUND-CT = ZERO
052000         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
052100             TALLYING CL-WK-FOUND-CT FOR ALL "PICU".
052200     IF  CL-WK-FOUND-CT > ZERO
052300         MOVE  02  TO  CL-WK-RULE-IDX (CL-WK-IDX)
052400         GO TO  BB021-EXIT.
052500     MOVE  ZERO  TO  CL-WK-FOUND-CT.
052550*    ORDINARY ROOM/WARD/SUITE RENT (RULE 01) - THE MOST COMMON
052560*    LINE ITEM ON ANY BILL, SO IT CARRIES THE WIDEST SET OF
052570*    SYNONYMS.  "BED CHARGE" IS INCLUDED BECAUSE SEVERAL
052580*    NETWORK HOSPITALS BILL ROOM RENT UNDER THAT WORDING ALONE.
052600*    ROOM CHARGES (RULE 01).
052700     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
052800         TALLYING CL-WK-FOUND-CT FOR ALL "ROOM".
052900     IF  CL-WK-FOUND-CT = ZERO
053000         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
053100             TALLYING CL-WK-FOUND-CT FOR ALL "WARD".
053200     IF  CL-WK-FOUND-CT = ZERO
053300         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
053400             TALLYING CL-WK-FOUND-CT FOR ALL "SUITE".
053500     IF  CL-WK-FOUND-CT = ZERO
053600         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
053700             TALLYING CL-WK-FOUND-CT FOR ALL "ACCOMMODATION".
053800     IF  CL-WK-FOUND-CT = ZERO
053900         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
054000             TALLYING CL-WK-FOUND-CT FOR ALL "BED CHARGE".
054100     IF  CL-WK-FOUND-CT > ZERO
054200         MOVE  01  TO  CL-WK-RULE-IDX (CL-WK-IDX)
054300         GO TO  BB021-EXIT.
054400     MOVE  ZERO  TO  CL-WK-FOUND-CT.
054450*    MATERNITY AND C-SECTION DELIVERY CHARGES (RULE 14) ARE A
054460*    FIXED PACKAGE, NOT A PERCENT-OF-SURGEON-FEE LIKE ORDINARY
054470*    SURGERY, SO THEY HAVE TO BE PULLED OUT BEFORE THE SURGEON
054480*    KEYWORD TEST BELOW EVER SEES A "C-SECTION" LINE THAT ALSO
054490*    MENTIONS THE OPERATING SURGEON BY NAME.
054500*    MATERNITY (RULE 14) - AHEAD OF SURGEON.
054600     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
054700         TALLYING CL-WK-FOUND-CT FOR ALL "MATERNITY".
054800     IF  CL-WK-FOUND-CT = ZERO
054900         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
055000             TALLYING CL-WK-FOUND-CT FOR ALL "DELIVERY".
055100     IF  CL-WK-FOUND-CT = ZERO
055200         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
055300             TALLYING CL-WK-FOUND-CT FOR ALL "C-SECTION".
055400     IF  CL-WK-FOUND-CT = ZERO
055500         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
055600             TALLYING CL-WK-FOUND-CT FOR ALL "CAESAREAN".
055700     IF  CL-WK-FOUND-CT > ZERO
055800         MOVE  14  TO  CL-WK-RULE-IDX (CL-WK-IDX)
055900         GO TO  BB021-EXIT.
056000     MOVE  ZERO  TO  CL-WK-FOUND-CT.
056050*    CATARACT SURGERY (RULE 15) IS THE SECOND FIXED-PACKAGE
056060*    PROCEDURE - INTRAOCULAR LENS CASES ARE CAPPED AT A FLAT
056070*    AMOUNT REGARDLESS OF THE SURGEON'S BILLED FEE, SO THIS TOO
056080*    MUST BE CAUGHT BEFORE THE GENERIC SURGEON TEST BELOW.
056100*    CATARACT SURGERY (RULE 15) - AHEAD OF SURGEON.
056200     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
056300         TALLYING CL-WK-FOUND-CT FOR ALL "CATARACT".
056400     IF  CL-WK-FOUND-CT > ZERO
056500         MOVE  15  TO  CL-WK-RULE-IDX (CL-WK-IDX)
056600         GO TO  BB021-EXIT.
056700     MOVE  ZERO  TO  CL-WK-FOUND-CT.
056750*    SURGEON FEES (RULE 04) ARE CAPPED AS A PERCENT OF THE
056760*    ACTUAL PROCEDURE/SURGERY CHARGE BILLED ELSEWHERE ON THE
056770*    SAME CLAIM (SEE BB035), NOT AS A FLAT RUPEE AMOUNT - THAT
056780*    IS WHY THIS TEST ALONE AMONG THE FOURTEEN NEEDS A SECOND
056790*    PASS AT BB030P BEFORE IT CAN BE PRICED.
056800*    SURGEON FEES (RULE 04).
056900     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
057000         TALLYING CL-WK-FOUND-CT FOR ALL "SURGEON".
057100     IF  CL-WK-FOUND-CT > ZERO
057200         MOVE  04  TO  CL-WK-RULE-IDX (CL-WK-IDX)
057300         GO TO  BB021-EXIT.
057400     MOVE  ZERO  TO  CL-WK-FOUND-CT.
057450*    ANESTHETIST FEES (RULE 05) ARE CAPPED AS A PERCENT OF THE
057460*    SURGEON'S OWN ALLOWED FEE (NOT THE RAW BILLED FEE), WHICH
057470*    IS WHY BB036 HAS TO RUN IN PASS 2, AFTER BB035 HAS ALREADY
057480*    SETTLED WHAT THE SURGEON LINE IS ALLOWED FOR.  THE SPELLING
057490*    VARIANTS BELOW COVER BOTH BRITISH AND AMERICAN USAGE AND
057495*    THE COMMON TYPO SEEN ON SCANNED HOSPITAL BILLS.
057500*    ANESTHETIST FEES (RULE 05).
057600     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
057700         TALLYING CL-WK-FOUND-CT FOR ALL "ANESTHE".
057800     IF  CL-WK-FOUND-CT = ZERO
057900         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
058000             TALLYING CL-WK-FOUND-CT FOR ALL "ANAESTHE".
058100     IF  CL-WK-FOUND-CT = ZERO
058200         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
058300             TALLYING CL-WK-FOUND-CT FOR ALL "ANESTESIA".
058400     IF  CL-WK-FOUND-CT > ZERO
058500         MOVE  05  TO  CL-WK-RULE-IDX (CL-WK-IDX)
058600         GO TO  BB021-EXIT.
058700     MOVE  ZERO  TO  CL-WK-FOUND-CT.
058750*    NURSING CHARGES (RULE 06) ARE CAPPED PER DAY OF STAY, LIKE
058760*    ROOM RENT, BECAUSE NURSING ATTENDANCE IS BILLED DAILY BY
058770*    MOST NETWORK HOSPITALS RATHER THAN AS A SINGLE LUMP SUM.
058800*    NURSING CHARGES (RULE 06).
058900     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
059000         TALLYING CL-WK-FOUND-CT FOR ALL "NURSING".
059100     IF  CL-WK-FOUND-CT > ZERO
059200         MOVE  06  TO  CL-WK-RULE-IDX (CL-WK-IDX)
059300         GO TO  BB021-EXIT.
059400     MOVE  ZERO  TO  CL-WK-FOUND-CT.
059450*    DOCTOR/PHYSICIAN CONSULTATION (RULE 03) IS CAPPED PER VISIT
059460*    RATHER THAN PER DAY, SINCE A PATIENT CAN BE SEEN MORE THAN
059470*    ONCE IN A SINGLE DAY BY DIFFERENT ATTENDING PHYSICIANS.
059500*    DOCTOR CONSULTATION (RULE 03).
059600     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
059700         TALLYING CL-WK-FOUND-CT FOR ALL "DOCTOR".
059800     IF  CL-WK-FOUND-CT = ZERO
059900         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
060000             TALLYING CL-WK-FOUND-CT FOR ALL "CONSULTATION".
060100     IF  CL-WK-FOUND-CT = ZERO
060200         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
060300             TALLYING CL-WK-FOUND-CT FOR ALL "PHYSICIAN VISIT".
060400     IF  CL-WK-FOUND-CT > ZERO
060500         MOVE  03  TO  CL-WK-RULE-IDX (CL-WK-IDX)
060600         GO TO  BB021-EXIT.
060700     MOVE  ZERO  TO  CL-WK-FOUND-CT.
060750*    PHARMACY/MEDICINE/DRUG CHARGES (RULE 07) ARE CAPPED AS A
060760*    PERCENT OF SUM INSURED PER CLAIM RATHER THAN PER DAY,
060770*    SINCE MEDICINE CONSUMPTION VARIES WILDLY DAY TO DAY AND A
060780*    PER-DAY CAP WOULD PENALISE A HEAVY-MEDICATION DAY UNFAIRLY.
060800*    PHARMACY (RULE 07).
060900     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
061000         TALLYING CL-WK-FOUND-CT FOR ALL "PHARMACY".
061100     IF  CL-WK-FOUND-CT = ZERO
061200         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
061300             TALLYING CL-WK-FOUND-CT FOR ALL "MEDICINE".
061400     IF  CL-WK-FOUND-CT = ZERO
061500         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
061600             TALLYING CL-WK-FOUND-CT FOR ALL "DRUG".
061700     IF  CL-WK-FOUND-CT > ZERO
061800         MOVE  07  TO  CL-WK-RULE-IDX (CL-WK-IDX)
061900         GO TO  BB021-EXIT.
062000     MOVE  ZERO  TO  CL-WK-FOUND-CT.
062050*    DIAGNOSTICS (RULE 08) CARRIES THE LONGEST SYNONYM LIST OF
062060*    ANY RULE BECAUSE LAB AND IMAGING CHARGES ARE DESCRIBED
062070*    DIFFERENTLY BY EVERY DIAGNOSTIC CENTRE A NETWORK HOSPITAL
062080*    OUTSOURCES TO - MRI AND SCAN ARE KEPT SEPARATE FROM X-RAY
062090*    EVEN THOUGH ALL THREE SHARE THE SAME CAP, PURELY BECAUSE
062095*    THAT IS HOW THE BILLS ACTUALLY READ.
062100*    DIAGNOSTICS (RULE 08).
062200     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
062300         TALLYING CL-WK-FOUND-CT FOR ALL "DIAGNOSTIC".
062400     IF  CL-WK-FOUND-CT = ZERO
062500         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
062600             TALLYING CL-WK-FOUND-CT FOR ALL "LAB TEST".
062700     IF  CL-WK-FOUND-CT = ZERO
062800         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
062900             TALLYING CL-WK-FOUND-CT FOR ALL "X-RAY".
063000     IF  CL-WK-FOUND-CT = ZERO
063100         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
063200             TALLYING CL-WK-FOUND-CT FOR ALL "SCAN".
063300     IF  CL-WK-FOUND-CT = ZERO
063400         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
063500             TALLYING CL-WK-FOUND-CT FOR ALL "MRI".
063600     IF  CL-WK-FOUND-CT = ZERO
063700         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
063800             TALLYING CL-WK-FOUND-CT FOR ALL "BLOOD TEST".
063900     IF  CL-WK-FOUND-CT = ZERO
064000         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
064100             TALLYING CL-WK-FOUND-CT FOR ALL "IMAGING".
064200     IF  CL-WK-FOUND-CT > ZERO
064300         MOVE  08  TO  CL-WK-RULE-IDX (CL-WK-IDX)
064400         GO TO  BB021-EXIT.
064500     MOVE  ZERO  TO  CL-WK-FOUND-CT.
064550*    AMBULANCE (RULE 09) HAS ONLY ONE KEYWORD BECAUSE THE WORD
064560*    "AMBULANCE" IS UNIVERSAL ACROSS EVERY NETWORK HOSPITAL'S
064570*    BILLING FORMAT SEEN SO FAR - NO SYNONYM HUNTING NEEDED.
064600*    AMBULANCE (RULE 09).
064700     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
064800         TALLYING CL-WK-FOUND-CT FOR ALL "AMBULANCE".
064900     IF  CL-WK-FOUND-CT > ZERO
065000         MOVE  09  TO  CL-WK-RULE-IDX (CL-WK-IDX)
065100         GO TO  BB021-EXIT.
065200     MOVE  ZERO  TO  CL-WK-FOUND-CT.
065250*    PRE-HOSPITALIZATION (RULE 10) COVERS EXPENSES IN THE DAYS
065260*    BEFORE ADMISSION (CONSULTATIONS, TESTS ORDERED AHEAD OF
065270*    SURGERY) - IRDAI REQUIRES THESE BE TRACKED SEPARATELY FROM
065280*    IN-PATIENT CHARGES EVEN THOUGH THEY ARRIVE ON ONE BILL.
065300*    PRE-HOSPITALIZATION (RULE 10).
065400     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
065500         TALLYING CL-WK-FOUND-CT FOR ALL "PRE-HOSPITALIZATION".
065600     IF  CL-WK-FOUND-CT > ZERO
065700         MOVE  10  TO  CL-WK-RULE-IDX (CL-WK-IDX)
065800         GO TO  BB021-EXIT.
065900     MOVE  ZERO  TO  CL-WK-FOUND-CT.
065950*    POST-HOSPITALIZATION (RULE 11) IS THE MIRROR OF RULE 10 -
065960*    FOLLOW-UP EXPENSES AFTER DISCHARGE, SUBJECT TO ITS OWN
065970*    SEPARATE SUB-LIMIT SO A LONG RECOVERY DOES NOT EAT INTO
065980*    THE IN-PATIENT ALLOWANCE.
066000*    POST-HOSPITALIZATION (RULE 11).
066100     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
066200         TALLYING CL-WK-FOUND-CT FOR ALL "POST-HOSPITALIZATION".
066300     IF  CL-WK-FOUND-CT > ZERO
066400         MOVE  11  TO  CL-WK-RULE-IDX (CL-WK-IDX)
066500         GO TO  BB021-EXIT.
066600     MOVE  ZERO  TO  CL-WK-FOUND-CT.
066650*    DOMICILIARY HOSPITALIZATION (RULE 12) COVERS TREATMENT AT
066660*    HOME WHEN NO HOSPITAL BED WAS AVAILABLE OR THE PATIENT WAS
066670*    TOO UNWELL TO BE MOVED - POLICY TERMS STILL REQUIRE A
066680*    DOCTOR'S CERTIFICATE, BUT THAT IS VERIFIED BEFORE THE
066690*    CLAIM EVER REACHES THIS BATCH RUN, NOT BY CL000.
066700*    DOMICILIARY HOSPITALIZATION (RULE 12).
066800     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
066900         TALLYING CL-WK-FOUND-CT FOR ALL "DOMICILIARY".
067000     IF  CL-WK-FOUND-CT > ZERO
067100         MOVE  12  TO  CL-WK-RULE-IDX (CL-WK-IDX)
067200         GO TO  BB021-EXIT.
067300     MOVE  ZERO  TO  CL-WK-FOUND-CT.
067350*    AYUSH (RULE 13) COVERS AYURVEDA/YOGA/UNANI/SIDDHA/
067360*    HOMEOPATHY TREATMENT AT AN IRDAI-RECOGNISED AYUSH HOSPITAL -
067370*    MANDATED COVERAGE UNDER THE STANDARD MEDICLAIM REGULATIONS,
067380*    CAPPED LOWER THAN ALLOPATHIC IN-PATIENT TREATMENT.
067400*    AYUSH TREATMENT (RULE 13).
067500     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
067600         TALLYING CL-WK-FOUND-CT FOR ALL "AYUSH".
067700     IF  CL-WK-FOUND-CT = ZERO
067800         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
067900             TALLYING CL-WK-FOUND-CT FOR ALL "AYURVED".
068000     IF  CL-WK-FOUND-CT = ZERO
068100         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
068200             TALLYING CL-WK-FOUND-CT FOR ALL "HOMEOPATH".
068300     IF  CL-WK-FOUND-CT = ZERO
068400         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
068500             TALLYING CL-WK-FOUND-CT FOR ALL "UNANI".
068600     IF  CL-WK-FOUND-CT = ZERO
068700         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
068800             TALLYING CL-WK-FOUND-CT FOR ALL "SIDDHA".
068900     IF  CL-WK-FOUND-CT > ZERO
069000         MOVE  13  TO  CL-WK-RULE-IDX (CL-WK-IDX).
069100 BB021-EXIT.
069200     EXIT.
069300*
069400*APPENDS THE MESSAGE BUILT IN CL-WK-LOG-MSG TO THE CLAIM'S LOG
069500*TABLE - THE TABLE HOLDS AT MOST 6 ENTRIES PER CLAIM, WHICH HAS
069600*ALWAYS BEEN ENOUGH (ONE TOTAL PER ADJUDICATION STAGE).
069700 BB095-APPEND-LOG-ENTRY.
069800     IF  CL-WK-LOG-COUNT >= 6
069900         GO TO  BB095-EXIT.
070000     ADD  1  TO  CL-WK-LOG-COUNT.
070100     MOVE  CL-WK-LOG-MSG  TO  CL-WK-LOG-TEXT (CL-WK-LOG-COUNT).
070200     MOVE  SPACES  TO  CL-WK-LOG-MSG.
070300 BB095-EXIT.
070400     EXIT.
070500*
070600******************************************************************
070700*STAGE 3 - TWO-PASS SUB-LIMIT RULE APPLIER (BB030-BB039)
070800******************************************************************
070900*
071000*PASS 1 APPLIES EVERY MATCHED RULE EXCEPT ANESTHETIST FEES (05) -
071100*PASS 2 APPLIES ONLY RULE 05, BECAUSE ITS BASE DEPENDS ON THE
071200*SURGEON'S POST-RULE ALLOWED AMOUNT FROM PASS 1.
071300 BB030-APPLY-SUBLIMIT-RULE.
071400     MOVE  1  TO  CL-WK-PASS-NO.
071500     PERFORM  BB030P-RUN-ONE-PASS  THRU BB030P-EXIT.
071600     MOVE  2  TO  CL-WK-PASS-NO.
071700     PERFORM  BB030P-RUN-ONE-PASS  THRU BB030P-EXIT.
071800 BB030-EXIT.
071900     EXIT.
072000*
072100 BB030P-RUN-ONE-PASS.
072200     PERFORM  BB030A-ONE-ITEM  THRU BB030A-EXIT
072300         VARYING CL-WK-IDX FROM 1 BY 1
072400         UNTIL CL-WK-IDX > CL-WK-ITEM-COUNT.
072500 BB030P-EXIT.
072600     EXIT.
072700*
072800 BB030A-ONE-ITEM.
072900     IF  NOT CL-WK-IS-ALLOWED (CL-WK-IDX)
073000         GO TO  BB030A-EXIT.
073100     IF  CL-WK-RULE-IDX (CL-WK-IDX) = ZERO
073200         GO TO  BB030A-EXIT.
073300     IF  CL-WK-PASS-NO = 1  AND  CL-WK-RULE-IDX (CL-WK-IDX) = 05
073400         GO TO  BB030A-EXIT.
073500     IF  CL-WK-PASS-NO = 2  AND  CL-WK-RULE-IDX (CL-WK-IDX) NOT = 05
073600         GO TO  BB030A-EXIT.
073700     IF  CL-WK-RULE-IDX (CL-WK-IDX) = 02  OR  03  OR  06
073800         PERFORM  BB031-FIXED-PER-DAY      THRU BB031-EXIT
073900         GO TO  BB030A-EXIT.
074000     IF  CL-WK-RULE-IDX (CL-WK-IDX) = 09  OR  10  OR  11
074100                                       OR  13  OR  15
074200         PERFORM  BB032-FIXED-FLAT         THRU BB032-EXIT
074300         GO TO  BB030A-EXIT.
074400     IF  CL-WK-RULE-IDX (CL-WK-IDX) = 01
074500         PERFORM  BB033-PCT-SI-CAP-DAY     THRU BB033-EXIT
074600         GO TO  BB030A-EXIT.
074700     IF  CL-WK-RULE-IDX (CL-WK-IDX) = 07  OR  08  OR  12
074800         PERFORM  BB034-PCT-SI-PER-CLAIM   THRU BB034-EXIT
074900         GO TO  BB030A-EXIT.
075000     IF  CL-WK-RULE-IDX (CL-WK-IDX) = 04
075100         PERFORM  BB035-PCT-SURGERY-COST   THRU BB035-EXIT
075200         GO TO  BB030A-EXIT.
075300     IF  CL-WK-RULE-IDX (CL-WK-IDX) = 05
075400         PERFORM  BB036-PCT-SURGEON-FEE    THRU BB036-EXIT
075500         GO TO  BB030A-EXIT.
075600     IF  CL-WK-RULE-IDX (CL-WK-IDX) = 14
075700         PERFORM  BB037-FIXED-PACKAGE      THRU BB037-EXIT.
075800 BB030A-EXIT.
075900     EXIT.
076000*
076100*ICU/DOCTOR/NURSING - A FLAT RUPEE AMOUNT PER DAY, TIMES THE
076150*LESSER OF THE ITEM'S OWN BILLED QUANTITY (DAYS) AND THE STAY -
076170* 14/02/26 VBC - TKT 4417, A 3-DAY ICU LINE ON A 10-DAY STAY
076180*                WAS BEING CAPPED AT 10 DAYS OF RULE-VALUE,
076190*                OVER-ALLOWING THE ITEM.  NOW STOPS AT
076195*                WHICHEVER OF QUANTITY/STAY-DAYS IS SMALLER.
076300 BB031-FIXED-PER-DAY.
076310     MOVE  CL-CTL-STAY-DAYS  TO  CL-WK-EFF-DAYS.
076320     IF  CL-WK-QUANTITY (CL-WK-IDX) < CL-WK-EFF-DAYS
076330         MOVE  CL-WK-QUANTITY (CL-WK-IDX)  TO  CL-WK-EFF-DAYS.
076400     MOVE  CL-RUL-VALUE (CL-WK-RULE-IDX (CL-WK-IDX))
076500           TO  CL-WK-DAY-BASIS.
076600     COMPUTE  CL-WK-LIMIT-AMOUNT ROUNDED =
076700              CL-WK-DAY-BASIS * CL-WK-EFF-DAYS.
076800     PERFORM  BB039-SET-NEW-ALLOWED  THRU BB039-EXIT.
076900 BB031-EXIT.
077000     EXIT.
077100*
077200*AMBULANCE/PRE-HOSP/POST-HOSP/AYUSH/CATARACT - A FLAT RUPEE
077300*AMOUNT FOR THE WHOLE CLAIM (OR THE WHOLE ITEM), REGARDLESS OF
077400*STAY DAYS - RULE-VALUE IS THE CAP AS-IS.
077500 BB032-FIXED-FLAT.
077600     MOVE  CL-RUL-VALUE (CL-WK-RULE-IDX (CL-WK-IDX))
077700           TO  CL-WK-LIMIT-AMOUNT.
077800     PERFORM  BB039-SET-NEW-ALLOWED  THRU BB039-EXIT.
077900 BB032-EXIT.
078000     EXIT.
078100*
078200*ROOM CHARGES - A PER-DAY LIMIT, THE LESSER OF RULE-VALUE PERCENT
078210*OF SUM INSURED AND MAX-CAP-PER-DAY, THEN THAT PER-DAY FIGURE
078220*TIMES THE LESSER OF THE ITEM'S QUANTITY (DAYS) AND THE STAY.
078230* 14/02/26 VBC - TKT 4417, THE OLD CODE SCALED ONLY THE
078240*                MAX-CAP SIDE BY STAY-DAYS BEFORE THE MIN, SO
078250*                THE PERCENT-OF-SI SIDE CAME OUT FLAT REGARDLESS
078260*                OF STAY LENGTH.  BOTH SIDES ARE NOW PER-DAY
078270*                FIGURES, SCALED ONCE AT THE END.
078400 BB033-PCT-SI-CAP-DAY.
078410     MOVE  CL-CTL-STAY-DAYS  TO  CL-WK-EFF-DAYS.
078420     IF  CL-WK-QUANTITY (CL-WK-IDX) < CL-WK-EFF-DAYS
078430         MOVE  CL-WK-QUANTITY (CL-WK-IDX)  TO  CL-WK-EFF-DAYS.
078500     COMPUTE  CL-WK-DAY-BASIS ROUNDED =
078600              CL-PRB-SUM-INSURED *
078700              CL-RUL-VALUE (CL-WK-RULE-IDX (CL-WK-IDX)) / 100.
078710     IF  CL-RUL-MAX-CAP-PER-DAY (CL-WK-RULE-IDX (CL-WK-IDX))
078720             < CL-WK-DAY-BASIS
078730         MOVE  CL-RUL-MAX-CAP-PER-DAY (CL-WK-RULE-IDX (CL-WK-IDX))
078740               TO  CL-WK-DAY-BASIS.
079100     COMPUTE  CL-WK-LIMIT-AMOUNT ROUNDED =
079200              CL-WK-DAY-BASIS * CL-WK-EFF-DAYS.
079300     PERFORM  BB039-SET-NEW-ALLOWED  THRU BB039-EXIT.
079400 BB033-EXIT.
079500     EXIT.
079600*
079700*PHARMACY/DIAGNOSTICS/DOMICILIARY - RULE-VALUE IS A PERCENT OF
079800*SUM INSURED, APPLIED PER CLAIM ITEM INDEPENDENTLY - THE SPEC
079900*NEVER ASKS THESE TO BE SUMMED ACROSS ITEMS THE WAY SURGEON/
080000*ANESTHETIST FEES ARE.
080100 BB034-PCT-SI-PER-CLAIM.
080200     COMPUTE  CL-WK-LIMIT-AMOUNT ROUNDED =
080300              CL-PRB-SUM-INSURED *
080400              CL-RUL-VALUE (CL-WK-RULE-IDX (CL-WK-IDX)) / 100.
080500     PERFORM  BB039-SET-NEW-ALLOWED  THRU BB039-EXIT.
080600 BB034-EXIT.
080700     EXIT.
080800*
080900*SURGEON FEES - RULE-VALUE IS A PERCENT OF THE TOTAL SURGERY
081000*COST, I.E. THIS ITEM'S OWN AMOUNT PLUS EVERY OTHER ITEM ON THE
081100*CLAIM CATALOGUED AS 'PROCEDURE CHARGES'.  THE RESULT IS SAVED
081200*SO PASS 2'S ANESTHETIST RULE CAN USE IT AS ITS BASE.
081300 BB035-PCT-SURGERY-COST.
081400     MOVE  CL-WK-TOTAL-AMOUNT (CL-WK-IDX)  TO  CL-WK-BASE-AMOUNT.
081500     PERFORM  BB035A-ADD-PROCEDURE-CHG  THRU BB035A-EXIT
081600         VARYING CL-WK-SURGEON-IDX FROM 1 BY 1
081700         UNTIL CL-WK-SURGEON-IDX > CL-WK-ITEM-COUNT.
081800     COMPUTE  CL-WK-LIMIT-AMOUNT ROUNDED =
081900              CL-WK-BASE-AMOUNT *
082000              CL-RUL-VALUE (CL-WK-RULE-IDX (CL-WK-IDX)) / 100.
082100     PERFORM  BB039-SET-NEW-ALLOWED  THRU BB039-EXIT.
082200     SET  CL-WK-HAVE-SURGEON  TO  TRUE.
082300     MOVE  CL-WK-ALLOWED-AMOUNT (CL-WK-IDX)
082400           TO  CL-WK-SURGEON-ALLOWED.
082500 BB035-EXIT.
082600     EXIT.
082700*
082800 BB035A-ADD-PROCEDURE-CHG.
082900     IF  CL-WK-SURGEON-IDX NOT = CL-WK-IDX
083000       AND CL-WK-CATEGORY (CL-WK-SURGEON-IDX) = "Procedure Charges"
083100         ADD  CL-WK-TOTAL-AMOUNT (CL-WK-SURGEON-IDX)
083200              TO  CL-WK-BASE-AMOUNT.
083300 BB035A-EXIT.
083400     EXIT.
083500*
083600*ANESTHETIST FEES - RULE-VALUE IS A PERCENT OF THE SURGEON'S
083700*OWN POST-RULE ALLOWED AMOUNT FROM PASS 1 - IF NO SURGEON ITEM
083800*WAS FOUND ON THE CLAIM THE RULE SIMPLY CANNOT APPLY.
083900 BB036-PCT-SURGEON-FEE.
084000     IF  NOT CL-WK-HAVE-SURGEON
084100         GO TO  BB036-EXIT.
084200     COMPUTE  CL-WK-LIMIT-AMOUNT ROUNDED =
084300              CL-WK-SURGEON-ALLOWED *
084400              CL-RUL-VALUE (CL-WK-RULE-IDX (CL-WK-IDX)) / 100.
084500     PERFORM  BB039-SET-NEW-ALLOWED  THRU BB039-EXIT.
084600 BB036-EXIT.
084700     EXIT.
084800*
084900*MATERNITY - A FIXED PACKAGE AMOUNT, NORMAL OR C-SECTION - THE
085000*DESCRIPTION TEXT TELLS US WHICH PACKAGE RATE APPLIES.
085100 BB037-FIXED-PACKAGE.
085200     MOVE  ZERO  TO  CL-WK-FOUND-CT.
085300     INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
085400         TALLYING CL-WK-FOUND-CT FOR ALL "C-SECTION".
085500     IF  CL-WK-FOUND-CT = ZERO
085600         INSPECT  CL-WK-DESC-UPPER (CL-WK-IDX)
085700             TALLYING CL-WK-FOUND-CT FOR ALL "CAESAREAN".
085800     IF  CL-WK-FOUND-CT > ZERO
085900         MOVE  CL-RUL-PKG-CSECTION (CL-WK-RULE-IDX (CL-WK-IDX))
086000               TO  CL-WK-LIMIT-AMOUNT
086100     ELSE
086200         MOVE  CL-RUL-PKG-NORMAL (CL-WK-RULE-IDX (CL-WK-IDX))
086300               TO  CL-WK-LIMIT-AMOUNT.
086400     PERFORM  BB039-SET-NEW-ALLOWED  THRU BB039-EXIT.
086500 BB037-EXIT.
086600     EXIT.
086700*
086800*SHARED HELPER - THE NEW ALLOWED AMOUNT IS THE LESSER OF THE
086900*LIMIT JUST COMPUTED AND WHATEVER THE ITEM IS STILL CARRYING -
087000*A REDUCTION ALL THE WAY TO ZERO FLIPS STATUS TO DISALLOWED,
087100*A PARTIAL CAP LEAVES IT ALLOWED WITH A SMALLER AMOUNT.
087200 BB039-SET-NEW-ALLOWED.
087300     IF  CL-WK-LIMIT-AMOUNT >= CL-WK-ALLOWED-AMOUNT (CL-WK-IDX)
087400         GO TO  BB039-EXIT.
087500     MOVE  CL-WK-LIMIT-AMOUNT  TO  CL-WK-NEW-ALLOWED.
087600     IF  CL-WK-NEW-ALLOWED < ZERO
087700         MOVE  ZERO  TO  CL-WK-NEW-ALLOWED.
087800     COMPUTE  CL-WK-DISALLOWED-AMOUNT (CL-WK-IDX) =
087900              CL-WK-TOTAL-AMOUNT (CL-WK-IDX) - CL-WK-NEW-ALLOWED.
088000     MOVE  CL-WK-NEW-ALLOWED  TO  CL-WK-ALLOWED-AMOUNT (CL-WK-IDX).
088100     MOVE  CL-RUL-NAME (CL-WK-RULE-IDX (CL-WK-IDX))
088200           TO  CL-WK-RULE-NAME (CL-WK-IDX).
088300     STRING  "CAPPED BY POLICY RULE - "
088400             CL-RUL-DESC (CL-WK-RULE-IDX (CL-WK-IDX))
088500             DELIMITED BY SIZE INTO CL-WK-REASON (CL-WK-IDX).
088600     IF  CL-WK-NEW-ALLOWED = ZERO
088700         SET  CL-WK-IS-DISALLOWED (CL-WK-IDX)  TO  TRUE.
088800     ADD  1  TO  CL-WK-POLICY-ITEM-CT.
088900     ADD  CL-WK-DISALLOWED-AMOUNT (CL-WK-IDX)
089000          TO  CL-WK-TOT-POLICY-DISALLOWED.
089100 BB039-EXIT.
089200     EXIT.
089300*
089350*CO-PAY IS TAKEN OFF THE POLICY-CAPPED TOTAL, THEN THE RESULT
089360*IS ITSELF CAPPED AT SUM INSURED - THE ORDER MATTERS, SINCE A
089370*CO-PAY DEDUCTED AFTER AN SI CAP WOULD UNDER-CHARGE THE PATIENT
089380*ON A CLAIM THAT HIT THE POLICY CEILING.
089400******************************************************************
089500*STAGE 4 - CLAIM-LEVEL CO-PAYMENT AND SUM-INSURED CAP (BB040-44)
089600******************************************************************
089700*
089800 BB040-CLAIM-LEVEL-TOTALS.
089900     IF  CL-WK-TOT-POLICY-DISALLOWED > ZERO
090000         PERFORM  BB041-LOG-POLICY-TOTAL  THRU BB041-EXIT.
090100     PERFORM  BB042-SUM-ALLOWED  THRU BB042-EXIT.
090150     MOVE  ZERO  TO  CL-WK-CO-PAYMENT-AMT.
090160* 14/02/26 VBC - TKT 4417, ZERO CO-PAY POLICIES MUST SKIP BOTH
090170*                THE DEDUCTION AND THE LOG LINE, NOT JUST LAND
090180*                ON A ZERO AMOUNT - MVP1'S 10% HID THIS.
090190     IF  CL-PRB-CO-PAY-PCT > ZERO
090200         COMPUTE  CL-WK-CO-PAYMENT-AMT ROUNDED =
090300                  CL-WK-TOT-ALLOWED-BEF-COPAY * CL-PRB-CO-PAY-PCT / 100
090400         PERFORM  BB043-LOG-COPAY  THRU BB043-EXIT.
090500     COMPUTE  CL-WK-FINAL-PAYABLE-AMT =
090600              CL-WK-TOT-ALLOWED-BEF-COPAY - CL-WK-CO-PAYMENT-AMT.
090700     IF  CL-WK-FINAL-PAYABLE-AMT > CL-PRB-SUM-INSURED
090800         MOVE  CL-PRB-SUM-INSURED  TO  CL-WK-FINAL-PAYABLE-AMT
090900         PERFORM  BB044-LOG-SI-CAP  THRU BB044-EXIT.
091000 BB040-EXIT.
091100     EXIT.
091200*
091250*ONLY FIRES WHEN STAGE 3 ACTUALLY CAPPED SOMETHING - A CLAIM
091260*WHERE EVERY RULE MATCH CAME IN UNDER ITS CAP NEVER WRITES THIS
091270*LINE, KEEPING THE ADJUSTMENT LOG FOCUSED ON GENUINE CUTS.
091300 BB041-LOG-POLICY-TOTAL.
091400     MOVE  CL-WK-TOT-POLICY-DISALLOWED  TO  CL-WK-AMT-EDIT.
091500     MOVE  CL-WK-POLICY-ITEM-CT         TO  CL-WK-CNT-EDIT.
091600     MOVE  SPACES  TO  CL-WK-LOG-MSG.
091700     STRING  "STAGE 3 - POLICY SUB-LIMIT RULES CAPPED "
091800             CL-WK-CNT-EDIT
091900             " ITEM(S), TOTAL RS "
092000             CL-WK-AMT-EDIT
092100             DELIMITED BY SIZE INTO CL-WK-LOG-MSG.
092200     PERFORM  BB095-APPEND-LOG-ENTRY  THRU BB095-EXIT.
092300 BB041-EXIT.
092400     EXIT.
092500*
092600 BB042-SUM-ALLOWED.
092700     MOVE  ZERO  TO  CL-WK-TOT-ALLOWED-BEF-COPAY.
092800     PERFORM  BB042A-ADD-ONE-ALLOWED  THRU BB042A-EXIT
092900         VARYING CL-WK-IDX FROM 1 BY 1
093000         UNTIL CL-WK-IDX > CL-WK-ITEM-COUNT.
093100 BB042-EXIT.
093200     EXIT.
093300*
093400 BB042A-ADD-ONE-ALLOWED.
093500     ADD  CL-WK-ALLOWED-AMOUNT (CL-WK-IDX)
093600          TO  CL-WK-TOT-ALLOWED-BEF-COPAY.
093700 BB042A-EXIT.
093800     EXIT.
093900*
094000 BB043-LOG-COPAY.
094100     MOVE  CL-WK-CO-PAYMENT-AMT  TO  CL-WK-AMT-EDIT.
094200     MOVE  CL-PRB-CO-PAY-PCT     TO  CL-WK-PCT-EDIT.
094300     MOVE  SPACES  TO  CL-WK-LOG-MSG.
094400     STRING  "STAGE 4 - CO-PAYMENT AT "
094500             CL-WK-PCT-EDIT
094600             " PERCENT IS RS "
094700             CL-WK-AMT-EDIT
094800             DELIMITED BY SIZE INTO CL-WK-LOG-MSG.
094900     PERFORM  BB095-APPEND-LOG-ENTRY  THRU BB095-EXIT.
095000 BB043-EXIT.
095100     EXIT.
095200*
095250*ONLY FIRES WHEN THE SUM-INSURED CEILING ACTUALLY BIT - BELOW
095260*THAT CEILING THE CLAIM'S FINAL PAYABLE AMOUNT STANDS AS
095270*COMPUTED WITHOUT A FOURTH LOG LINE.
095300 BB044-LOG-SI-CAP.
095400     MOVE  CL-PRB-SUM-INSURED  TO  CL-WK-AMT-EDIT.
095500     MOVE  SPACES  TO  CL-WK-LOG-MSG.
095600     STRING  "STAGE 4 - FINAL PAYABLE CAPPED AT SUM INSURED RS "
095700             CL-WK-AMT-EDIT
095800             DELIMITED BY SIZE INTO CL-WK-LOG-MSG.
095900     PERFORM  BB095-APPEND-LOG-ENTRY  THRU BB095-EXIT.
096000 BB044-EXIT.
096100     EXIT.
096200*
096300******************************************************************
096400*STAGE 5 - WRITE THE THREE OUTPUT FILES FOR THE CLAIM (BB050-53)
096500******************************************************************
096600*
096700 BB050-WRITE-CLAIM-OUTPUT.
096800     PERFORM  BB051-WRITE-ONE-ITEM  THRU BB051-EXIT
096900         VARYING CL-WK-IDX FROM 1 BY 1
097000         UNTIL CL-WK-IDX > CL-WK-ITEM-COUNT.
097100     MOVE  CL-HDR-CLAIM-ID             TO  CLS-CLAIM-ID.
097200     MOVE  CL-HDR-POLICY-NUMBER        TO  CLS-POLICY-NUMBER.
097300     MOVE  CL-HDR-HOSPITAL-NAME        TO  CLS-HOSPITAL-NAME.
097400     MOVE  CL-HDR-PATIENT-NAME         TO  CLS-PATIENT-NAME.
097500     MOVE  CL-HDR-ADMISSION-DATE       TO  CLS-ADMISSION-DATE.
097600     MOVE  CL-HDR-DISCHARGE-DATE       TO  CLS-DISCHARGE-DATE.
097700     MOVE  CL-HDR-NET-PAYABLE-AMT      TO  CLS-TOTAL-CLAIMED-AMOUNT.
097800     MOVE  CL-WK-TOT-IRDAI-DISALLOWED  TO  CLS-TOTAL-IRDAI-DISALLOWED.
097900     MOVE  CL-WK-TOT-POLICY-DISALLOWED
098000           TO  CLS-TOTAL-POLICY-DISALLOWED.
098100     MOVE  CL-WK-TOT-ALLOWED-BEF-COPAY
098200           TO  CLS-TOTAL-ALLOWED-BEF-COPAY.
098300     MOVE  CL-WK-CO-PAYMENT-AMT        TO  CLS-CO-PAYMENT-AMOUNT.
098400     MOVE  CL-WK-FINAL-PAYABLE-AMT     TO  CLS-FINAL-PAYABLE-AMOUNT.
098500     MOVE  CL-CTL-STAY-DAYS            TO  CLS-STAY-DAYS.
098520     MOVE  CL-WK-IRDAI-ITEM-CT          TO  CLS-IRDAI-ITEM-COUNT.
098540     MOVE  CL-WK-POLICY-ITEM-CT         TO  CLS-POLICY-ITEM-COUNT.
098600     WRITE  CLAIM-SUMMARY-OUT-RECORD  FROM  CL-CLAIM-SUMMARY-RECORD.
098700     PERFORM  BB052-WRITE-LOG-ENTRIES  THRU BB052-EXIT.
098800 BB050-EXIT.
098900     EXIT.
099000*
099050*ONE ADJUDICATED-ITEMS RECORD PER LINE ITEM ON THE CLAIM, IN
099060*THE SAME SEQUENCE THEY ARRIVED - RULE-NAME/REASON CARRY SPACES
099070*FOR ANY ITEM NO RULE EVER MATCHED, NOT A DASH OR "N/A".
099100 BB051-WRITE-ONE-ITEM.
099200     MOVE  CL-HDR-CLAIM-ID             TO  CLA-CLAIM-ID.
099300     MOVE  CL-WK-ITEM-SEQ (CL-WK-IDX)  TO  CLA-ITEM-SEQ.
099400     MOVE  CL-WK-DESCRIPTION (CL-WK-IDX)  TO  CLA-DESCRIPTION.
099500     MOVE  CL-WK-QUANTITY (CL-WK-IDX)     TO  CLA-QUANTITY.
099600     MOVE  CL-WK-UNIT-PRICE (CL-WK-IDX)   TO  CLA-UNIT-PRICE.
099700     MOVE  CL-WK-TOTAL-AMOUNT (CL-WK-IDX) TO  CLA-TOTAL-AMOUNT.
099800     MOVE  CL-WK-STATUS (CL-WK-IDX)       TO  CLA-STATUS.
099900     MOVE  CL-WK-ALLOWED-AMOUNT (CL-WK-IDX)
100000           TO  CLA-ALLOWED-AMOUNT.
100100     MOVE  CL-WK-DISALLOWED-AMOUNT (CL-WK-IDX)
100200           TO  CLA-DISALLOWED-AMOUNT.
100300     MOVE  CL-WK-RULE-NAME (CL-WK-IDX)    TO  CLA-RULE-NAME.
100400     MOVE  CL-WK-REASON (CL-WK-IDX)       TO  CLA-REASON.
100500     WRITE  ADJUD-ITEMS-OUT-RECORD  FROM  CL-ADJUD-ITEM-RECORD.
100600 BB051-EXIT.
100700     EXIT.
100800*
100850*WRITES WHATEVER BB095 ACCUMULATED OVER THE FIVE STAGES - ZERO
100860*TO SIX ROWS, NEVER PADDED TO A FIXED COUNT.
100900 BB052-WRITE-LOG-ENTRIES.
101000     MOVE  ZERO  TO  CL-WK-LOG-IDX.
101100     PERFORM  BB053-WRITE-ONE-LOG  THRU BB053-EXIT
101200         VARYING CL-WK-LOG-IDX FROM 1 BY 1
101300         UNTIL CL-WK-LOG-IDX > CL-WK-LOG-COUNT.
101400 BB052-EXIT.
101500     EXIT.
101600*
101700 BB053-WRITE-ONE-LOG.
101800     MOVE  CL-HDR-CLAIM-ID          TO  CLG-CLAIM-ID.
101900     MOVE  CL-WK-LOG-IDX            TO  CLG-LOG-SEQ.
102000     MOVE  CL-WK-LOG-ENTRY (CL-WK-LOG-IDX)  TO  CLG-LOG-TEXT.
102100     WRITE  ADJUST-LOG-OUT-RECORD  FROM  CL-ADJUST-LOG-RECORD.
102200 BB053-EXIT.
102300     EXIT.
102400*
102450*END-OF-JOB COUNTS TO THE CONSOLE FOR THE OPERATOR - NOT
102460*WRITTEN TO ANY FILE, SINCE CLRPT'S BATCH-TOTALS PAGE IS THE
102470*PERMANENT RECORD OF THE RUN.
102500 ZZ900-DISPLAY-RUN-SUMMARY.
102600     DISPLAY  "CL000 - MEDICLAIM ADJUDICATION RUN COMPLETE".
102700     DISPLAY  "CLAIMS READ    - " CL-CLAIMS-READ-CT.
102800     DISPLAY  "CLAIMS OK      - " CL-CLAIMS-OK-CT.
102900     DISPLAY  "CLAIMS REJECTED- " CL-CLAIMS-ERROR-CT.
103000 ZZ900-EXIT.
103100     EXIT.
103200*
103300 ZZ990-CLOSE-FILES.
103400     CLOSE  CLAIMS-IN-FILE.
103500     CLOSE  ADJUD-ITEMS-OUT-FILE.
103600     CLOSE  CLAIM-SUMMARY-OUT-FILE.
103700     CLOSE  ADJUST-LOG-OUT-FILE.
103800 ZZ990-EXIT.
103900     EXIT.
104000*
