000100*****************************************************************
000200*                                                               *
000300*                   LENGTH-OF-STAY ROUTINE                      *
000400*           FOR THE MEDICLAIM ADJUDICATION SUITE                *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION   DIVISION.
000900*========================
001000*
001100 PROGRAM-ID.         MAPS04.
001200 AUTHOR.             V B COEN.
001300 INSTALLATION.       APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.       31/10/1982.
001500 DATE-COMPILED.
001600 SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN COEN.
001700*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.        DERIVES STAY-DAYS FOR THE CLAIMS SUITE FROM
002100*                    A PAIR OF CCYYMMDD DATES ALREADY HELD BINARY -
002200*                    ADMISSION-BIN AND DISCHARGE-BIN IN, STAY-DAYS
002300*                    OUT.  SEE BB000-STAY-DAYS BELOW.
002400*
002700*    VERSION.        1.04 OF 03/02/02 21:00.
002800*                    1.11 OF 12/03/09.
002900*                    2.00 OF 07/12/25 - CLAIMS ADJUDICATION SUITE.
002950*                    2.10 OF 14/02/26 - CUT BACK TO STAY-DAYS ONLY.
003000*
003100* CHANGE LOG
003200* ==========
003300* 05/02/02 VBC - CONVERTED TO YEAR 2K USING DD/MM/YYYY.
003400* 29/01/09 VBC - MIGRATION TO GNUCOBOL & USING INTRINSIC FUNCTIONS
003500*                TO DO MOST OF THE WORK AS V1.10 FOR MAPS04, TO
003600*                HELP REDUCE RISK OF FORMAT CHANGE PROBLEMS IN
003700*                OLD PROGRAMS.
003800* 19/10/16 VBC - THIS USES BINARY DATES FROM 31/12/1600 SO IS NOT
003900*                USABLE WITHIN IRS AS IS, BUT IN ANY EVENT USES
004000*                DATES WITH CC E.G. DD/MM/CCYY WHERE AS IRS USES
004100*                DD/MM/YY.  BUT FIXABLE WITHIN IRS ITSELF.
004200* 16/04/24 VBC - COPYRIGHT NOTICE UPDATE SUPERSEDING ALL PREVIOUS
004300*                NOTICES.
004400* 19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.
004500* 13/11/25 VBC - CAPITALISE VARS, PARAGRAPHS ETC.
004600* 07/12/25 VBC - ADDED A-FUNCTION-CODE SO THE CLAIMS SUITE CAN    RQ4471
004700*                ASK THIS SAME PROGRAM TO DERIVE STAY-DAYS FROM   RQ4471
004800*                ADMISSION-DATE/DISCHARGE-DATE WITHOUT A SEPARATE RQ4471
004900*                SUBPROGRAM.  FUNCTION 1 IS THE ORIGINAL CONVERT/ RQ4471
005000*                VALIDATE, FUNCTION 2 IS THE NEW STAY-DAYS CALL.  RQ4471
005100* 11/12/25 VBC - STAY-DAYS FORCED TO 1 WHEN A-DISCHARGE-BIN IS    RQ4471
005200*                ZERO (NOT YET DISCHARGED)                        RQ4471
005300* 17/12/25 VBC - REFORMATTED TO FIXED COLUMN STYLE TO MATCH THE
005400*                REST OF THE CLAIMS SUITE - NO LOGIC CHANGE.
005450* 14/02/26 VBC - TKT 4423, DROPPED AA010-VALIDATE-CONVERT AND       RQ4423
005460*                AA020-UNPACK (FUNCTION 1, THE ORIGINAL SINGLE-     RQ4423
005470*                DATE VALIDATE/CONVERT CONTRACT) AND THE            RQ4423
005480*                A-FUNCTION-CODE DISPATCH THAT PICKED BETWEEN       RQ4423
005490*                THEM - NOTHING IN THE CLAIMS SUITE EVER CALLS      RQ4423
005492*                FUNCTION 1, CL000 ONLY EVER ASKS FOR FUNCTION 2.   RQ4423
005494*                MAPS04 IS NOW A SINGLE-PURPOSE STAY-DAYS ROUTINE - RQ4423
005496*                LINKAGE TRIMMED TO MATCH.                         RQ4423
005500*
005600*
005700******************************************************************
005800*
005900* COPYRIGHT NOTICE.
006000* ****************
006100*
006200* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
006300* 2024-04-16.
006400*
006500* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006600* MEDICLAIM ADJUDICATION SUITE AND ARE COPYRIGHT (C) VINCENT B
006700* COEN, 1976-2026 AND LATER.
006800*
006900* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007000* MODIFY IT UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL
007100* PUBLIC LICENSE AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
007200*
007300******************************************************************
007400*
007500 ENVIRONMENT      DIVISION.
007600*========================
007700*
007800 CONFIGURATION    SECTION.
007900 COPY  "ENVDIV.COB".
008000 INPUT-OUTPUT     SECTION.
008100*-----------------------
008200*
008300 DATA             DIVISION.
008400*========================
008500 WORKING-STORAGE  SECTION.
008600*-----------------------
008700*
008800 01  WS04-CONTROL-COUNTERS.
008900     03  WS04-CALL-COUNT        PIC 9(7)   COMP.
009000     03  WS04-ERROR-COUNT       PIC 9(5)   COMP.
009100     03  FILLER                 PIC X(04).
009200*
009300 01  DATE-FIELDS.
009500     03  TEST-DATE.
009600         05  TD-CCYY.
009700             07  TD-CC          PIC 99.
009800             07  TD-YY          PIC 99.
009900         05  TD-MM              PIC 99.
010000         05  TD-DD              PIC 99.
010100     03  TEST-DATE9 REDEFINES TEST-DATE PIC 9(8).
010200     03  FILLER                 PIC X(04).
010300*
010400 01  WS04-STAY-WORK.
010500     03  WS04-ADM-DATE.
010600         05  WS04-ADM-CCYY.
010700             07  WS04-ADM-CC    PIC 99.
010800             07  WS04-ADM-YY    PIC 99.
010900         05  WS04-ADM-MM        PIC 99.
011000         05  WS04-ADM-DD        PIC 99.
011100     03  WS04-ADM-DATE9 REDEFINES WS04-ADM-DATE PIC 9(8).
011200     03  WS04-DIS-DATE.
011300         05  WS04-DIS-CCYY.
011400             07  WS04-DIS-CC    PIC 99.
011500             07  WS04-DIS-YY    PIC 99.
011600         05  WS04-DIS-MM        PIC 99.
011700         05  WS04-DIS-DD        PIC 99.
011800     03  WS04-DIS-DATE9 REDEFINES WS04-DIS-DATE PIC 9(8).
011900     03  WS04-ADM-INTEGER       PIC 9(7)   COMP.
012000     03  WS04-DIS-INTEGER       PIC 9(7)   COMP.
012100     03  WS04-DAY-DIFF          PIC S9(7)  COMP.
012200     03  FILLER                 PIC X(03).
012300*
012400 LINKAGE          SECTION.
012500*-----------------------
012600*
012700*********
012800* MAPS04 *
012900*********
013000*
013100 01  MAPA03-WS.
014600     03  A-ADMISSION-BIN        PIC 9(8).
014700     03  A-DISCHARGE-BIN        PIC 9(8).
014800     03  A-STAY-DAYS            PIC 9(03).
014900     03  FILLER                 PIC X(04).
015000*
015100 PROCEDURE        DIVISION USING  MAPA03-WS.
015200*=========================================
015300*
015400 AA000-MAIN-CONTROL.
015500     ADD      1       TO   WS04-CALL-COUNT.
015600     PERFORM  BB000-STAY-DAYS   THRU  BB000-EXIT.
016000 AA000-EXIT.
016100     EXIT     PROGRAM.
016200*
021000*   STAY-DAYS DERIVATION FOR THE CLAIMS SUITE -
021100*   A-ADMISSION-BIN AND A-DISCHARGE-BIN ARRIVE AS CCYYMMDD.
021200*   A-STAY-DAYS = (DISCHARGE - ADMISSION) + 1 DAYS.  IF
021300*   A-DISCHARGE-BIN IS ZERO (NOT YET DISCHARGED) A-STAY-DAYS = 1.
021400*
021500 BB000-STAY-DAYS.
021600     IF       A-DISCHARGE-BIN = ZERO
021700              MOVE  1  TO  A-STAY-DAYS
021800              GO TO BB000-EXIT.
021900*
022000     MOVE     A-ADMISSION-BIN  TO  WS04-ADM-DATE9.
022100     MOVE     A-DISCHARGE-BIN  TO  WS04-DIS-DATE9.
022200     MOVE     WS04-ADM-CCYY    TO  TD-CCYY.
022300     MOVE     WS04-ADM-MM      TO  TD-MM.
022400     MOVE     WS04-ADM-DD      TO  TD-DD.
022500     MOVE     FUNCTION INTEGER-OF-DATE (TEST-DATE9)
022600              TO WS04-ADM-INTEGER.
022700     MOVE     WS04-DIS-CCYY    TO  TD-CCYY.
022800     MOVE     WS04-DIS-MM      TO  TD-MM.
022900     MOVE     WS04-DIS-DD      TO  TD-DD.
023000     MOVE     FUNCTION INTEGER-OF-DATE (TEST-DATE9)
023100              TO WS04-DIS-INTEGER.
023200*
023300     COMPUTE  WS04-DAY-DIFF = WS04-DIS-INTEGER - WS04-ADM-INTEGER + 1.
023400     IF       WS04-DAY-DIFF < 1
023500              MOVE 1 TO A-STAY-DAYS
023600              ADD  1 TO WS04-ERROR-COUNT
023700              GO TO BB000-EXIT.
023800     MOVE     WS04-DAY-DIFF    TO  A-STAY-DAYS.
023900 BB000-EXIT.
024000     EXIT.
