000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR POLICY RULEBOOK    *
000400*          TABLE                           *
000500*    ONE POLICY SEEDED - MVP1               *
000600*    (MEDISURE VALUE PLAN 1)                *
000700*******************************************
000800*
000900* THIS BLOCK IS RECONSTRUCTED REFERENCE DATA, NOT READ FROM
001000* A FILE.  EACH RULE IS FIRST GIVEN AS A NAMED FIELD SO THE
001100* VALUE CLAUSES BELOW ARE EASY TO AUDIT AGAINST THE BROCHURE,
001200* THEN CL-RULE-TABLE REDEFINES THE SAME BYTES SO BB020/BB030
001300* CAN SEARCH THE RULES BY SUBSCRIPT.
001400*
001500* 06/12/25 VBC - CREATED FROM THE MVP1 SCHEDULE OF BENEFITS.
001600* 21/12/25 VBC - SUM INSURED AND CO-PAY-PCT ARE REPRESENTATIVE -
001700*                NOT CONFIRMED BY UNDERWRITING FOR THIS BUILD.
001800*
001900 01  CL-POLICY-RULEBOOK-MVP1.
002000      03  CL-PRB-POLICY-ID          PIC X(10)     VALUE "MVP1".
002100          03  CL-PRB-POLICY-NAME        PIC X(30) VALUE
002200-                    "MediSure Value Plan 1".
002300      03  CL-PRB-SUM-INSURED        PIC S9(7)V99  VALUE 500000.00.
002400      03  CL-PRB-CO-PAY-PCT         PIC S9(3)V99  VALUE 10.00.
002500      03  CL-PRB-RULE-COUNT         PIC 9(02)     VALUE 15.
002600      03  CL-PRB-RULES-AREA.
002610*R01-R02 - FACILITY CHARGES PRICED PER DAY OF STAY (ROOM RENT,
002620*ICU) - BOTH NEED STAY-DAYS SETTLED BEFORE BB030 CAN PRICE THEM.
002700      05  CL-R01-RULE.
002800              07  CL-R01-RULE-NAME       PIC X(25) VALUE
002900-                        "Room Charges".
003000              07  CL-R01-RULE-TYPE       PIC X(30) VALUE
003100-                        "PCT SUM INSURED MAX CAP/DAY".
003200          07  CL-R01-RULE-VALUE      PIC S9(7)V99  VALUE 1.00.
003300          07  CL-R01-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 7500.00.
003400              07  CL-R01-PER-BASIS       PIC X(15) VALUE
003500-                        "PER DAY".
003600          07  CL-R01-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
003700          07  CL-R01-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
003800              07  CL-R01-RULE-DESC       PIC X(90) VALUE
003900-                        "Room Rent is capped at 1% of Sum Insure"
004000-                        "d, up to a maximum of Rs. 7,500 per day"
004100-                        ".".
004200      05  CL-R02-RULE.
004300              07  CL-R02-RULE-NAME       PIC X(25) VALUE
004400-                        "ICU Charges".
004500              07  CL-R02-RULE-TYPE       PIC X(30) VALUE
004600-                        "FIXED PER DAY".
004700          07  CL-R02-RULE-VALUE      PIC S9(7)V99  VALUE 15000.00.
004800          07  CL-R02-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
004900              07  CL-R02-PER-BASIS       PIC X(15) VALUE
005000-                        "PER DAY".
005100          07  CL-R02-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
005200          07  CL-R02-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
005300              07  CL-R02-RULE-DESC       PIC X(90) VALUE
005400-                        "Intensive Care Unit charges are capped "
005500-                        "at a maximum of Rs. 15,000 per day.".
005550*R03 STANDS ALONE - A PER-VISIT CAP, NOT PER-DAY LIKE R01/R02,
005560*SINCE A PATIENT MAY SEE MORE THAN ONE DOCTOR ON THE SAME DAY.
005600      05  CL-R03-RULE.
005700              07  CL-R03-RULE-NAME       PIC X(25) VALUE
005800-                        "Doctor Consultation".
005900              07  CL-R03-RULE-TYPE       PIC X(30) VALUE
006000-                        "FIXED PER DAY".
006100          07  CL-R03-RULE-VALUE      PIC S9(7)V99  VALUE 2000.00.
006200          07  CL-R03-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
006300              07  CL-R03-PER-BASIS       PIC X(15) VALUE
006400-                        "PER DAY".
006500          07  CL-R03-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
006600          07  CL-R03-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
006700              07  CL-R03-RULE-DESC       PIC X(90) VALUE
006800-                        "Fees for doctor visits/consultations ar"
006900-                        "e capped at Rs. 2,000 per day.".
006950*R04-R05 - THE TWO SURGERY-LINKED PROFESSIONAL FEES.  ANESTHETIST
006960*IS A PERCENTAGE OF SURGEON'S OWN ALLOWED AMOUNT, NOT OF THE RAW
006970*BILLED SURGEON FEE, SO R04 MUST SETTLE FIRST - SEE BB030P.
007000      05  CL-R04-RULE.
007100              07  CL-R04-RULE-NAME       PIC X(25) VALUE
007200-                        "Surgeon Fees".
007300              07  CL-R04-RULE-TYPE       PIC X(30) VALUE
007400-                        "PCT OF SURGERY COST".
007500          07  CL-R04-RULE-VALUE      PIC S9(7)V99  VALUE 25.00.
007600          07  CL-R04-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
007700              07  CL-R04-PER-BASIS       PIC X(15) VALUE
007800-                        "PER CLAIM".
007900          07  CL-R04-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
008000          07  CL-R04-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
008100              07  CL-R04-RULE-DESC       PIC X(90) VALUE
008200-                        "The lead surgeon's fee is capped at 25%"
008300-                        " of the total surgery cost.".
008400      05  CL-R05-RULE.
008500              07  CL-R05-RULE-NAME       PIC X(25) VALUE
008600-                        "Anesthetist Fees".
008700              07  CL-R05-RULE-TYPE       PIC X(30) VALUE
008800-                        "PCT OF SURGEON FEE".
008900          07  CL-R05-RULE-VALUE      PIC S9(7)V99  VALUE 30.00.
009000          07  CL-R05-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
009100              07  CL-R05-PER-BASIS       PIC X(15) VALUE
009200-                        "PER CLAIM".
009300          07  CL-R05-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
009400          07  CL-R05-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
009500              07  CL-R05-RULE-DESC       PIC X(90) VALUE
009600-                        "The anesthetist's fee is capped at 30% "
009700-                        "of the admissible surgeon's fee.".
009750*R06 ALSO STANDS ALONE - NURSING IS FIXED PER DAY LIKE R01/R02
009760*BUT IS NEVER BUNDLED INTO ROOM RENT, SO IT KEEPS ITS OWN ROW.
009800      05  CL-R06-RULE.
009900              07  CL-R06-RULE-NAME       PIC X(25) VALUE
010000-                        "Nursing Charges".
010100              07  CL-R06-RULE-TYPE       PIC X(30) VALUE
010200-                        "FIXED PER DAY".
010300          07  CL-R06-RULE-VALUE      PIC S9(7)V99  VALUE 1000.00.
010400          07  CL-R06-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
010500              07  CL-R06-PER-BASIS       PIC X(15) VALUE
010600-                        "PER DAY".
010700          07  CL-R06-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
010800          07  CL-R06-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
010900              07  CL-R06-RULE-DESC       PIC X(90) VALUE
011000-                        "Special nursing charges, if not part of"
011100-                        " room rent, are capped at Rs. 1,000 per"
011200-                        " day.".
011250*R07-R08 - PER-CLAIM PERCENT-OF-SUM-INSURED CAPS (PHARMACY,
011260*DIAGNOSTICS) - BASIS IS THE WHOLE CLAIM, NOT PER-DAY OR
011270*PER-PROCEDURE LIKE THE RULES ABOVE.
011300      05  CL-R07-RULE.
011400              07  CL-R07-RULE-NAME       PIC X(25) VALUE
011500-                        "Pharmacy".
011600              07  CL-R07-RULE-TYPE       PIC X(30) VALUE
011700-                        "PCT SUM INSURED PER CLAIM".
011800          07  CL-R07-RULE-VALUE      PIC S9(7)V99  VALUE 5.00.
011900          07  CL-R07-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
012000              07  CL-R07-PER-BASIS       PIC X(15) VALUE
012100-                        "PER CLAIM".
012200          07  CL-R07-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
012300          07  CL-R07-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
012400              07  CL-R07-RULE-DESC       PIC X(90) VALUE
012500-                        "Total pharmacy and medicine costs are c"
012600-                        "apped at 5% of the Sum Insured for this"
012700-                        " claim.".
012800      05  CL-R08-RULE.
012900              07  CL-R08-RULE-NAME       PIC X(25) VALUE
013000-                        "Diagnostics".
013100              07  CL-R08-RULE-TYPE       PIC X(30) VALUE
013200-                        "PCT SUM INSURED PER CLAIM".
013300          07  CL-R08-RULE-VALUE      PIC S9(7)V99  VALUE 7.00.
013400          07  CL-R08-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
013500              07  CL-R08-PER-BASIS       PIC X(15) VALUE
013600-                        "PER CLAIM".
013700          07  CL-R08-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
013800          07  CL-R08-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
013900              07  CL-R08-RULE-DESC       PIC X(90) VALUE
014000-                        "Total diagnostic costs (lab tests, X-ra"
014100-                        "ys, scans) are capped at 7% of the Sum "
014200-                        "Insured for this claim.".
014300      05  CL-R09-RULE.
014400              07  CL-R09-RULE-NAME       PIC X(25) VALUE
014500-                        "Ambulance".
014600              07  CL-R09-RULE-TYPE       PIC X(30) VALUE
014700-                        "FIXED PER HOSPITALIZATION".
014800          07  CL-R09-RULE-VALUE      PIC S9(7)V99  VALUE 3000.00.
014900          07  CL-R09-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
015000              07  CL-R09-PER-BASIS       PIC X(15) VALUE
015100-                        "PER HOSPITALIZATION".
015200          07  CL-R09-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
015300          07  CL-R09-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
015400              07  CL-R09-RULE-DESC       PIC X(90) VALUE
015500-                        "Ambulance charges are covered up to a f"
015600-                        "ixed amount of Rs. 3,000 per hospitaliz"
015700-                        "ation.".
015750*R09-R11 - FIXED RUPEE CAPS PER HOSPITALIZATION EVENT RATHER
015760*THAN PER DAY OR PER CLAIM (AMBULANCE, PRE- AND POST-HOSPITAL-
015770*IZATION EXPENSE) - THESE ARE THE TWO IRDAI-MANDATED WINDOWS.
015800      05  CL-R10-RULE.
015900              07  CL-R10-RULE-NAME       PIC X(25) VALUE
016000-                        "Pre-Hospitalization".
016100              07  CL-R10-RULE-TYPE       PIC X(30) VALUE
016200-                        "FIXED PER HOSPITALIZATION".
016300          07  CL-R10-RULE-VALUE      PIC S9(7)V99  VALUE 15000.00.
016400          07  CL-R10-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
016500              07  CL-R10-PER-BASIS       PIC X(15) VALUE
016600-                        "PER HOSPITALIZATION".
016700          07  CL-R10-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
016800          07  CL-R10-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
016900              07  CL-R10-RULE-DESC       PIC X(90) VALUE
017000-                        "Medical expenses incurred up to 30 days"
017100-                        " before hospitalization are capped at R"
017200-                        "s. 15,000.".
017300      05  CL-R11-RULE.
017400              07  CL-R11-RULE-NAME       PIC X(25) VALUE
017500-                        "Post-Hospitalization".
017600              07  CL-R11-RULE-TYPE       PIC X(30) VALUE
017700-                        "FIXED PER HOSPITALIZATION".
017800          07  CL-R11-RULE-VALUE      PIC S9(7)V99  VALUE 25000.00.
017900          07  CL-R11-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
018000              07  CL-R11-PER-BASIS       PIC X(15) VALUE
018100-                        "PER HOSPITALIZATION".
018200          07  CL-R11-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
018300          07  CL-R11-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
018400              07  CL-R11-RULE-DESC       PIC X(90) VALUE
018500-                        "Medical expenses incurred up to 60 days"
018600-                        " after discharge are capped at Rs. 25,0"
018700-                        "00.".
018800      05  CL-R12-RULE.
018900              07  CL-R12-RULE-NAME       PIC X(25) VALUE
019000-                        "Domiciliary Hospitalization".
019100              07  CL-R12-RULE-TYPE       PIC X(30) VALUE
019200-                        "PCT SUM INSURED PER CLAIM".
019300          07  CL-R12-RULE-VALUE      PIC S9(7)V99  VALUE 10.00.
019400          07  CL-R12-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
019500              07  CL-R12-PER-BASIS       PIC X(15) VALUE
019600-                        "PER CLAIM".
019700          07  CL-R12-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
019800          07  CL-R12-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
019900              07  CL-R12-RULE-DESC       PIC X(90) VALUE
020000-                        "Treatment taken at home is covered up t"
020100-                        "o 10% of the Sum Insured.".
020150*R12-R13 - ALTERNATIVE-TREATMENT-SETTING RULES (DOMICILIARY,
020160*AYUSH) - NEITHER IS PRICED OFF A STANDARD HOSPITAL BED.
020200      05  CL-R13-RULE.
020300              07  CL-R13-RULE-NAME       PIC X(25) VALUE
020400-                        "AYUSH Treatment".
020500              07  CL-R13-RULE-TYPE       PIC X(30) VALUE
020600-                        "FIXED PER CLAIM".
020700          07  CL-R13-RULE-VALUE      PIC S9(7)V99  VALUE 20000.00.
020800          07  CL-R13-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
020900              07  CL-R13-PER-BASIS       PIC X(15) VALUE
021000-                        "PER CLAIM".
021100          07  CL-R13-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
021200          07  CL-R13-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
021300              07  CL-R13-RULE-DESC       PIC X(90) VALUE
021400-                        "In-patient treatment under Ayurveda, Yo"
021500-                        "ga, Unani, Siddha, and Homeopathy is ca"
021600-                        "pped at Rs. 20,000.".
021650*R14-R15 - THE ONLY TWO FIXED-PACKAGE RULES ON THIS SCHEDULE,
021660*EACH WITH ITS OWN PKG-NORMAL/PKG-CSECTION-STYLE VARIANT FIELDS
021670*THAT SIT UNUSED (ZERO) ON EVERY OTHER RULE ROW.
021700      05  CL-R14-RULE.
021800              07  CL-R14-RULE-NAME       PIC X(25) VALUE
021900-                        "Maternity".
022000              07  CL-R14-RULE-TYPE       PIC X(30) VALUE
022100-                        "FIXED PACKAGE".
022200          07  CL-R14-RULE-VALUE      PIC S9(7)V99  VALUE 0.00.
022300          07  CL-R14-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
022400              07  CL-R14-PER-BASIS       PIC X(15) VALUE
022500-                        "PER CLAIM".
022600          07  CL-R14-PKG-NORMAL      PIC S9(7)V99  VALUE 35000.00.
022700          07  CL-R14-PKG-CSECTION    PIC S9(7)V99  VALUE 50000.00.
022800              07  CL-R14-RULE-DESC       PIC X(90) VALUE
022900-                        "A fixed package amount is paid for mate"
023000-                        "rnity expenses, inclusive of all relate"
023100-                        "d charges.".
023200      05  CL-R15-RULE.
023300              07  CL-R15-RULE-NAME       PIC X(25) VALUE
023400-                        "Cataract Surgery".
023500              07  CL-R15-RULE-TYPE       PIC X(30) VALUE
023600-                        "FIXED PER EYE".
023700          07  CL-R15-RULE-VALUE      PIC S9(7)V99  VALUE 40000.00.
023800          07  CL-R15-MAX-CAP-PER-DAY PIC S9(7)V99  VALUE 0.00.
023900              07  CL-R15-PER-BASIS       PIC X(15) VALUE
024000-                        "PER EYE".
024100          07  CL-R15-PKG-NORMAL      PIC S9(7)V99  VALUE 0.00.
024200          07  CL-R15-PKG-CSECTION    PIC S9(7)V99  VALUE 0.00.
024300              07  CL-R15-RULE-DESC       PIC X(90) VALUE
024400-                        "Cataract surgery is capped at a fixed a"
024500-                        "mount of Rs. 40,000 per eye, per policy"
024600-                        " year.".
024700*
024800* SEARCHABLE VIEW USED BY BB020-MATCH-SUBLIMIT-RULE AND
024900* BB030-APPLY-SUBLIMIT-RULE (SAME BYTES AS CL-PRB-RULES-AREA).
025000*
025050*CL-RUL-VALUE'S MEANING SHIFTS WITH CL-RUL-RULE-TYPE - A
025060*PERCENTAGE FOR "PCT ..." ROWS, A RUPEE AMOUNT FOR "FIXED ..."
025070*ROWS - BB030 BRANCHES OFF CL-WK-RULE-IDX TO KNOW WHICH.
025100 01  CL-RULE-TABLE REDEFINES CL-PRB-RULES-AREA.
025200      03  CL-RULE-ENTRY OCCURS 15 TIMES INDEXED BY CL-RULE-IDX.
025300      05  CL-RUL-NAME            PIC X(25).
025400      05  CL-RUL-TYPE            PIC X(30).
025500      05  CL-RUL-VALUE           PIC S9(7)V99.
025600      05  CL-RUL-MAX-CAP-PER-DAY PIC S9(7)V99.
025700      05  CL-RUL-PER-BASIS       PIC X(15).
025800      05  CL-RUL-PKG-NORMAL      PIC S9(7)V99.
025900      05  CL-RUL-PKG-CSECTION    PIC S9(7)V99.
026000      05  CL-RUL-DESC            PIC X(90).
026100*
026110* RULE COUNT IS FIXED AT 15 FOR MVP1 - A SECOND POLICY WOULD
026120* NEED ITS OWN CL-POLICY-RULEBOOK-MVP2 GROUP AND ITS OWN
026130* CL-RULE-TABLE REDEFINES, NOT MORE ROWS BOLTED ONTO THIS ONE,
026140* SINCE CL-PRB-POLICY-ID IS A SINGLE FIELD, NOT A KEY INTO A
026150* MULTI-POLICY TABLE.
026160*
