000100*******************************************
000200*                                          *
000300* RECORD DEFINITION FOR MASTER ITEM         *
000400* CATALOGUE TABLE                           *
000500* COVERS THE 75-ENTRY IRDAI NON-PAYABLE      *
000600* LIST (NP01-NP75) PLUS REPRESENTATIVE       *
000700* PAYABLE CATEGORY ENTRIES                  *
000800*******************************************
000900* TABLE SIZE 5952 BYTES (93 ENTRIES OF 64).
001000*
001100* ENTRY = ITEM-ID(7) + KEYWORD(30) + CATEGORY(25) + KEYWORD
001200* LENGTH(2).  THE LENGTH BYTE PAIR LETS BB011 REFERENCE-
001300* MODIFY THE KEYWORD DOWN TO ITS REAL SIZE BEFORE THE
001400* INSPECT SUBSTRING TEST - OTHERWISE THE TRAILING SPACE
001500* PAD ON CL-ITEM-KEYWORD WOULD STOP IT EVER MATCHING.
001600* EACH ENTRY IS GIVEN AS ITS OWN NAMED GROUP WITH ITS OWN
001700* VALUE CLAUSES (SAME LAYOUT AS THE RULE ENTRIES IN
001800* WSCLRUL), SO CL-ITEM-CATALOGUE-TABLE CAN THEN REDEFINE
001850* THE WHOLE AREA FOR BB011 TO SEARCH BY SUBSCRIPT.
001900* BB011-LOOKUP-ITEM-CATEGORY SCANS NON-PAYABLE KEYWORDS
002000* FIRST SO 'ADMISSION KIT' HITS NP01 AHEAD OF RC-SERIES.
002100*
002200* 07/12/25 VBC - CREATED - 75 IRDAI IDS PLUS PAYABLE SAMPLE.
002300* 15/12/25 VBC - RESEQUENCED SO NON-PAYABLE ROWS LEAD THE
002400*                TABLE (MATCH-FIRST-WINS IN BB011).
002450* 14/02/26 VBC - TKT 4431, REBUILT THE TABLE AS 93 NAMED        RQ4431
002460*                ENTRY GROUPS WITH THEIR OWN VALUE CLAUSES -      RQ4431
002470*                IT WAS WRONGLY LOADED AS ONE CONTINUED          RQ4431
002480*                PIC X(5952) LITERAL WITH A COMMENT CLAIMING      RQ4431
002490*                THAT MATCHED HOW THE SHOP SEEDS THE FWT/SWT     RQ4431
002500*                BRACKET TABLES.  IT DOES NOT - THOSE LOAD       RQ4431
002510*                COMP-3 FROM A FILE AT RUN TIME.  NO EXCUSE     RQ4431
002520*                FOR THE SINGLE LITERAL EITHER WHEN WSCLRUL      RQ4431
002530*                A FEW FILES OVER ALREADY SHOWS THE RIGHT WAY   RQ4431
002540*                TO HAND-BUILD A SMALL TABLE - ONE VALUE         RQ4431
002550*                CLAUSE PER FIELD, PER ENTRY.  SAME BYTES,       RQ4431
002560*                SAME REDEFINES, NO MORE FALSE PEDIGREE.         RQ4431
002570*
002580* CATEGORY MAP - 93 ENTRIES IN ALL, NON-PAYABLE FIRST:
002581*   NP (NON-PAYABLE ITEM)........75 ENTRIES  (NP01-NP75)
002582*   RC (ROOM CHARGES)............ 3 ENTRIES  (RC01-RC03)
002583*   PF (PROFESSIONAL FEES)....... 3 ENTRIES  (PF01-PF03)
002584*   PC (PROCEDURE CHARGES)....... 3 ENTRIES  (PC01-PC03)
002585*   DG (DIAGNOSTICS)............. 3 ENTRIES  (DG01-DG03)
002586*   PH (PHARMACY)................ 1 ENTRY    (PH01)
002587*   IM (IMPLANTS)................ 1 ENTRY    (IM01)
002588*   PY (PAYABLE CONSUMABLE)...... 2 ENTRIES  (PY01-PY02)
002589*   AD (ADMINISTRATIVE CHARGES).. 1 ENTRY    (AD01)
002590*   OT (OTHER CHARGES)........... 1 ENTRY    (OT01)
002591* THE PAYABLE CATEGORY ROWS ARE REPRESENTATIVE SAMPLES ONLY, NOT
002592* EXHAUSTIVE LISTS LIKE THE NP SERIES - BB011 FALLS BACK TO THE
002593* ITEM'S OWN CATEGORY CODE ON THE INCOMING CLAIM WHEN NO KEYWORD
002594* IN THIS TABLE MATCHES A PAYABLE LINE.
002600 01  CL-ITEM-CATALOGUE-AREA.
002610*NP01-NP75 - THE 75 IRDAI STANDARD NON-PAYABLE ITEMS LEAD THE
002620*TABLE SO BB011'S MATCH-FIRST-WINS SCAN SEES THEM AHEAD OF ANY
002630*PAYABLE CATEGORY A VENDOR'S DESCRIPTION MIGHT ALSO RESEMBLE.
002700     03  CL-E001-ENTRY.
002800         05  CL-E001-ITEM-ID      PIC X(07) VALUE "NP01".
002900         05  CL-E001-KEYWORD      PIC X(30) VALUE "ADMISSION KIT".
003000         05  CL-E001-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
003100         05  CL-E001-KEYWORD-LN   PIC 9(02) VALUE 13.
003200     03  CL-E002-ENTRY.
003300         05  CL-E002-ITEM-ID      PIC X(07) VALUE "NP02".
003400         05  CL-E002-KEYWORD      PIC X(30) VALUE "TOILETRIES".
003500         05  CL-E002-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
003600         05  CL-E002-KEYWORD-LN   PIC 9(02) VALUE 10.
003700     03  CL-E003-ENTRY.
003800         05  CL-E003-ITEM-ID      PIC X(07) VALUE "NP03".
003900         05  CL-E003-KEYWORD      PIC X(30) VALUE "GLOVES".
004000         05  CL-E003-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
004100         05  CL-E003-KEYWORD-LN   PIC 9(02) VALUE 06.
004200     03  CL-E004-ENTRY.
004300         05  CL-E004-ITEM-ID      PIC X(07) VALUE "NP04".
004400         05  CL-E004-KEYWORD      PIC X(30) VALUE "MASK".
004500         05  CL-E004-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
004600         05  CL-E004-KEYWORD-LN   PIC 9(02) VALUE 04.
004700     03  CL-E005-ENTRY.
004800         05  CL-E005-ITEM-ID      PIC X(07) VALUE "NP05".
004900         05  CL-E005-KEYWORD      PIC X(30) VALUE "GAUZE".
005000         05  CL-E005-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
005100         05  CL-E005-KEYWORD-LN   PIC 9(02) VALUE 05.
005200     03  CL-E006-ENTRY.
005300         05  CL-E006-ITEM-ID      PIC X(07) VALUE "NP06".
005400         05  CL-E006-KEYWORD      PIC X(30) VALUE "COURIER CHARGE".
005500         05  CL-E006-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
005600         05  CL-E006-KEYWORD-LN   PIC 9(02) VALUE 14.
005700     03  CL-E007-ENTRY.
005800         05  CL-E007-ITEM-ID      PIC X(07) VALUE "NP07".
005900         05  CL-E007-KEYWORD      PIC X(30) VALUE "DOCUMENTATION FEE".
006000         05  CL-E007-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
006100         05  CL-E007-KEYWORD-LN   PIC 9(02) VALUE 17.
006200     03  CL-E008-ENTRY.
006300         05  CL-E008-ITEM-ID      PIC X(07) VALUE "NP08".
006400         05  CL-E008-KEYWORD      PIC X(30) VALUE "THERMOMETER".
006500         05  CL-E008-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
006600         05  CL-E008-KEYWORD-LN   PIC 9(02) VALUE 11.
006700     03  CL-E009-ENTRY.
006800         05  CL-E009-ITEM-ID      PIC X(07) VALUE "NP09".
006900         05  CL-E009-KEYWORD      PIC X(30) VALUE "BRACE".
007000         05  CL-E009-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
007100         05  CL-E009-KEYWORD-LN   PIC 9(02) VALUE 05.
007200     03  CL-E010-ENTRY.
007300         05  CL-E010-ITEM-ID      PIC X(07) VALUE "NP10".
007400         05  CL-E010-KEYWORD      PIC X(30) VALUE "WALKING AID".
007500         05  CL-E010-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
007600         05  CL-E010-KEYWORD-LN   PIC 9(02) VALUE 11.
007700     03  CL-E011-ENTRY.
007800         05  CL-E011-ITEM-ID      PIC X(07) VALUE "NP11".
007900         05  CL-E011-KEYWORD      PIC X(30) VALUE "GLUCOMETER STRIP".
008000         05  CL-E011-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
008100         05  CL-E011-KEYWORD-LN   PIC 9(02) VALUE 16.
008200     03  CL-E012-ENTRY.
008300         05  CL-E012-ITEM-ID      PIC X(07) VALUE "NP12".
008400         05  CL-E012-KEYWORD      PIC X(30) VALUE "COTTON BANDAGE".
008500         05  CL-E012-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
008600         05  CL-E012-KEYWORD-LN   PIC 9(02) VALUE 14.
008700     03  CL-E013-ENTRY.
008800         05  CL-E013-ITEM-ID      PIC X(07) VALUE "NP13".
008900         05  CL-E013-KEYWORD      PIC X(30) VALUE "SANITARY PAD".
009000         05  CL-E013-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
009100         05  CL-E013-KEYWORD-LN   PIC 9(02) VALUE 12.
009200     03  CL-E014-ENTRY.
009300         05  CL-E014-ITEM-ID      PIC X(07) VALUE "NP14".
009400         05  CL-E014-KEYWORD      PIC X(30) VALUE "DIAPER".
009500         05  CL-E014-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
009600         05  CL-E014-KEYWORD-LN   PIC 9(02) VALUE 06.
009700     03  CL-E015-ENTRY.
009800         05  CL-E015-ITEM-ID      PIC X(07) VALUE "NP15".
009900         05  CL-E015-KEYWORD      PIC X(30) VALUE "BABY FOOD".
010000         05  CL-E015-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
010100         05  CL-E015-KEYWORD-LN   PIC 9(02) VALUE 09.
010150*NP16-NP30 - WARD SUPPLIES AND ROUTINE ADMINISTRATIVE FEES
010160*(BED PAN THROUGH CERTIFICATE CHARGE).
010200     03  CL-E016-ENTRY.
010300         05  CL-E016-ITEM-ID      PIC X(07) VALUE "NP16".
010400         05  CL-E016-KEYWORD      PIC X(30) VALUE "BED PAN".
010500         05  CL-E016-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
010600         05  CL-E016-KEYWORD-LN   PIC 9(02) VALUE 07.
010700     03  CL-E017-ENTRY.
010800         05  CL-E017-ITEM-ID      PIC X(07) VALUE "NP17".
010900         05  CL-E017-KEYWORD      PIC X(30) VALUE "ICE BAG".
011000         05  CL-E017-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
011100         05  CL-E017-KEYWORD-LN   PIC 9(02) VALUE 07.
011200     03  CL-E018-ENTRY.
011300         05  CL-E018-ITEM-ID      PIC X(07) VALUE "NP18".
011400         05  CL-E018-KEYWORD      PIC X(30) VALUE "AIR CUSHION".
011500         05  CL-E018-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
011600         05  CL-E018-KEYWORD-LN   PIC 9(02) VALUE 11.
011700     03  CL-E019-ENTRY.
011800         05  CL-E019-ITEM-ID      PIC X(07) VALUE "NP19".
011900         05  CL-E019-KEYWORD      PIC X(30) VALUE "HOT WATER BOTTLE".
012000         05  CL-E019-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
012100         05  CL-E019-KEYWORD-LN   PIC 9(02) VALUE 16.
012200     03  CL-E020-ENTRY.
012300         05  CL-E020-ITEM-ID      PIC X(07) VALUE "NP20".
012400         05  CL-E020-KEYWORD      PIC X(30) VALUE "TELEPHONE CHARGE".
012500         05  CL-E020-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
012600         05  CL-E020-KEYWORD-LN   PIC 9(02) VALUE 16.
012650*TELEPHONE/TV CHARGES AND THE RUN OF DOCUMENTATION-STYLE FEES
012660*THAT FOLLOW ARE ALL FLAT NON-PAYABLE ITEMS - NONE IS PRORATED
012670*BY STAY LENGTH THE WAY ROOM RENT IS.
012700     03  CL-E021-ENTRY.
012800         05  CL-E021-ITEM-ID      PIC X(07) VALUE "NP21".
012900         05  CL-E021-KEYWORD      PIC X(30) VALUE "TV CHARGE".
013000         05  CL-E021-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
013100         05  CL-E021-KEYWORD-LN   PIC 9(02) VALUE 09.
013200     03  CL-E022-ENTRY.
013300         05  CL-E022-ITEM-ID      PIC X(07) VALUE "NP22".
013400         05  CL-E022-KEYWORD      PIC X(30) VALUE "ADMINISTRATIVE FEE".
013500         05  CL-E022-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
013600         05  CL-E022-KEYWORD-LN   PIC 9(02) VALUE 18.
013700     03  CL-E023-ENTRY.
013800         05  CL-E023-ITEM-ID      PIC X(07) VALUE "NP23".
013900         05  CL-E023-KEYWORD      PIC X(30) VALUE
014000 -                   "SERVICE CHARGE NOT MEDICAL".
014100         05  CL-E023-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
014200         05  CL-E023-KEYWORD-LN   PIC 9(02) VALUE 26.
014300     03  CL-E024-ENTRY.
014400         05  CL-E024-ITEM-ID      PIC X(07) VALUE "NP24".
014500         05  CL-E024-KEYWORD      PIC X(30) VALUE
014600 -                   "ADMISSION FEE REGISTRATION".
014700         05  CL-E024-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
014800         05  CL-E024-KEYWORD-LN   PIC 9(02) VALUE 26.
014900     03  CL-E025-ENTRY.
015000         05  CL-E025-ITEM-ID      PIC X(07) VALUE "NP25".
015100         05  CL-E025-KEYWORD      PIC X(30) VALUE "MAINTENANCE FEE".
015200         05  CL-E025-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
015300         05  CL-E025-KEYWORD-LN   PIC 9(02) VALUE 15.
015400     03  CL-E026-ENTRY.
015500         05  CL-E026-ITEM-ID      PIC X(07) VALUE "NP26".
015600         05  CL-E026-KEYWORD      PIC X(30) VALUE "NUTRITION PLANNING".
015700         05  CL-E026-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
015800         05  CL-E026-KEYWORD-LN   PIC 9(02) VALUE 18.
015900     03  CL-E027-ENTRY.
016000         05  CL-E027-ITEM-ID      PIC X(07) VALUE "NP27".
016100         05  CL-E027-KEYWORD      PIC X(30) VALUE "LUXURY TAX".
016200         05  CL-E027-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
016300         05  CL-E027-KEYWORD-LN   PIC 9(02) VALUE 10.
016400     03  CL-E028-ENTRY.
016500         05  CL-E028-ITEM-ID      PIC X(07) VALUE "NP28".
016600         05  CL-E028-KEYWORD      PIC X(30) VALUE "ATTENDANT CHARGE".
016700         05  CL-E028-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
016800         05  CL-E028-KEYWORD-LN   PIC 9(02) VALUE 16.
016900     03  CL-E029-ENTRY.
017000         05  CL-E029-ITEM-ID      PIC X(07) VALUE "NP29".
017100         05  CL-E029-KEYWORD      PIC X(30) VALUE "BIRTH CERTIFICATE".
017200         05  CL-E029-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
017300         05  CL-E029-KEYWORD-LN   PIC 9(02) VALUE 17.
017400     03  CL-E030-ENTRY.
017500         05  CL-E030-ITEM-ID      PIC X(07) VALUE "NP30".
017600         05  CL-E030-KEYWORD      PIC X(30) VALUE "CERTIFICATE CHARGE".
017700         05  CL-E030-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
017800         05  CL-E030-KEYWORD-LN   PIC 9(02) VALUE 18.
017850*NP31-NP45 - MISCELLANEOUS CONSUMABLES AND IN-ROOM AMENITIES
017860*(COURIER POSTAGE THROUGH WARD AND THEATRE BOOKING FEE).
017900     03  CL-E031-ENTRY.
018000         05  CL-E031-ITEM-ID      PIC X(07) VALUE "NP31".
018100         05  CL-E031-KEYWORD      PIC X(30) VALUE "COURIER POSTAGE".
018200         05  CL-E031-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
018300         05  CL-E031-KEYWORD-LN   PIC 9(02) VALUE 15.
018400     03  CL-E032-ENTRY.
018500         05  CL-E032-ITEM-ID      PIC X(07) VALUE "NP32".
018600         05  CL-E032-KEYWORD      PIC X(30) VALUE "CONVEYANCE".
018700         05  CL-E032-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
018800         05  CL-E032-KEYWORD-LN   PIC 9(02) VALUE 10.
018900     03  CL-E033-ENTRY.
019000         05  CL-E033-ITEM-ID      PIC X(07) VALUE "NP33".
019100         05  CL-E033-KEYWORD      PIC X(30) VALUE "FOOD TRAY CHARGE".
019200         05  CL-E033-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
019300         05  CL-E033-KEYWORD-LN   PIC 9(02) VALUE 16.
019400     03  CL-E034-ENTRY.
019500         05  CL-E034-ITEM-ID      PIC X(07) VALUE "NP34".
019600         05  CL-E034-KEYWORD      PIC X(30) VALUE "GUEST SERVICES".
019700         05  CL-E034-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
019800         05  CL-E034-KEYWORD-LN   PIC 9(02) VALUE 14.
019900     03  CL-E035-ENTRY.
020000         05  CL-E035-ITEM-ID      PIC X(07) VALUE "NP35".
020100         05  CL-E035-KEYWORD      PIC X(30) VALUE "BED PAN LINER".
020200         05  CL-E035-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
020300         05  CL-E035-KEYWORD-LN   PIC 9(02) VALUE 13.
020400     03  CL-E036-ENTRY.
020500         05  CL-E036-ITEM-ID      PIC X(07) VALUE "NP36".
020600         05  CL-E036-KEYWORD      PIC X(30) VALUE "SLIPPERS HOSPITAL".
020700         05  CL-E036-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
020800         05  CL-E036-KEYWORD-LN   PIC 9(02) VALUE 17.
020900     03  CL-E037-ENTRY.
021000         05  CL-E037-ITEM-ID      PIC X(07) VALUE "NP37".
021100         05  CL-E037-KEYWORD      PIC X(30) VALUE "SPACER SPIROMETER".
021200         05  CL-E037-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
021300         05  CL-E037-KEYWORD-LN   PIC 9(02) VALUE 17.
021400     03  CL-E038-ENTRY.
021500         05  CL-E038-ITEM-ID      PIC X(07) VALUE "NP38".
021600         05  CL-E038-KEYWORD      PIC X(30) VALUE "SPONGE".
021700         05  CL-E038-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
021800         05  CL-E038-KEYWORD-LN   PIC 9(02) VALUE 06.
021900     03  CL-E039-ENTRY.
022000         05  CL-E039-ITEM-ID      PIC X(07) VALUE "NP39".
022100         05  CL-E039-KEYWORD      PIC X(30) VALUE "STOCKINGS".
022200         05  CL-E039-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
022300         05  CL-E039-KEYWORD-LN   PIC 9(02) VALUE 09.
022400     03  CL-E040-ENTRY.
022500         05  CL-E040-ITEM-ID      PIC X(07) VALUE "NP40".
022600         05  CL-E040-KEYWORD      PIC X(30) VALUE "SURGICAL TAPE".
022700         05  CL-E040-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
022800         05  CL-E040-KEYWORD-LN   PIC 9(02) VALUE 13.
022900     03  CL-E041-ENTRY.
023000         05  CL-E041-ITEM-ID      PIC X(07) VALUE "NP41".
023100         05  CL-E041-KEYWORD      PIC X(30) VALUE "TISSUE PAPER".
023200         05  CL-E041-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
023300         05  CL-E041-KEYWORD-LN   PIC 9(02) VALUE 12.
023400     03  CL-E042-ENTRY.
023500         05  CL-E042-ITEM-ID      PIC X(07) VALUE "NP42".
023600         05  CL-E042-KEYWORD      PIC X(30) VALUE "TOOTHPASTE KIT".
023700         05  CL-E042-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
023800         05  CL-E042-KEYWORD-LN   PIC 9(02) VALUE 14.
023900     03  CL-E043-ENTRY.
024000         05  CL-E043-ITEM-ID      PIC X(07) VALUE "NP43".
024100         05  CL-E043-KEYWORD      PIC X(30) VALUE "UMBRELLA HOSPITAL".
024200         05  CL-E043-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
024300         05  CL-E043-KEYWORD-LN   PIC 9(02) VALUE 17.
024400     03  CL-E044-ENTRY.
024500         05  CL-E044-ITEM-ID      PIC X(07) VALUE "NP44".
024600         05  CL-E044-KEYWORD      PIC X(30) VALUE "VASOFIX SAFETY".
024700         05  CL-E044-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
024800         05  CL-E044-KEYWORD-LN   PIC 9(02) VALUE 14.
024900     03  CL-E045-ENTRY.
025000         05  CL-E045-ITEM-ID      PIC X(07) VALUE "NP45".
025100         05  CL-E045-KEYWORD      PIC X(30) VALUE
025200 -                   "WARD AND THEATRE BOOKING FEE".
025300         05  CL-E045-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
025400         05  CL-E045-KEYWORD-LN   PIC 9(02) VALUE 28.
025450*NP46-NP60 - HOUSEKEEPING, CATERING AND ONE-OFF CLERICAL FEES
025460*(WEIGHT MONITORING THROUGH FOOD CHARGES PATIENT ATTENDANT).
025500     03  CL-E046-ENTRY.
025600         05  CL-E046-ITEM-ID      PIC X(07) VALUE "NP46".
025700         05  CL-E046-KEYWORD      PIC X(30) VALUE "WEIGHT MONITORING".
025800         05  CL-E046-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
025900         05  CL-E046-KEYWORD-LN   PIC 9(02) VALUE 17.
026000     03  CL-E047-ENTRY.
026100         05  CL-E047-ITEM-ID      PIC X(07) VALUE "NP47".
026200         05  CL-E047-KEYWORD      PIC X(30) VALUE "WIFI CHARGE".
026300         05  CL-E047-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
026400         05  CL-E047-KEYWORD-LN   PIC 9(02) VALUE 11.
026500     03  CL-E048-ENTRY.
026600         05  CL-E048-ITEM-ID      PIC X(07) VALUE "NP48".
026700         05  CL-E048-KEYWORD      PIC X(30) VALUE "PRIVATE NURSING FOOD".
026800         05  CL-E048-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
026900         05  CL-E048-KEYWORD-LN   PIC 9(02) VALUE 20.
027000     03  CL-E049-ENTRY.
027100         05  CL-E049-ITEM-ID      PIC X(07) VALUE "NP49".
027200         05  CL-E049-KEYWORD      PIC X(30) VALUE "BABY SET CHARGE".
027300         05  CL-E049-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
027400         05  CL-E049-KEYWORD-LN   PIC 9(02) VALUE 15.
027500     03  CL-E050-ENTRY.
027600         05  CL-E050-ITEM-ID      PIC X(07) VALUE "NP50".
027700         05  CL-E050-KEYWORD      PIC X(30) VALUE "BIO-HAZARD DISPOSAL".
027800         05  CL-E050-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
027900         05  CL-E050-KEYWORD-LN   PIC 9(02) VALUE 19.
027950*BLOOD RESERVATION FEE ONWARD - ANCILLARY HOSPITAL OVERHEADS
027960*RATHER THAN ANYTHING CONSUMED DIRECTLY BY THE PATIENT.
028000     03  CL-E051-ENTRY.
028100         05  CL-E051-ITEM-ID      PIC X(07) VALUE "NP51".
028200         05  CL-E051-KEYWORD      PIC X(30) VALUE "BLOOD RESERVATION FEE".
028300         05  CL-E051-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
028400         05  CL-E051-KEYWORD-LN   PIC 9(02) VALUE 21.
028500     03  CL-E052-ENTRY.
028600         05  CL-E052-ITEM-ID      PIC X(07) VALUE "NP52".
028700         05  CL-E052-KEYWORD      PIC X(30) VALUE "CAFETERIA CHARGE".
028800         05  CL-E052-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
028900         05  CL-E052-KEYWORD-LN   PIC 9(02) VALUE 16.
029000     03  CL-E053-ENTRY.
029100         05  CL-E053-ITEM-ID      PIC X(07) VALUE "NP53".
029200         05  CL-E053-KEYWORD      PIC X(30) VALUE "CLEANING ROOM CHARGE".
029300         05  CL-E053-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
029400         05  CL-E053-KEYWORD-LN   PIC 9(02) VALUE 20.
029500     03  CL-E054-ENTRY.
029600         05  CL-E054-ITEM-ID      PIC X(07) VALUE "NP54".
029700         05  CL-E054-KEYWORD      PIC X(30) VALUE "CREPE BANDAGE".
029800         05  CL-E054-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
029900         05  CL-E054-KEYWORD-LN   PIC 9(02) VALUE 13.
030000     03  CL-E055-ENTRY.
030100         05  CL-E055-ITEM-ID      PIC X(07) VALUE "NP55".
030200         05  CL-E055-KEYWORD      PIC X(30) VALUE "DISPOSABLES MISC".
030300         05  CL-E055-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
030400         05  CL-E055-KEYWORD-LN   PIC 9(02) VALUE 16.
030500     03  CL-E056-ENTRY.
030600         05  CL-E056-ITEM-ID      PIC X(07) VALUE "NP56".
030700         05  CL-E056-KEYWORD      PIC X(30) VALUE "EAU DE COLOGNE".
030800         05  CL-E056-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
030900         05  CL-E056-KEYWORD-LN   PIC 9(02) VALUE 14.
031000     03  CL-E057-ENTRY.
031100         05  CL-E057-ITEM-ID      PIC X(07) VALUE "NP57".
031200         05  CL-E057-KEYWORD      PIC X(30) VALUE
031300 -                   "EXAM GLOVE NON-STERILE".
031400         05  CL-E057-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
031500         05  CL-E057-KEYWORD-LN   PIC 9(02) VALUE 22.
031600     03  CL-E058-ENTRY.
031700         05  CL-E058-ITEM-ID      PIC X(07) VALUE "NP58".
031800         05  CL-E058-KEYWORD      PIC X(30) VALUE
031900 -                   "EXTERNAL DURABLE EQUIPMENT".
032000         05  CL-E058-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
032100         05  CL-E058-KEYWORD-LN   PIC 9(02) VALUE 26.
032200     03  CL-E059-ENTRY.
032300         05  CL-E059-ITEM-ID      PIC X(07) VALUE "NP59".
032400         05  CL-E059-KEYWORD      PIC X(30) VALUE "FACE MASK SURGICAL".
032500         05  CL-E059-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
032600         05  CL-E059-KEYWORD-LN   PIC 9(02) VALUE 18.
032700     03  CL-E060-ENTRY.
032800         05  CL-E060-ITEM-ID      PIC X(07) VALUE "NP60".
032900         05  CL-E060-KEYWORD      PIC X(30) VALUE
033000 -                   "FOOD CHARGES PATIENT ATTENDANT".
033100         05  CL-E060-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
033200         05  CL-E060-KEYWORD-LN   PIC 9(02) VALUE 30.
033250*NP61-NP75 - REMAINING DISPOSABLES AND PATIENT-COMFORT ITEMS
033260*(GOWN PATIENT THROUGH VACCINATION CHARGE GENERAL) - THE LAST
033270*STRETCH OF THE IRDAI 75-ITEM LIST BEFORE THE PAYABLE CATEGORIES
033280*BEGIN AT RC01.
033300     03  CL-E061-ENTRY.
033400         05  CL-E061-ITEM-ID      PIC X(07) VALUE "NP61".
033500         05  CL-E061-KEYWORD      PIC X(30) VALUE "GOWN PATIENT".
033600         05  CL-E061-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
033700         05  CL-E061-KEYWORD-LN   PIC 9(02) VALUE 12.
033800     03  CL-E062-ENTRY.
033900         05  CL-E062-ITEM-ID      PIC X(07) VALUE "NP62".
034000         05  CL-E062-KEYWORD      PIC X(30) VALUE "HAND WASH".
034100         05  CL-E062-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
034200         05  CL-E062-KEYWORD-LN   PIC 9(02) VALUE 09.
034300     03  CL-E063-ENTRY.
034400         05  CL-E063-ITEM-ID      PIC X(07) VALUE "NP63".
034500         05  CL-E063-KEYWORD      PIC X(30) VALUE "HOUSEKEEPING CHARGE".
034600         05  CL-E063-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
034700         05  CL-E063-KEYWORD-LN   PIC 9(02) VALUE 19.
034800     03  CL-E064-ENTRY.
034900         05  CL-E064-ITEM-ID      PIC X(07) VALUE "NP64".
035000         05  CL-E064-KEYWORD      PIC X(30) VALUE "ID CARD CHARGE".
035100         05  CL-E064-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
035200         05  CL-E064-KEYWORD-LN   PIC 9(02) VALUE 14.
035300     03  CL-E065-ENTRY.
035400         05  CL-E065-ITEM-ID      PIC X(07) VALUE "NP65".
035500         05  CL-E065-KEYWORD      PIC X(30) VALUE "LEGGINGS".
035600         05  CL-E065-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
035700         05  CL-E065-KEYWORD-LN   PIC 9(02) VALUE 08.
035800     03  CL-E066-ENTRY.
035900         05  CL-E066-ITEM-ID      PIC X(07) VALUE "NP66".
036000         05  CL-E066-KEYWORD      PIC X(30) VALUE "MINERAL WATER".
036100         05  CL-E066-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
036200         05  CL-E066-KEYWORD-LN   PIC 9(02) VALUE 13.
036300     03  CL-E067-ENTRY.
036400         05  CL-E067-ITEM-ID      PIC X(07) VALUE "NP67".
036500         05  CL-E067-KEYWORD      PIC X(30) VALUE "MOUTH WASH".
036600         05  CL-E067-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
036700         05  CL-E067-KEYWORD-LN   PIC 9(02) VALUE 10.
036800     03  CL-E068-ENTRY.
036900         05  CL-E068-ITEM-ID      PIC X(07) VALUE "NP68".
037000         05  CL-E068-KEYWORD      PIC X(30) VALUE
037100 -                   "NEBULIZER KIT DISPOSABLE".
037200         05  CL-E068-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
037300         05  CL-E068-KEYWORD-LN   PIC 9(02) VALUE 24.
037400     03  CL-E069-ENTRY.
037500         05  CL-E069-ITEM-ID      PIC X(07) VALUE "NP69".
037600         05  CL-E069-KEYWORD      PIC X(30) VALUE
037700 -                   "PATIENT IDENTIFICATION BAND".
037800         05  CL-E069-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
037900         05  CL-E069-KEYWORD-LN   PIC 9(02) VALUE 27.
038000     03  CL-E070-ENTRY.
038100         05  CL-E070-ITEM-ID      PIC X(07) VALUE "NP70".
038200         05  CL-E070-KEYWORD      PIC X(30) VALUE "RECORD CHARGES".
038300         05  CL-E070-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
038400         05  CL-E070-KEYWORD-LN   PIC 9(02) VALUE 14.
038500     03  CL-E071-ENTRY.
038600         05  CL-E071-ITEM-ID      PIC X(07) VALUE "NP71".
038700         05  CL-E071-KEYWORD      PIC X(30) VALUE "REGISTRATION CHARGES".
038800         05  CL-E071-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
038900         05  CL-E071-KEYWORD-LN   PIC 9(02) VALUE 20.
039000     03  CL-E072-ENTRY.
039100         05  CL-E072-ITEM-ID      PIC X(07) VALUE "NP72".
039200         05  CL-E072-KEYWORD      PIC X(30) VALUE "SCRUB SUIT".
039300         05  CL-E072-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
039400         05  CL-E072-KEYWORD-LN   PIC 9(02) VALUE 10.
039500     03  CL-E073-ENTRY.
039600         05  CL-E073-ITEM-ID      PIC X(07) VALUE "NP73".
039700         05  CL-E073-KEYWORD      PIC X(30) VALUE "SOAP TOILET".
039800         05  CL-E073-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
039900         05  CL-E073-KEYWORD-LN   PIC 9(02) VALUE 11.
040000     03  CL-E074-ENTRY.
040100         05  CL-E074-ITEM-ID      PIC X(07) VALUE "NP74".
040200         05  CL-E074-KEYWORD      PIC X(30) VALUE "URINE JAR OR POT".
040300         05  CL-E074-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
040400         05  CL-E074-KEYWORD-LN   PIC 9(02) VALUE 16.
040500     03  CL-E075-ENTRY.
040600         05  CL-E075-ITEM-ID      PIC X(07) VALUE "NP75".
040700         05  CL-E075-KEYWORD      PIC X(30) VALUE
040800 -                   "VACCINATION CHARGE GENERAL".
040900         05  CL-E075-CATEGORY     PIC X(25) VALUE "Non-Payable Item".
041000         05  CL-E075-KEYWORD-LN   PIC 9(02) VALUE 26.
041040*RC01-RC03 - GENERAL WARD, SEMI-PRIVATE AND PRIVATE ROOM RENT
041050*TIERS - ALL THREE ARE CAPPED PER DAY OF STAY BY BB022, NOT PER
041060*CLAIM, SINCE A LONGER STAY MEANS MORE DAYS OF ROOM RENT DUE.
041070*THE ROOM CATEGORY CHOSEN ALSO GATES ICU AND NURSING SUB-LIMITS
041080*ELSEWHERE IN WSCLRUL - SEE THE RULE NOTES THERE.
041100     03  CL-E076-ENTRY.
041200         05  CL-E076-ITEM-ID      PIC X(07) VALUE "RC01".
041300         05  CL-E076-KEYWORD      PIC X(30) VALUE "GENERAL WARD CHARGE".
041400         05  CL-E076-CATEGORY     PIC X(25) VALUE "Room Charges".
041500         05  CL-E076-KEYWORD-LN   PIC 9(02) VALUE 19.
041600     03  CL-E077-ENTRY.
041700         05  CL-E077-ITEM-ID      PIC X(07) VALUE "RC02".
041800         05  CL-E077-KEYWORD      PIC X(30) VALUE
041900 -                   "SEMI-PRIVATE ROOM CHARGE".
042000         05  CL-E077-CATEGORY     PIC X(25) VALUE "Room Charges".
042100         05  CL-E077-KEYWORD-LN   PIC 9(02) VALUE 24.
042200     03  CL-E078-ENTRY.
042300         05  CL-E078-ITEM-ID      PIC X(07) VALUE "RC03".
042400         05  CL-E078-KEYWORD      PIC X(30) VALUE "PRIVATE ROOM CHARGE".
042500         05  CL-E078-CATEGORY     PIC X(25) VALUE "Room Charges".
042600         05  CL-E078-KEYWORD-LN   PIC 9(02) VALUE 19.
042650*PF01-PF03 - SURGEON/ANESTHETIST/CONSULTANT FEES, EACH PRICED
042660*OFF A DIFFERENT BASIS (PROCEDURE COST, SURGEON'S ALLOWED FEE,
042670*PER-VISIT) - SEE THE BB035-BB038 RULE GROUP IN CL000.
042680*ANESTHETIST MUST RUN AFTER SURGEON SETTLES IN THE SAME CLAIM,
042690*SO THESE TWO ROWS ARE KEPT ADJACENT HERE FOR EASY CROSS-CHECK.
042700     03  CL-E079-ENTRY.
042800         05  CL-E079-ITEM-ID      PIC X(07) VALUE "PF01".
042900         05  CL-E079-KEYWORD      PIC X(30) VALUE "SURGEON FEE".
043000         05  CL-E079-CATEGORY     PIC X(25) VALUE "Professional Fees".
043100         05  CL-E079-KEYWORD-LN   PIC 9(02) VALUE 11.
043200     03  CL-E080-ENTRY.
043300         05  CL-E080-ITEM-ID      PIC X(07) VALUE "PF02".
043400         05  CL-E080-KEYWORD      PIC X(30) VALUE "ANESTHETIST FEE".
043500         05  CL-E080-CATEGORY     PIC X(25) VALUE "Professional Fees".
043600         05  CL-E080-KEYWORD-LN   PIC 9(02) VALUE 15.
043700     03  CL-E081-ENTRY.
043800         05  CL-E081-ITEM-ID      PIC X(07) VALUE "PF03".
043900         05  CL-E081-KEYWORD      PIC X(30) VALUE "CONSULTANT FEE".
044000         05  CL-E081-CATEGORY     PIC X(25) VALUE "Professional Fees".
044100         05  CL-E081-KEYWORD-LN   PIC 9(02) VALUE 14.
044150*PC01-PC03 - OPERATION THEATRE, OT CONSUMABLES AND THE SURGICAL
044160*PROCEDURE ITSELF - THE BASIS FOR THE PERCENT-OF-PROCEDURE RULES.
044170*PC03'S ALLOWED AMOUNT IS WHAT PF01 AND PF02 ARE A PERCENTAGE OF.
044200     03  CL-E082-ENTRY.
044300         05  CL-E082-ITEM-ID      PIC X(07) VALUE "PC01".
044400         05  CL-E082-KEYWORD      PIC X(30) VALUE
044500 -                   "OPERATION THEATRE CHARGE".
044600         05  CL-E082-CATEGORY     PIC X(25) VALUE "Procedure Charges".
044700         05  CL-E082-KEYWORD-LN   PIC 9(02) VALUE 24.
044800     03  CL-E083-ENTRY.
044900         05  CL-E083-ITEM-ID      PIC X(07) VALUE "PC02".
045000         05  CL-E083-KEYWORD      PIC X(30) VALUE "OT CONSUMABLE CHARGE".
045100         05  CL-E083-CATEGORY     PIC X(25) VALUE "Procedure Charges".
045200         05  CL-E083-KEYWORD-LN   PIC 9(02) VALUE 20.
045300     03  CL-E084-ENTRY.
045400         05  CL-E084-ITEM-ID      PIC X(07) VALUE "PC03".
045500         05  CL-E084-KEYWORD      PIC X(30) VALUE
045600 -                   "SURGICAL PROCEDURE CHARGE".
045700         05  CL-E084-CATEGORY     PIC X(25) VALUE "Procedure Charges".
045800         05  CL-E084-KEYWORD-LN   PIC 9(02) VALUE 25.
045850*DG01-DG03 - DIAGNOSTIC CHARGES, CAPPED PER CLAIM NOT PER DAY
045860*(A SINGLE MRI COSTS THE SAME WHETHER THE STAY IS 2 DAYS OR 10).
045870*X-RAY, MRI SCAN AND BLOOD TEST SHARE ONE CAP DESPITE HAVING
045880*SEPARATE KEYWORD LISTS IN BB021.
045900     03  CL-E085-ENTRY.
046000         05  CL-E085-ITEM-ID      PIC X(07) VALUE "DG01".
046100         05  CL-E085-KEYWORD      PIC X(30) VALUE "X-RAY CHARGE".
046200         05  CL-E085-CATEGORY     PIC X(25) VALUE "Diagnostics".
046300         05  CL-E085-KEYWORD-LN   PIC 9(02) VALUE 12.
046400     03  CL-E086-ENTRY.
046500         05  CL-E086-ITEM-ID      PIC X(07) VALUE "DG02".
046600         05  CL-E086-KEYWORD      PIC X(30) VALUE "MRI SCAN CHARGE".
046700         05  CL-E086-CATEGORY     PIC X(25) VALUE "Diagnostics".
046800         05  CL-E086-KEYWORD-LN   PIC 9(02) VALUE 15.
046900     03  CL-E087-ENTRY.
047000         05  CL-E087-ITEM-ID      PIC X(07) VALUE "DG03".
047100         05  CL-E087-KEYWORD      PIC X(30) VALUE "BLOOD TEST CHARGE".
047200         05  CL-E087-CATEGORY     PIC X(25) VALUE "Diagnostics".
047300         05  CL-E087-KEYWORD-LN   PIC 9(02) VALUE 17.
047340*PH01 - PHARMACY MEDICINE CHARGE, THE ONLY ENTRY IN ITS CATEGORY
047350*SINCE EVERY DRUG LINE ON A BILL USES THE SAME KEYWORD AND THE
047360*SAME PERCENT-OF-SUM-INSURED CAP - SEE BB037.
047400     03  CL-E088-ENTRY.
047500         05  CL-E088-ITEM-ID      PIC X(07) VALUE "PH01".
047600         05  CL-E088-KEYWORD      PIC X(30) VALUE
047700 -                   "PHARMACY MEDICINE CHARGE".
047800         05  CL-E088-CATEGORY     PIC X(25) VALUE "Pharmacy".
047900         05  CL-E088-KEYWORD-LN   PIC 9(02) VALUE 24.
047940*IM01 - IMPLANTS (SCREWS, PLATES, MESH) - PRICED AT ACTUAL COST
047945*UP TO ITS OWN SUB-LIMIT RATHER THAN PRORATED LIKE ROOM OR
047948*NURSING CHARGES, SINCE AN IMPLANT IS A ONE-TIME COST.
048000     03  CL-E089-ENTRY.
048100         05  CL-E089-ITEM-ID      PIC X(07) VALUE "IM01".
048200         05  CL-E089-KEYWORD      PIC X(30) VALUE "IMPLANT SCREW CHARGE".
048300         05  CL-E089-CATEGORY     PIC X(25) VALUE "Implants".
048400         05  CL-E089-KEYWORD-LN   PIC 9(02) VALUE 20.
048450*PY01-PY02 - ROUTINE CONSUMABLES THAT ARE FULLY PAYABLE, NO
048460*CATEGORY-SPECIFIC CAP OF THEIR OWN.
048470*STILL SUBJECT TO THE OVERALL POLICY SUM INSURED LIKE ANY OTHER
048480*ALLOWED ITEM.
048500     03  CL-E090-ENTRY.
048600         05  CL-E090-ITEM-ID      PIC X(07) VALUE "PY01".
048700         05  CL-E090-KEYWORD      PIC X(30) VALUE "SYRINGE CONSUMABLE".
048800         05  CL-E090-CATEGORY     PIC X(25) VALUE "Payable Consumable".
048900         05  CL-E090-KEYWORD-LN   PIC 9(02) VALUE 18.
049000     03  CL-E091-ENTRY.
049100         05  CL-E091-ITEM-ID      PIC X(07) VALUE "PY02".
049200         05  CL-E091-KEYWORD      PIC X(30) VALUE "IV SET CONSUMABLE".
049300         05  CL-E091-CATEGORY     PIC X(25) VALUE "Payable Consumable".
049400         05  CL-E091-KEYWORD-LN   PIC 9(02) VALUE 17.
049430*AD01 - ADMISSION PROCESSING FEE - A FLAT ADMINISTRATIVE CHARGE
049440*UNRELATED TO STAY LENGTH OR PROCEDURE, PAYABLE AS BILLED.
049445*NOT TO BE CONFUSED WITH NP22's SIMILARLY-WORDED NON-PAYABLE
049448*"ADMINISTRATIVE FEE" - THIS ONE IS THE INSURER'S OWN, NOT A
049449*HOSPITAL LEVY.
049500     03  CL-E092-ENTRY.
049600         05  CL-E092-ITEM-ID      PIC X(07) VALUE "AD01".
049700         05  CL-E092-KEYWORD      PIC X(30) VALUE
049800 -                   "ADMISSION PROCESSING FEE".
049900         05  CL-E092-CATEGORY     PIC X(25) VALUE
050000 -                   "Administrative Charges".
050100         05  CL-E092-KEYWORD-LN   PIC 9(02) VALUE 24.
050150*OT01 - AMBULANCE, THE LAST CATEGORY AND THE ONE WITH A SINGLE
050160*UNIVERSAL KEYWORD (SEE BB029 IN CL000).
050170*KEPT LAST BECAUSE IT IS THE ONE CATEGORY THAT CAN APPEAR ON A
050180*CLAIM WITH NO HOSPITALISATION RULE OF ITS OWN TO TEST AGAINST.
050200     03  CL-E093-ENTRY.
050300         05  CL-E093-ITEM-ID      PIC X(07) VALUE "OT01".
050400         05  CL-E093-KEYWORD      PIC X(30) VALUE
050500 -                   "AMBULANCE TRANSPORT CHARGE".
050600         05  CL-E093-CATEGORY     PIC X(25) VALUE "Other Charges".
050700         05  CL-E093-KEYWORD-LN   PIC 9(02) VALUE 26.
050800*
050810* TABLE ENDS AT ENTRY 93 - THERE IS NO ENTRY 94 RESERVED FOR
050820* GROWTH.  A NEW CATEGORY OR IRDAI ID MEANS ADDING A NAMED
050830* ENTRY GROUP HERE AND BUMPING CL-ITEM-TABLE-COUNT BELOW -
050840* THE OCCURS 93 ON THE REDEFINED VIEW MUST MOVE WITH IT.
050900* SEARCHABLE VIEW USED BY BB011-LOOKUP-ITEM-CATEGORY.
050950* FOUR FLAT FIELDS PER ROW, NO GROUP LEVELS, SO BB011 CAN WALK
050960* IT BY CL-ITEM-IDX WITHOUT QUALIFYING EVERY REFERENCE.
051000*
051100 01  CL-ITEM-CATALOGUE-TABLE REDEFINES CL-ITEM-CATALOGUE-AREA.
051200     03  CL-ITEM-ENTRY OCCURS 93 TIMES
051300             INDEXED BY CL-ITEM-IDX.
051400         05  CL-ITEM-ID         PIC X(07).
051500         05  CL-ITEM-KEYWORD    PIC X(30).
051600         05  CL-ITEM-CATEGORY   PIC X(25).
051700         05  CL-ITEM-KEYWORD-LN PIC 9(02).
051800 01  CL-ITEM-TABLE-COUNT  PIC 9(03)  VALUE 93.