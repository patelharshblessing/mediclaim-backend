000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CLAIM SUMMARY     *
000400*           RECORD                         *
000500*     ONE PER CLAIM, WRITTEN AFTER ALL     *
000600*     ITS LINE ITEMS ARE ADJUDICATED       *
000700*******************************************
000800*  RECORD SIZE 175 BYTES.
000900*
001000* 05/12/25 VBC - CREATED.
001100* 14/12/25 VBC - ADDED CLS-STAY-DAYS, MOVED OUT OF THE
001200*                HEADER RECORD SO CLRPT DOES NOT NEED IT.
001250* 20/12/25 VBC - ADDED HOSPITAL/PATIENT NAME AND ADMISSION/
001260*                DISCHARGE DATES - SAME REASONING AS STAY-DAYS
001270*                ABOVE, SO CLRPT NEVER HAS TO RE-READ CLAIMS-IN.
001280* 14/02/26 VBC - TKT 4419, ADDED THE IRDAI-DISALLOWED AND
001285*                POLICY-CAPPED ITEM COUNTS - SAME REASONING AS
001290*                STAY-DAYS ABOVE, SO CLRPT CAN ROLL THEM INTO
001295*                THE BATCH CONTROL TOTALS WITHOUT A THIRD PASS.
001300*
001400 01  CL-CLAIM-SUMMARY-RECORD.
001500     03  CLS-CLAIM-ID                  PIC X(12).
001600     03  CLS-POLICY-NUMBER             PIC X(10).
001650     03  CLS-HOSPITAL-NAME             PIC X(40).
001660     03  CLS-PATIENT-NAME              PIC X(30).
001670     03  CLS-ADMISSION-DATE            PIC 9(08).
001680     03  CLS-DISCHARGE-DATE            PIC 9(08).
001700     03  CLS-TOTAL-CLAIMED-AMOUNT      PIC S9(07)V99.
001800     03  CLS-TOTAL-IRDAI-DISALLOWED    PIC S9(07)V99.
001900     03  CLS-TOTAL-POLICY-DISALLOWED   PIC S9(07)V99.
002000     03  CLS-TOTAL-ALLOWED-BEF-COPAY   PIC S9(07)V99.
002100     03  CLS-CO-PAYMENT-AMOUNT         PIC S9(07)V99.
002200     03  CLS-FINAL-PAYABLE-AMOUNT      PIC S9(07)V99.
002300     03  CLS-STAY-DAYS                 PIC 9(03).
002310     03  CLS-IRDAI-ITEM-COUNT          PIC 9(03).
002320     03  CLS-POLICY-ITEM-COUNT         PIC 9(03).
002350     03  FILLER                        PIC X(04).
