000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ADJUSTMENTS-LOG   *
000400*           RECORD                         *
000500*     ZERO OR MORE PER CLAIM, KEYED BY     *
000600*     CL-LOG-CLAIM-ID + CL-LOG-SEQ         *
000700*******************************************
000800*  RECORD SIZE 125 BYTES.
000900*
001000* 05/12/25 VBC - CREATED.
001100* 19/12/25 VBC - LOG-TEXT WIDENED TO X(110) - THE CO-PAYMENT
001200*                LINE WAS TRUNCATING AT X(90).
001300*
001400 01  CL-ADJUST-LOG-RECORD.
001500     03  CLG-CLAIM-ID              PIC X(12).
001600     03  CLG-LOG-SEQ               PIC 9(02).
001700     03  CLG-LOG-TEXT              PIC X(110).
001750     03  FILLER                    PIC X(01).
