000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR LINE-ITEM         *
000400*           RECORDS                        *
000500*     ONE PER BILL LINE, FOLLOWS ITS        *
000600*     PARENT HEADER ON CLAIMS-IN-FILE      *
000700*******************************************
000800*  INPUT RECORD 108 BYTES.  ADJUDICATED
000900*  RECORD ADDS STATUS/ALLOWED/RULE/REASON.
001000*
001100* 04/12/25 VBC - CREATED.
001200* 09/12/25 VBC - SPLIT ADJUDICATED SHAPE OUT OF THE INPUT
001300*                SHAPE ONCE BB030 NEEDED BOTH TOGETHER.
001400* 02/01/26 VBC - RULE-NAME WIDENED TO X(25) TO MATCH THE
001500*                LONGEST SUB-LIMIT RULE NAME.
001550* 13/01/26 VBC - DROPPED THE UNUSED CLT- WORKING VIEW - BB030
001560*                NEVER TOOK IT UP, CLD-/CLA- COVER INPUT AND
001570*                ADJUDICATED SHAPES BETWEEN THEM.
001600*
001700 01  CL-ADJUD-ITEM-RECORD.
002900     03  CLA-CLAIM-ID              PIC X(12).
003000     03  CLA-ITEM-SEQ              PIC 9(03).
003100     03  CLA-DESCRIPTION           PIC X(40).
003200     03  CLA-QUANTITY              PIC S9(03)V99.
003300     03  CLA-UNIT-PRICE            PIC S9(07)V99.
003400     03  CLA-TOTAL-AMOUNT          PIC S9(07)V99.
003500     03  CLA-STATUS                PIC X(10).
003600         88  CLA-ALLOWED           VALUE "ALLOWED".
003700         88  CLA-DISALLOWED        VALUE "DISALLOWED".
003800     03  CLA-ALLOWED-AMOUNT        PIC S9(07)V99.
003900     03  CLA-DISALLOWED-AMOUNT     PIC S9(07)V99.
004000     03  CLA-RULE-NAME             PIC X(25).
004100     03  CLA-REASON                PIC X(70).
004200     03  FILLER                    PIC X(03).
004300*
004400*  ALTERNATE VIEW FOR THE RAW 108-BYTE DETAIL LINE AS READ,
004500*  BEFORE IT IS MOVED INTO CL-ADJUD-ITEM-RECORD FOR WORK.
004600*
004700 01  CL-DETAIL-INPUT-LINE          PIC X(108).
004800 01  CL-DETAIL-INPUT-FIELDS REDEFINES CL-DETAIL-INPUT-LINE.
004900     03  CLD-REC-TYPE              PIC X(01).
005000     03  CLD-CLAIM-ID              PIC X(12).
005100     03  CLD-ITEM-SEQ              PIC 9(03).
005200     03  CLD-DESCRIPTION           PIC X(40).
005300     03  CLD-QUANTITY              PIC S9(03)V99.
005400     03  CLD-UNIT-PRICE            PIC S9(07)V99.
005500     03  CLD-TOTAL-AMOUNT          PIC S9(07)V99.
005600     03  FILLER                    PIC X(29).
