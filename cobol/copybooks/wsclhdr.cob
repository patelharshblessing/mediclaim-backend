000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR CLAIM HEADER      *
000400*           RECORD                         *
000500*     USES CL-HDR-CLAIM-ID AS KEY          *
000600*******************************************
000700*  RECORD SIZE 173 BYTES PADDED BY FILLER.
000800*
000900* THIS RECORD OPENS EVERY CLAIM ON CLAIMS-IN-FILE.  A 'H' IN
001000* CL-HDR-REC-TYPE MARKS IT AS THE HEADER; CL-HDR-ITEM-COUNT
001100* DETAIL RECORDS (WSCLITM.COB) FOLLOW IT IN THE FILE.
001200*
001300* 04/12/25 VBC - CREATED.
001400* 11/12/25 VBC - ADDED CL-HDR-REC-TYPE SO CLRPT CAN TELL
001500*                HEADER FROM DETAIL WITHOUT RE-READING COUNTS.
001600*
001700 01  CL-CLAIM-HEADER-RECORD.
001800     03  CL-HDR-REC-TYPE           PIC X(01).
001900         88  CL-HDR-IS-HEADER      VALUE "H".
002000     03  CL-HDR-CLAIM-ID           PIC X(12).
002100     03  CL-HDR-HOSPITAL-NAME      PIC X(40).
002200     03  CL-HDR-PATIENT-NAME       PIC X(30).
002300     03  CL-HDR-BILL-NO            PIC X(20).
002400     03  CL-HDR-BILL-DATE          PIC 9(08).
002500     03  CL-HDR-ADMISSION-DATE     PIC 9(08).
002600     03  CL-HDR-DISCHARGE-DATE     PIC 9(08).
002700     03  CL-HDR-POLICY-NUMBER      PIC X(10).
002800     03  CL-HDR-INSURANCE-PROVIDER PIC X(20).
002900     03  CL-HDR-NET-PAYABLE-AMT    PIC S9(07)V99.
003000     03  CL-HDR-LINE-ITEM-COUNT    PIC 9(03).
003100     03  FILLER                    PIC X(04).
003200*
003300*  ALTERNATE VIEW USED BY AA030-EDIT-CLAIM WHEN THE RAW
003400*  LINE AS READ STILL CARRIES ITS RECORD-TYPE PREFIX BYTE.
003500*
003600 01  CL-HEADER-INPUT-LINE          PIC X(173).
003700 01  CL-HEADER-INPUT-FIELDS REDEFINES CL-HEADER-INPUT-LINE.
003800     03  CLI-REC-TYPE              PIC X(01).
003900     03  CLI-CLAIM-ID              PIC X(12).
004000     03  CLI-HOSPITAL-NAME         PIC X(40).
004100     03  CLI-PATIENT-NAME          PIC X(30).
004200     03  CLI-BILL-NO               PIC X(20).
004300     03  CLI-BILL-DATE             PIC 9(08).
004400     03  CLI-ADMISSION-DATE        PIC 9(08).
004500     03  CLI-DISCHARGE-DATE        PIC 9(08).
004600     03  CLI-POLICY-NUMBER         PIC X(10).
004700     03  CLI-INSURANCE-PROVIDER    PIC X(20).
004800     03  CLI-NET-PAYABLE-AMT       PIC S9(07)V99.
004900     03  CLI-LINE-ITEM-COUNT       PIC 9(03).
005000     03  FILLER                    PIC X(04).
