000100*******************************************
000200*                                          *
000300*  SHOP-WIDE ENVIRONMENT DIVISION FURNITURE*
000400*     FOR THE CLAIMS ADJUDICATION SUITE    *
000500*******************************************
000600*
000700* COPY THIS INTO EVERY CL0NN / CLRPT PROGRAM SO THE PRINTER
000800* SWITCH AND PAGE-FORM NAME STAY THE SAME ACROSS THE SUITE.
000900*
001000* 18/11/25 VBC - CREATED, LIFTED OFF THE PAYROLL ENVDIV.COB.
001100* 02/12/25 VBC - ADDED UPSI-0 (RE-RUN SWITCH) FOR CL000.
001200*
001300     SOURCE-COMPUTER.        IBM-390.
001400     OBJECT-COMPUTER.        IBM-390.
001500     SPECIAL-NAMES.
001600         C01                 IS TOP-OF-FORM
001700         CLASS NUMERIC-ONLY  IS "0" THRU "9"
001800         UPSI-0              ON STATUS IS CL-RERUN-REQUESTED
001900                              OFF STATUS IS CL-FIRST-RUN.
